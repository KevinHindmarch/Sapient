000100******************************************************************
000200*               S T P O R T   -   M A E S T R O                  *
000300*            E N C A B E Z A D O   D E   C A R T E R A           *
000400******************************************************************
000500* PF-PORTFOLIO-ID   : NUMERO DE CARTERA.                         *
000600* PF-NAME           : NOMBRE DE LA CARTERA.                      *
000700* PF-INITIAL-INVEST : INVERSION INICIAL.                         *
000800* PF-RISK-TOLERANCE : 'CONSERVATIVE'/'MODERATE    '/'AGGRESSIVE '*
000900* PF-PREV-CUM-RET   : RETORNO ACUMULADO PREVIO, PUNTOS %.        *
001000* ORDEN DE ARCHIVO  : NUMERO DE CARTERA ASCENDENTE.              *
001100******************************************************************
001200 01  STPORT-REGISTRO.
001300     05  PF-PORTFOLIO-ID               PIC 9(06).
001400     05  PF-NAME                       PIC X(30).
001500     05  PF-INITIAL-INVEST             PIC S9(11)V9(02).
001600     05  PF-RISK-TOLERANCE             PIC X(12).
001700         88  PF-CONSERVADORA              VALUE 'CONSERVATIVE'.
001800         88  PF-MODERADA                  VALUE 'MODERATE    '.
001900         88  PF-AGRESIVA                  VALUE 'AGGRESSIVE  '.
002000     05  PF-PREV-CUM-RET               PIC S9(03)V9(04).
002100     05  FILLER                        PIC X(02).
