000100******************************************************************
000200*               S T C T L S   -   A R C H I V O                  *
000300*       T O T A L E S   D E   C O N T R O L   D E   V A L O R I Z A *
000400******************************************************************
000500* UN UNICO REGISTRO, ESCRITO POR STKSNP1 Y LEIDO POR STKRPT1,    *
000600* CON EL GRAN TOTAL DE VALOR DE MERCADO ENTRE TODAS LAS CARTERAS.*
000700******************************************************************
000800 01  STCTLS-REGISTRO.
000900     05  CS-CARTERAS-VALORIZADAS       PIC 9(05).
001000     05  CS-GRAN-TOTAL-VALOR           PIC S9(13)V9(02).
001100     05  FILLER                        PIC X(08).
