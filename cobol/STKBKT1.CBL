000100******************************************************************
000200* FECHA       : 03/03/1993                                      *
000300* PROGRAMADOR : R. ASHBY (RA)                                   *
000400* APLICACION  : CARTERAS DE INVERSION / BOLSA                   *
000500* PROGRAMA    : STKBKT1                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : REHACE EL DESEMPENO HISTORICO DE CADA CARTERA    *
000800*             : CON LOS PESOS VIGENTES (BACKTEST) Y PROPONE UNA  *
000900*             : DISTRIBUCION ALTERNATIVA DE PESOS, ACOTADA POR   *
001000*             : LA TOLERANCIA A RIESGO DE LA CARTERA, QUE MEJORA *
001100*             : EL SHARPE PENALIZADO (OPTIMIZADOR).              *
001200* ARCHIVOS    : STPRTF=E, STPOSN=E, STPRIC=E, STFUND=E           *
001300* INSTALADO   : 03/03/1993                                      *
001400* BPM/RATIONAL: 100441                                          *
001500* NOMBRE      : BACKTEST Y OPTIMIZADOR DE CARTERAS               *
001600******************************************************************
001700*                  BITACORA DE CAMBIOS                          *
001800******************************************************************
001900* 03/03/1993 RA  100441  PROGRAMA ORIGINAL. RECALCULA EL VALOR   *
002000*                        HISTORICO DE LA CARTERA CON LOS PESOS   *
002100*                        VIGENTES DE STPOSN.                    *
002200* 14/09/1993 CHV 100458  SE AGREGAN RETORNO ANUALIZADO,          *
002300*                        VOLATILIDAD ANUALIZADA Y SHARPE.       *
002400* 22/02/1994 MQX 100470  SE AGREGA CALCULO DE DRAWDOWN MAXIMO Y  *
002500*                        PORCENTAJE DE DIAS GANADORES.          *
002600* 19/08/1994 RA  100485  SE AGREGA MEJOR Y PEOR DIA DE LA        *
002700*                        CARTERA AL RESUMEN DE BACKTEST.         *
002800* 11/01/1995 CHV 100499  PROGRAMA ORIGINAL DEL OPTIMIZADOR: TABLA*
002900*                        DE TOLERANCIA A RIESGO (CONSERVADORA/   *
003000*                        MODERADA/AGRESIVA) Y RETORNO ESPERADO   *
003100*                        GEOMETRICO POR ACCION.                 *
003200* 06/07/1995 MQX 100512  SE AGREGA LA MATRIZ DE COVARIANZA ENTRE *
003300*                        ACCIONES DE LA MISMA CARTERA Y LA       *
003400*                        EVALUACION DE CANDIDATOS DE PESOS.      *
003500* 28/12/1995 RA  100524  SE AGREGA EL CORTE DE PESOS MINIMOS Y   *
003600*                        LA RENORMALIZACION DE LA PROPUESTA.     *
003700* 15/06/1996 CHV 100538  SE AGREGA EL VAR AL 95% SOBRE LA SERIE  *
003800*                        HISTORICA DE RETORNOS DE LA CARTERA.    *
003900* 09/02/1997 MQX 100551  REVISION GENERAL, SIN CAMBIO DE LOGICA. *
004000* 27/01/1999 LRV Y2K-04  REVISION Y2K: TODAS LAS FECHAS LEIDAS   *
004100*                        SE TRATAN COMO CCYYMMDD DE 4 DIGITOS.  *
004200* 14/02/2002 MQX 100903  SE CORRIGE CALCULA-CELDA-COVARIANZA:    *
004300*                        LA CELDA NO LE RESTABA SU PROPIA MEDIA  *
004400*                        A CADA SERIE DE RETORNOS ANTES DE       *
004500*                        MULTIPLICAR (QUEDABA EN E[XY] EN VEZ DE *
004600*                        LA COVARIANZA MUESTRAL), AFECTANDO LA   *
004700*                        VOLATILIDAD/SHARPE/VAR95 DEL OPTIMO.    *
004800* 25/09/2002 RA  100904  SE RESTAURA LA LLAMADA A DEBD1R00 EN     *
004900*                        APERTURA-ARCHIVOS PARA CADA OPEN QUE    *
005000*                        FALLA, QUE HABIA QUEDADO AFUERA (LOS    *
005100*                        CAMPOS ACCION/ARCHIVO/LLAVE NI SIQUIERA *
005200*                        SE CARGABAN, SIN EL DEBD1R00 NO HABIA    *
005300*                        REGISTRO DEL ERROR EN EL LOG DE BD.      *
005400******************************************************************
005500 ID DIVISION.
005600 PROGRAM-ID.    STKBKT1.
005700 AUTHOR.        R. ASHBY.
005800 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERAS DE INVERSION.
005900 DATE-WRITTEN.  03/03/1993.
006000 DATE-COMPILED.
006100 SECURITY.      USO INTERNO. CONFIDENCIAL - AREA DE INVERSIONES.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-370.
006500 OBJECT-COMPUTER. IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS WKS-CLASE-ALFA   IS "A" THRU "Z"
006900     CLASS WKS-CLASE-NUM    IS "0" THRU "9"
007000     UPSI-0.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT STPRTF ASSIGN TO STPRTF
007400            ORGANIZATION  IS SEQUENTIAL
007500            ACCESS        IS SEQUENTIAL
007600            FILE STATUS   IS FS-STPRTF
007700                             FSE-STPRTF.
007800
007900     SELECT STPOSN ASSIGN TO STPOSN
008000            ORGANIZATION  IS SEQUENTIAL
008100            ACCESS        IS SEQUENTIAL
008200            FILE STATUS   IS FS-STPOSN
008300                             FSE-STPOSN.
008400
008500     SELECT STPRIC ASSIGN TO STPRIC
008600            ORGANIZATION  IS SEQUENTIAL
008700            ACCESS        IS SEQUENTIAL
008800            FILE STATUS   IS FS-STPRIC
008900                             FSE-STPRIC.
009000
009100     SELECT STFUND ASSIGN TO STFUND
009200            ORGANIZATION  IS SEQUENTIAL
009300            ACCESS        IS SEQUENTIAL
009400            FILE STATUS   IS FS-STFUND
009500                             FSE-STFUND.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900*1 -->ENCABEZADOS DE CARTERA (INVERSION INICIAL, TOLERANCIA)
010000 FD  STPRTF
010100     RECORDING MODE IS F.
010200     COPY STPORT.
010300*2 -->POSICIONES VIGENTES DE CADA CARTERA (PESO ACTUAL)
010400 FD  STPOSN
010500     RECORDING MODE IS F.
010600     COPY STPOSN.
010700*3 -->SERIE HISTORICA DE PRECIOS DE TODAS LAS ACCIONES
010800 FD  STPRIC
010900     RECORDING MODE IS F.
011000     COPY STPRICE.
011100*4 -->MAESTRO DE FUNDAMENTOS (SE TOMA SOLO EL DIVIDENDO)
011200 FD  STFUND
011300     RECORDING MODE IS F.
011400     COPY STFUND.
011500
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011900******************************************************************
012000 01 WKS-FS-STATUS.
012100    02 WKS-STATUS.
012200       04 FS-STPRTF              PIC 9(02) VALUE ZEROES.
012300       04 FSE-STPRTF.
012400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012700       04 FS-STPOSN              PIC 9(02) VALUE ZEROES.
012800       04 FSE-STPOSN.
012900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200       04 FS-STPRIC              PIC 9(02) VALUE ZEROES.
013300       04 FSE-STPRIC.
013400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013700       04 FS-STFUND              PIC 9(02) VALUE ZEROES.
013800       04 FSE-STFUND.
013900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014200       04 PROGRAMA               PIC X(08) VALUE SPACES.
014300       04 ARCHIVO                PIC X(08) VALUE SPACES.
014400       04 ACCION                 PIC X(10) VALUE SPACES.
014500       04 LLAVE                  PIC X(32) VALUE SPACES.
014600       04 FILLER                 PIC X(04) VALUE SPACES.
014700
014800******************************************************************
014900*              C A M P O S   D E   T R A B A J O                  *
015000******************************************************************
015100 01 WKS-SWITCHES.
015200    02 WKS-FIN-STPRTF            PIC 9(01) COMP VALUE 0.
015300       88  FIN-STPRTF               VALUE 1.
015400    02 WKS-FIN-STPOSN            PIC 9(01) COMP VALUE 0.
015500       88  FIN-STPOSN               VALUE 1.
015600    02 WKS-FIN-STPRIC            PIC 9(01) COMP VALUE 0.
015700       88  FIN-STPRIC               VALUE 1.
015800    02 WKS-FIN-STFUND            PIC 9(01) COMP VALUE 0.
015900       88  FIN-STFUND               VALUE 1.
016000    02 WKS-DIVIDENDO-ENCONTRADO  PIC 9(01) COMP VALUE 0.
016100       88  WKS-HAY-DIVIDENDO        VALUE 1.
016200    02 FILLER                    PIC X(01) VALUE SPACES.
016300
016400 01 WKS-VARIABLES-TRABAJO.
016500    02 WKS-SYMBOL-INDICE         PIC X(08) VALUE "INDEX   ".
016600    02 WKS-SYMBOL-ANTERIOR-PZ    PIC X(08) VALUE SPACES.
016700    02 WKS-TASA-LIBRE-RIESGO     PIC S9(01)V9(04) VALUE .0350.
016800    02 WKS-DIAS-ANIO             PIC 9(03) COMP VALUE 252.
016900    02 WKS-CARTERAS-PROCESADAS   PIC 9(05) COMP VALUE 0.
017000    02 WKS-K                     PIC 9(04) COMP VALUE 0.
017100    02 WKS-J                     PIC 9(04) COMP VALUE 0.
017200    02 WKS-N                     PIC 9(04) COMP VALUE 0.
017300    02 WKS-T                     PIC 9(04) COMP VALUE 0.
017400    02 FILLER                    PIC X(04) VALUE SPACES.
017500
017600******************************************************************
017700*    TABLA DE PARAMETROS POR TOLERANCIA A RIESGO. SE CARGA UNA   *
017800*    SOLA VEZ AL INICIO (VER INICIALIZA-TABLA-RIESGO).           *
017900******************************************************************
018000 01 WKS-TABLA-RIESGO.
018100    02 WKS-PARAM-RIESGO OCCURS 3 TIMES
018200                         INDEXED BY WKS-IX-R.
018300       03 WKS-RIESGO-NOMBRE      PIC X(12).
018400       03 WKS-RIESGO-MAXPESO     PIC S9(01)V9(04).
018500       03 WKS-RIESGO-MINACC      PIC 9(02) COMP.
018600       03 WKS-RIESGO-PENAL       PIC S9(01)V9(04).
018700       03 FILLER                 PIC X(04).
018800
018900*    PARAMETROS DE LA CARTERA EN PROCESO, TOMADOS DE LA TABLA
019000*    ANTERIOR SEGUN PF-RISK-TOLERANCE (MODERADA SI NO SE RECONOCE)
019100 01 WKS-PARAM-CARTERA.
019200    02 WKS-PC-MAXPESO            PIC S9(01)V9(04) VALUE 0.
019300    02 WKS-PC-MINACC             PIC 9(02) COMP VALUE 0.
019400    02 WKS-PC-PENAL               PIC S9(01)V9(04) VALUE 0.
019500    02 WKS-PC-MINPESO            PIC S9(01)V9(04) VALUE 0.
019600    02 FILLER                    PIC X(02) VALUE SPACES.
019700
019800******************************************************************
019900*    TABLA DE FUNDAMENTOS EN MEMORIA (SOLO DIVIDENDO), CARGADA    *
020000*    AL INICIO, ASCENDENTE POR SYMBOL PARA SEARCH ALL.            *
020100******************************************************************
020200 01 WKS-TABLA-FUNDAMENTOS.
020300    02 WKS-TOT-FUNDAMENTOS       PIC 9(04) COMP VALUE 0.
020400    02 WKS-DATOS-FUNDAMENTOS OCCURS 500 TIMES
020500                         ASCENDING KEY IS WKS-SYMBOL-FUND
020600                         INDEXED BY WKS-IX-F.
020700       03 WKS-SYMBOL-FUND        PIC X(08).
020800       03 WKS-DIVYIELD-FUND      PIC S9(01)V9(04).
020900       03 FILLER                 PIC X(02).
021000
021100*    2a REDEFINES DEL PROGRAMA: VISTA ALFANUMERICA DEL SYMBOL DE
021200*    FUNDAMENTOS, USADA AL VALIDAR QUE EL CAMPO NO VINO EN BLANCO.
021300    02 WKS-DATOS-FUNDAMENTOS-R REDEFINES WKS-DATOS-FUNDAMENTOS
021400                         OCCURS 500 TIMES
021500                         INDEXED BY WKS-IX-FZ.
021600       03 WKS-SYMBOL-FUND-Z      PIC X(08).
021700       03 FILLER                 PIC X(04).
021800
021900******************************************************************
022000*    TABLA DE PRECIOS DE TODAS LAS ACCIONES, CARGADA UNA SOLA     *
022100*    VEZ (ASCENDENTE POR SYMBOL Y FECHA, COMO VIENE EL MAESTRO).  *
022200*    SE RECORRE POR BLOQUES CONTIGUOS DE SYMBOL AL ARMAR LA       *
022300*    SERIE DE CADA ACCION DE LA CARTERA EN PROCESO.               *
022400******************************************************************
022500 01 WKS-TABLA-PRECIOS-TODAS.
022600    02 WKS-TOT-PRECIOS-T         PIC 9(05) COMP VALUE 0.
022700    02 WKS-PRECIO-T OCCURS 20000 TIMES
022800                     INDEXED BY WKS-IX-PT.
022900       03 WKS-SYMBOL-PT          PIC X(08).
023000       03 WKS-FECHA-PT           PIC 9(08).
023100       03 WKS-CLOSE-PT           PIC S9(07)V9(04).
023200       03 FILLER                 PIC X(02).
023300
023400*    3a REDEFINES DEL PROGRAMA: VISTA DE LA FECHA DESGLOSADA,     *
023500*    SIN USO ACTUAL MAS ALLA DE VALIDACION DE FORMATO CCYYMMDD.   *
023600    02 WKS-PRECIO-T-R REDEFINES WKS-PRECIO-T
023700                     OCCURS 20000 TIMES
023800                     INDEXED BY WKS-IX-PTZ.
023900       03 FILLER                 PIC X(08).
024000       03 WKS-FECHA-PT-CCYY      PIC 9(04).
024100       03 WKS-FECHA-PT-MM        PIC 9(02).
024200       03 WKS-FECHA-PT-DD        PIC 9(02).
024300       03 FILLER                 PIC X(09).
024400
024500******************************************************************
024600*    POSICIONES VIGENTES Y SERIE DE RETORNOS DE CADA ACCION DE    *
024700*    LA CARTERA EN PROCESO (SE ASUME CALENDARIO DE COTIZACION     *
024800*    COMUN A TODAS LAS ACCIONES DE LA BOLSA, COMO YA SE ASUME EN  *
024900*    EL MOTOR DE INDICADORES PARA EL PAREO CONTRA EL INDICE).     *
025000******************************************************************
025100 01 WKS-TABLA-POS-CARTERA.
025200    02 WKS-TOT-POS-CART          PIC 9(02) COMP VALUE 0.
025300    02 WKS-POS-CART OCCURS 20 TIMES
025400                     INDEXED BY WKS-IX-PC.
025500       03 WKS-SYMBOL-PC          PIC X(08).
025600       03 WKS-WEIGHT-PC          PIC S9(01)V9(04).
025700       03 WKS-PESO-OPT-PC        PIC S9(01)V9(04).
025800       03 WKS-DIVYIELD-PC        PIC S9(01)V9(04).
025900       03 WKS-EXPRET-PC          PIC S9(01)V9(04).
026000       03 WKS-VOL-PC             PIC S9(01)V9(04).
026100       03 WKS-TOT-RET-PC         PIC 9(03) COMP.
026200       03 WKS-RETORNO-PC OCCURS 300 TIMES
026300                          PIC S9(03)V9(06).
026400       03 FILLER                 PIC X(04).
026500
026600*    1a REDEFINES DEL PROGRAMA: VISTA ALFANUMERICA DEL SYMBOL DE  *
026700*    LA POSICION, USADA AL ARMAR MENSAJES DE ERROR Y LLAVES DE    *
026800*    BUSQUEDA SOBRE LA TABLA DE PRECIOS.                          *
026900    02 WKS-POS-CART-R REDEFINES WKS-POS-CART
027000                     OCCURS 20 TIMES
027100                     INDEXED BY WKS-IX-PZ.
027200       03 WKS-SYMBOL-PC-Z        PIC X(08).
027300       03 FILLER                 PIC X(12).
027400
027500******************************************************************
027600*    MATRIZ DE COVARIANZA ENTRE ACCIONES DE LA CARTERA EN PROCESO*
027700******************************************************************
027800 01 WKS-MATRIZ-COVAR.
027900    02 WKS-COVAR-FILA OCCURS 20 TIMES
028000                       INDEXED BY WKS-IX-CI.
028100       03 WKS-COVAR-COL OCCURS 20 TIMES
028200                         PIC S9(05)V9(08)
028300                         INDEXED BY WKS-IX-CJ.
028400       03 FILLER                 PIC X(04).
028500
028600******************************************************************
028700*    SERIE Y METRICAS DE BACKTEST DE LA CARTERA EN PROCESO       *
028800******************************************************************
028900 01 WKS-BACKTEST.
029000    02 WKS-TOT-DIAS-BT           PIC 9(03) COMP VALUE 0.
029100    02 WKS-RETORNO-DIA-BT OCCURS 300 TIMES
029200                           PIC S9(03)V9(06).
029300    02 WKS-VALOR-DIA-BT   OCCURS 300 TIMES
029400                           PIC S9(13)V9(02).
029500    02 WKS-MAXIMO-CORRIDO-BT     PIC S9(13)V9(02) VALUE 0.
029600    02 WKS-DRAWDOWN-MAX-BT       PIC S9(03)V9(04) VALUE 0.
029700    02 WKS-SUMA-RET-BT           PIC S9(05)V9(06) VALUE 0.
029800    02 WKS-PROM-RET-BT           PIC S9(03)V9(06) VALUE 0.
029900    02 WKS-SUMA-CUAD-BT          PIC S9(05)V9(06) VALUE 0.
030000    02 WKS-VARIANZA-BT           PIC S9(05)V9(06) VALUE 0.
030100    02 WKS-DESVEST-BT            PIC S9(03)V9(06) VALUE 0.
030200    02 WKS-RET-ANUAL-BT          PIC S9(03)V9(04) VALUE 0.
030300    02 WKS-VOL-ANUAL-BT          PIC S9(03)V9(04) VALUE 0.
030400    02 WKS-SHARPE-BT             PIC S9(03)V9(03) VALUE 0.
030500    02 WKS-RET-TOTAL-BT          PIC S9(05)V9(02) VALUE 0.
030600    02 WKS-GANADOS-BT            PIC 9(03) COMP VALUE 0.
030700    02 WKS-WINRATE-BT            PIC 9(03)V9(02) VALUE 0.
030800    02 WKS-MEJOR-DIA-BT          PIC S9(03)V9(04) VALUE 0.
030900    02 WKS-PEOR-DIA-BT           PIC S9(03)V9(04) VALUE 0.
031000    02 WKS-SUMA-MEDIA-CI         PIC S9(05)V9(06) VALUE 0.
031100    02 WKS-SUMA-MEDIA-CJ         PIC S9(05)V9(06) VALUE 0.
031200    02 WKS-MEDIA-CI              PIC S9(03)V9(06) VALUE 0.
031300    02 WKS-MEDIA-CJ              PIC S9(03)V9(06) VALUE 0.
031400    02 FILLER                    PIC X(04) VALUE SPACES.
031500
031600******************************************************************
031700*    CANDIDATOS DE PESOS Y RESULTADO DEL OPTIMIZADOR              *
031800******************************************************************
031900 01 WKS-OPTIMIZADOR.
032000    02 WKS-CAND-NUM              PIC 9(02) COMP VALUE 0.
032100    02 WKS-CAND-TILT             PIC S9(01)V9(04) VALUE 0.
032200    02 WKS-CAND-RET              PIC S9(03)V9(06) VALUE 0.
032300    02 WKS-CAND-VARIANZA         PIC S9(05)V9(08) VALUE 0.
032400    02 WKS-CAND-VOL              PIC S9(03)V9(06) VALUE 0.
032500    02 WKS-CAND-SHARPE-PEN       PIC S9(03)V9(04) VALUE 0.
032600    02 WKS-MEJOR-SHARPE-PEN      PIC S9(03)V9(04) VALUE 0.
032700    02 WKS-MEJOR-CANDIDATO       PIC 9(02) COMP VALUE 0.
032800    02 WKS-OPT-RET               PIC S9(03)V9(06) VALUE 0.
032900    02 WKS-OPT-VOL               PIC S9(03)V9(06) VALUE 0.
033000    02 WKS-OPT-SHARPE            PIC S9(03)V9(04) VALUE 0.
033100    02 WKS-OPT-DIVYIELD          PIC S9(01)V9(04) VALUE 0.
033200    02 WKS-OPT-VAR95             PIC S9(03)V9(04) VALUE 0.
033300    02 WKS-SUMA-PESOS-OPT        PIC S9(03)V9(04) VALUE 0.
033400    02 FILLER                    PIC X(04) VALUE SPACES.
033500
033600******************************************************************
033700*    SERIE ORDENADA DE RETORNOS DE LA CARTERA OPTIMIZADA, PARA   *
033800*    UBICAR EL PERCENTIL 5 (VAR AL 95%) POR EL METODO DE RANGO.  *
033900******************************************************************
034000 01 WKS-TABLA-ORDEN.
034100    02 WKS-TOT-ORDEN             PIC 9(03) COMP VALUE 0.
034200    02 WKS-ORDEN-VAL OCCURS 300 TIMES
034300                      PIC S9(03)V9(06)
034400                      INDEXED BY WKS-IX-O.
034500    02 WKS-ORDEN-POS             PIC 9(03) COMP VALUE 0.
034600    02 FILLER                    PIC X(04) VALUE SPACES.
034700
034800******************************************************************
034900*    RUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON (SIN FUNCIONES   *
035000*    INTRINSECAS). SE USA PARA DESVIACION ESTANDAR Y VOLATILIDAD.*
035100******************************************************************
035200 01 WKS-RAIZ-AREA.
035300    02 WKS-RAIZ-ENTRADA          PIC S9(09)V9(06) VALUE 0.
035400    02 WKS-RAIZ-RESULTADO        PIC S9(07)V9(06) VALUE 0.
035500    02 WKS-RAIZ-ANTERIOR         PIC S9(07)V9(06) VALUE 0.
035600    02 WKS-RAIZ-DIFERENCIA       PIC S9(07)V9(06) VALUE 0.
035700    02 WKS-RAIZ-ITER             PIC 9(02) COMP VALUE 0.
035800    02 FILLER                    PIC X(02) VALUE SPACES.
035900
036000******************************************************************
036100*    RUTINAS DE EXPONENCIAL Y LOGARITMO NATURAL POR SERIE DE     *
036200*    TAYLOR Y NEWTON-RAPHSON (SIN FUNCIONES INTRINSECAS). SE     *
036300*    USAN PARA EL RETORNO ESPERADO GEOMETRICO DE CADA ACCION.    *
036400******************************************************************
036500 01 WKS-EXP-LN-AREA.
036600    02 WKS-EXP-ENTRADA           PIC S9(03)V9(06) VALUE 0.
036700    02 WKS-EXP-CHICA             PIC S9(03)V9(08) VALUE 0.
036800    02 WKS-EXP-TERMINO           PIC S9(05)V9(08) VALUE 0.
036900    02 WKS-EXP-RESULTADO         PIC S9(05)V9(08) VALUE 0.
037000    02 WKS-EXP-I                 PIC 9(02) COMP VALUE 0.
037100    02 WKS-EXP-REP                PIC 9(02) COMP VALUE 0.
037200    02 WKS-LN-ENTRADA            PIC S9(03)V9(06) VALUE 0.
037300    02 WKS-LN-Y                  PIC S9(03)V9(06) VALUE 0.
037400    02 WKS-LN-EXPY               PIC S9(05)V9(08) VALUE 0.
037500    02 WKS-LN-DIFERENCIA         PIC S9(05)V9(08) VALUE 0.
037600    02 WKS-LN-ITER                PIC 9(02) COMP VALUE 0.
037700    02 FILLER                    PIC X(04) VALUE SPACES.
037800
037900******************************************************************
038000*              AREAS DE ESTADISTICAS FIN DE CORRIDA               *
038100******************************************************************
038200 01 WKS-ESTADISTICAS-R.
038300    02 WKS-E-CARTERAS            PIC ZZ,ZZ9.
038400    02 FILLER                    PIC X(04) VALUE SPACES.
038500
038600 PROCEDURE DIVISION.
038700 000-MAIN SECTION.
038800     PERFORM APERTURA-ARCHIVOS
038900     PERFORM INICIALIZA-TABLA-RIESGO
039000     PERFORM LEE-STFUND
039100     PERFORM CARGA-TABLA-FUNDAMENTOS UNTIL FIN-STFUND
039200     PERFORM LEE-STPRIC
039300     PERFORM CARGA-TABLA-PRECIOS UNTIL FIN-STPRIC
039400     PERFORM LEE-STPOSN
039500     PERFORM LEE-STPRTF
039600     PERFORM PROCESA-CARTERA UNTIL FIN-STPRTF
039700     PERFORM ESTADISTICAS
039800     PERFORM CIERRA-ARCHIVOS
039900     STOP RUN.
040000 000-MAIN-E. EXIT.
040100
040200******************************************************************
040300*    APERTURA DE ARCHIVOS DE ENTRADA. SI ALGUNO NO ABRE SE       *
040400*    DETIENE LA CORRIDA (SIN ARCHIVOS NO HAY BACKTEST POSIBLE).  *
040500******************************************************************
040600 APERTURA-ARCHIVOS SECTION.
040700     MOVE "STKBKT1" TO PROGRAMA
040800
040900     OPEN INPUT  STFUND
041000     IF FS-STFUND NOT EQUAL 0
041100        MOVE "OPEN"     TO ACCION
041200        MOVE SPACES     TO LLAVE
041300        MOVE "STFUND"   TO ARCHIVO
041400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041500                              FS-STFUND, FSE-STFUND
041600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STFUND <<<"
041700        MOVE 91 TO RETURN-CODE
041800        STOP RUN
041900     END-IF
042000
042100     OPEN INPUT  STPRIC
042200     IF FS-STPRIC NOT EQUAL 0
042300        MOVE "OPEN"     TO ACCION
042400        MOVE SPACES     TO LLAVE
042500        MOVE "STPRIC"   TO ARCHIVO
042600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042700                              FS-STPRIC, FSE-STPRIC
042800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPRIC <<<"
042900        PERFORM CIERRA-ARCHIVOS
043000        MOVE 91 TO RETURN-CODE
043100        STOP RUN
043200     END-IF
043300
043400     OPEN INPUT  STPOSN
043500     IF FS-STPOSN NOT EQUAL 0
043600        MOVE "OPEN"     TO ACCION
043700        MOVE SPACES     TO LLAVE
043800        MOVE "STPOSN"   TO ARCHIVO
043900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044000                              FS-STPOSN, FSE-STPOSN
044100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPOSN <<<"
044200        PERFORM CIERRA-ARCHIVOS
044300        MOVE 91 TO RETURN-CODE
044400        STOP RUN
044500     END-IF
044600
044700     OPEN INPUT  STPRTF
044800     IF FS-STPRTF NOT EQUAL 0
044900        MOVE "OPEN"     TO ACCION
045000        MOVE SPACES     TO LLAVE
045100        MOVE "STPRTF"   TO ARCHIVO
045200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045300                              FS-STPRTF, FSE-STPRTF
045400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPRTF <<<"
045500        PERFORM CIERRA-ARCHIVOS
045600        MOVE 91 TO RETURN-CODE
045700        STOP RUN
045800     END-IF.
045900 APERTURA-ARCHIVOS-E. EXIT.
046000
046100******************************************************************
046200*    CARGA LOS TRES JUEGOS DE PARAMETROS POR TOLERANCIA A RIESGO *
046300*    (REGLA 5 DE LAS REGLAS DE NEGOCIO: CONSERVADORA/MODERADA/        *
046400*    AGRESIVA). LA CARTERA SIN TOLERANCIA RECONOCIDA USA MODERADA*
046500******************************************************************
046600 INICIALIZA-TABLA-RIESGO SECTION.
046700     MOVE "CONSERVATIVE" TO WKS-RIESGO-NOMBRE (1)
046800     MOVE .2500          TO WKS-RIESGO-MAXPESO (1)
046900     MOVE 4               TO WKS-RIESGO-MINACC (1)
047000     MOVE 1.5000          TO WKS-RIESGO-PENAL (1)
047100
047200     MOVE "MODERATE    " TO WKS-RIESGO-NOMBRE (2)
047300     MOVE .4000          TO WKS-RIESGO-MAXPESO (2)
047400     MOVE 3               TO WKS-RIESGO-MINACC (2)
047500     MOVE 1.0000          TO WKS-RIESGO-PENAL (2)
047600
047700     MOVE "AGGRESSIVE  " TO WKS-RIESGO-NOMBRE (3)
047800     MOVE .6000          TO WKS-RIESGO-MAXPESO (3)
047900     MOVE 2               TO WKS-RIESGO-MINACC (3)
048000     MOVE .8000           TO WKS-RIESGO-PENAL (3).
048100 INICIALIZA-TABLA-RIESGO-E. EXIT.
048200
048300******************************************************************
048400*    CARGA EN MEMORIA EL DIVIDENDO DE CADA ACCION (FN-DIV-YIELD),*
048500*    ASCENDENTE POR SYMBOL, PARA SEARCH ALL.                     *
048600******************************************************************
048700 CARGA-TABLA-FUNDAMENTOS SECTION.
048800     ADD 1 TO WKS-TOT-FUNDAMENTOS
048900     SET WKS-IX-F TO WKS-TOT-FUNDAMENTOS
049000     MOVE FN-SYMBOL    TO WKS-SYMBOL-FUND (WKS-IX-F)
049100     MOVE FN-DIV-YIELD TO WKS-DIVYIELD-FUND (WKS-IX-F)
049200     PERFORM LEE-STFUND.
049300 CARGA-TABLA-FUNDAMENTOS-E. EXIT.
049400
049500******************************************************************
049600*    PASADA UNICA SOBRE STPRIC, GUARDANDO TODO RENGLON EN LA     *
049700*    TABLA. EL MAESTRO VIENE ASCENDENTE POR SYMBOL Y FECHA, ASI  *
049800*    QUE CADA ACCION OCUPA UN BLOQUE CONTIGUO DE LA TABLA.       *
049900******************************************************************
050000 CARGA-TABLA-PRECIOS SECTION.
050100     ADD 1 TO WKS-TOT-PRECIOS-T
050200     SET WKS-IX-PT TO WKS-TOT-PRECIOS-T
050300     MOVE PR-SYMBOL TO WKS-SYMBOL-PT (WKS-IX-PT)
050400     MOVE PR-DATE   TO WKS-FECHA-PT (WKS-IX-PT)
050500     MOVE PR-CLOSE  TO WKS-CLOSE-PT (WKS-IX-PT)
050600     PERFORM LEE-STPRIC.
050700 CARGA-TABLA-PRECIOS-E. EXIT.
050800
050900******************************************************************
051000*    LECTURAS CONTROLANDO FIN DE ARCHIVO                         *
051100******************************************************************
051200 LEE-STFUND SECTION.
051300     READ STFUND
051400        AT END
051500           SET FIN-STFUND TO TRUE
051600     END-READ.
051700 LEE-STFUND-E. EXIT.
051800
051900 LEE-STPRIC SECTION.
052000     READ STPRIC
052100        AT END
052200           SET FIN-STPRIC TO TRUE
052300     END-READ.
052400 LEE-STPRIC-E. EXIT.
052500
052600 LEE-STPOSN SECTION.
052700     READ STPOSN
052800        AT END
052900           SET FIN-STPOSN TO TRUE
053000     END-READ.
053100 LEE-STPOSN-E. EXIT.
053200
053300 LEE-STPRTF SECTION.
053400     READ STPRTF
053500        AT END
053600           SET FIN-STPRTF TO TRUE
053700     END-READ.
053800 LEE-STPRTF-E. EXIT.
053900
054000******************************************************************
054100*    PROCESA UNA CARTERA: ARMA SU TABLA DE POSICIONES, LA SERIE  *
054200*    DE RETORNOS DE CADA ACCION, EL BACKTEST CON LOS PESOS       *
054300*    VIGENTES Y LA PROPUESTA DEL OPTIMIZADOR, Y LOS IMPRIME.     *
054400******************************************************************
054500 PROCESA-CARTERA SECTION.
054600     PERFORM ARMA-PARAMETROS-CARTERA
054700     PERFORM ARMA-TABLA-POSICIONES UNTIL FIN-STPOSN
054800        OR PS-PORTFOLIO-ID NOT = PF-PORTFOLIO-ID
054900     IF WKS-TOT-POS-CART > 0
055000        PERFORM ARMA-SERIE-RETORNOS-CARTERA
055100           VARYING WKS-IX-PC FROM 1 BY 1
055200           UNTIL WKS-IX-PC > WKS-TOT-POS-CART
055300        PERFORM CALCULA-BACKTEST
055400        MOVE 0 TO WKS-OPT-RET WKS-OPT-VOL WKS-OPT-SHARPE
055500        MOVE 0 TO WKS-OPT-DIVYIELD WKS-OPT-VAR95
055600        IF WKS-TOT-POS-CART < WKS-PC-MINACC
055700           DISPLAY "   >>> CARTERA No. " PF-PORTFOLIO-ID
055800              " NO SE OPTIMIZA: TIENE MENOS ACCIONES QUE EL "
055900              "MINIMO EXIGIDO POR SU TOLERANCIA A RIESGO <<<"
056000        ELSE
056100           PERFORM CALCULA-COVARIANZA
056200           PERFORM EVALUA-CANDIDATOS-PESOS
056300           PERFORM POSPROCESA-PESOS-OPTIMOS
056400        END-IF
056500        PERFORM IMPRIME-RESUMEN-CARTERA
056600        ADD 1 TO WKS-CARTERAS-PROCESADAS
056700     END-IF
056800     PERFORM LEE-STPRTF.
056900 PROCESA-CARTERA-E. EXIT.
057000
057100******************************************************************
057200*    UBICA LOS PARAMETROS DE RIESGO DE LA CARTERA EN PROCESO.    *
057300*    CARTERA SIN TOLERANCIA RECONOCIDA SE TRATA COMO MODERADA.   *
057400******************************************************************
057500 ARMA-PARAMETROS-CARTERA SECTION.
057600     MOVE WKS-RIESGO-MAXPESO (2) TO WKS-PC-MAXPESO
057700     MOVE WKS-RIESGO-MINACC (2)  TO WKS-PC-MINACC
057800     MOVE WKS-RIESGO-PENAL (2)   TO WKS-PC-PENAL
057900
058000     IF PF-CONSERVADORA
058100        MOVE WKS-RIESGO-MAXPESO (1) TO WKS-PC-MAXPESO
058200        MOVE WKS-RIESGO-MINACC (1)  TO WKS-PC-MINACC
058300        MOVE WKS-RIESGO-PENAL (1)   TO WKS-PC-PENAL
058400     END-IF
058500     IF PF-AGRESIVA
058600        MOVE WKS-RIESGO-MAXPESO (3) TO WKS-PC-MAXPESO
058700        MOVE WKS-RIESGO-MINACC (3)  TO WKS-PC-MINACC
058800        MOVE WKS-RIESGO-PENAL (3)   TO WKS-PC-PENAL
058900     END-IF
059000
059100     MOVE 0 TO WKS-TOT-POS-CART.
059200 ARMA-PARAMETROS-CARTERA-E. EXIT.
059300
059400******************************************************************
059500*    CUERPO DEL CICLO DE CARGA DE POSICIONES: SOLO SE RETIENEN   *
059600*    LAS POSICIONES ACTIVAS (LAS VENDIDAS NO PARTICIPAN EN EL    *
059700*    BACKTEST NI EN EL OPTIMIZADOR).                             *
059800******************************************************************
059900 ARMA-TABLA-POSICIONES SECTION.
060000     IF PS-ACTIVA
060100        ADD 1 TO WKS-TOT-POS-CART
060200        SET WKS-IX-PC TO WKS-TOT-POS-CART
060300        MOVE PS-SYMBOL TO WKS-SYMBOL-PC (WKS-IX-PC)
060400        MOVE PS-WEIGHT TO WKS-WEIGHT-PC (WKS-IX-PC)
060500        PERFORM BUSCA-DIVIDENDO-POSICION
060600     END-IF
060700     PERFORM LEE-STPOSN.
060800 ARMA-TABLA-POSICIONES-E. EXIT.
060900
061000******************************************************************
061100*    BUSCA EL DIVIDENDO DE LA ACCION EN LA TABLA DE FUNDAMENTOS. *
061200*    SI EL RENDIMIENTO VIENE COMO PORCENTAJE (MAYOR A 0.5) SE    *
061300*    CONVIERTE A FRACCION, PER REGLA DE NEGOCIO DEL OPTIMIZADOR. *
061400******************************************************************
061500 BUSCA-DIVIDENDO-POSICION SECTION.
061600     MOVE 0 TO WKS-DIVYIELD-PC (WKS-IX-PC)
061700     SET WKS-HAY-DIVIDENDO TO FALSE
061800     SEARCH ALL WKS-DATOS-FUNDAMENTOS
061900        AT END
062000           CONTINUE
062100        WHEN WKS-SYMBOL-FUND (WKS-IX-F) = WKS-SYMBOL-PC (WKS-IX-PC)
062200           SET WKS-HAY-DIVIDENDO TO TRUE
062300     END-SEARCH
062400     IF WKS-HAY-DIVIDENDO
062500        IF WKS-DIVYIELD-FUND (WKS-IX-F) > .5
062600           COMPUTE WKS-DIVYIELD-PC (WKS-IX-PC) =
062700                   WKS-DIVYIELD-FUND (WKS-IX-F) / 100
062800        ELSE
062900           MOVE WKS-DIVYIELD-FUND (WKS-IX-F)
063000                           TO WKS-DIVYIELD-PC (WKS-IX-PC)
063100        END-IF
063200     END-IF.
063300 BUSCA-DIVIDENDO-POSICION-E. EXIT.
063400
063500******************************************************************
063600*    ARMA LA SERIE DE RETORNOS DIARIOS DE UNA ACCION DE LA       *
063700*    CARTERA, UBICANDO SU BLOQUE CONTIGUO EN LA TABLA GENERAL DE *
063800*    PRECIOS Y CALCULANDO R(T) = CLOSE(T)/CLOSE(T-1) - 1.        *
063900******************************************************************
064000 ARMA-SERIE-RETORNOS-CARTERA SECTION.
064100     MOVE 0 TO WKS-TOT-RET-PC (WKS-IX-PC)
064200     PERFORM UBICA-INICIO-SYMBOL-PRECIOS
064300     IF WKS-K > 0
064400        PERFORM ACUMULA-RETORNO-ACCION
064500           VARYING WKS-K FROM WKS-K BY 1
064600           UNTIL WKS-K > WKS-TOT-PRECIOS-T
064700           OR WKS-SYMBOL-PT (WKS-K) NOT = WKS-SYMBOL-PC (WKS-IX-PC)
064800     END-IF
064900     PERFORM CALCULA-RETORNO-ESPERADO-ACCION
065000     PERFORM CALCULA-VOLATILIDAD-ACCION.
065100 ARMA-SERIE-RETORNOS-CARTERA-E. EXIT.
065200
065300******************************************************************
065400*    BUSQUEDA SECUENCIAL DEL PRIMER RENGLON DEL SYMBOL EN LA     *
065500*    TABLA GENERAL DE PRECIOS (LA TABLA YA VIENE ORDENADA POR    *
065600*    SYMBOL Y FECHA, IGUAL QUE EL MAESTRO STPRIC).                *
065700******************************************************************
065800 UBICA-INICIO-SYMBOL-PRECIOS SECTION.
065900     MOVE 0 TO WKS-K
066000     PERFORM BUSCA-RENGLON-SYMBOL
066100        VARYING WKS-J FROM 1 BY 1
066200        UNTIL WKS-J > WKS-TOT-PRECIOS-T OR WKS-K > 0.
066300 UBICA-INICIO-SYMBOL-PRECIOS-E. EXIT.
066400
066500 BUSCA-RENGLON-SYMBOL SECTION.
066600     IF WKS-SYMBOL-PT (WKS-J) = WKS-SYMBOL-PC (WKS-IX-PC)
066700        MOVE WKS-J TO WKS-K
066800     END-IF.
066900 BUSCA-RENGLON-SYMBOL-E. EXIT.
067000
067100******************************************************************
067200*    ACUMULA UN RETORNO DIARIO DE LA ACCION EN WKS-RETORNO-PC.   *
067300******************************************************************
067400 ACUMULA-RETORNO-ACCION SECTION.
067500     IF WKS-K > 1 AND WKS-CLOSE-PT (WKS-K - 1) NOT = 0
067600        ADD 1 TO WKS-TOT-RET-PC (WKS-IX-PC)
067700        COMPUTE WKS-RETORNO-PC (WKS-IX-PC, WKS-TOT-RET-PC (WKS-IX-PC)) =
067800                (WKS-CLOSE-PT (WKS-K) / WKS-CLOSE-PT (WKS-K - 1)) - 1
067900     END-IF.
068000 ACUMULA-RETORNO-ACCION-E. EXIT.
068100
068200******************************************************************
068300*    RETORNO ESPERADO GEOMETRICO DE LA ACCION (REGLA 5): SE PROMEDIA  *
068400*    EL LOGARITMO DE (1+R), SE ANUALIZA Y SE REGRESA A FRACCION  *
068500*    CON LA EXPONENCIAL, Y SE LE SUMA EL DIVIDENDO.               *
068600******************************************************************
068700 CALCULA-RETORNO-ESPERADO-ACCION SECTION.
068800     MOVE 0 TO WKS-EXP-ENTRADA
068900     IF WKS-TOT-RET-PC (WKS-IX-PC) > 0
069000        PERFORM ACUMULA-LOG-RETORNO
069100           VARYING WKS-N FROM 1 BY 1
069200           UNTIL WKS-N > WKS-TOT-RET-PC (WKS-IX-PC)
069300        COMPUTE WKS-EXP-ENTRADA ROUNDED =
069400                (WKS-EXP-ENTRADA / WKS-TOT-RET-PC (WKS-IX-PC))
069500                * WKS-DIAS-ANIO
069600     END-IF
069700     PERFORM CALCULA-EXPONENCIAL
069800     COMPUTE WKS-EXPRET-PC (WKS-IX-PC) ROUNDED =
069900             WKS-EXP-RESULTADO - 1 + WKS-DIVYIELD-PC (WKS-IX-PC).
070000 CALCULA-RETORNO-ESPERADO-ACCION-E. EXIT.
070100
070200******************************************************************
070300*    SUMA AL ACUMULADOR DE LOGARITMOS EL LN(1+R) DE UN DIA, CON  *
070400*    EL RETORNO ACOTADO POR ABAJO A -0.99 (REGLA 5).                  *
070500******************************************************************
070600 ACUMULA-LOG-RETORNO SECTION.
070700     MOVE WKS-RETORNO-PC (WKS-IX-PC, WKS-N) TO WKS-LN-ENTRADA
070800     IF WKS-LN-ENTRADA < -.99
070900        MOVE -.99 TO WKS-LN-ENTRADA
071000     END-IF
071100     COMPUTE WKS-LN-ENTRADA = 1 + WKS-LN-ENTRADA
071200     PERFORM CALCULA-LOGARITMO
071300     ADD WKS-LN-Y TO WKS-EXP-ENTRADA.
071400 ACUMULA-LOG-RETORNO-E. EXIT.
071500
071600******************************************************************
071700*    VOLATILIDAD ANUALIZADA DE LA ACCION: DESVIACION ESTANDAR DE *
071800*    SUS RETORNOS DIARIOS POR RAIZ(DIAS POR ANIO).               *
071900******************************************************************
072000 CALCULA-VOLATILIDAD-ACCION SECTION.
072100     MOVE 0 TO WKS-VOL-PC (WKS-IX-PC)
072200     IF WKS-TOT-RET-PC (WKS-IX-PC) > 1
072300        MOVE 0 TO WKS-SUMA-RET-BT
072400        PERFORM SUMA-RETORNO-VOL-ACCION
072500           VARYING WKS-T FROM 1 BY 1
072600           UNTIL WKS-T > WKS-TOT-RET-PC (WKS-IX-PC)
072700        COMPUTE WKS-PROM-RET-BT =
072800                WKS-SUMA-RET-BT / WKS-TOT-RET-PC (WKS-IX-PC)
072900        MOVE 0 TO WKS-SUMA-CUAD-BT
073000        PERFORM SUMA-CUAD-VOL-ACCION
073100           VARYING WKS-T FROM 1 BY 1
073200           UNTIL WKS-T > WKS-TOT-RET-PC (WKS-IX-PC)
073300        COMPUTE WKS-VARIANZA-BT =
073400                WKS-SUMA-CUAD-BT / WKS-TOT-RET-PC (WKS-IX-PC)
073500        COMPUTE WKS-RAIZ-ENTRADA = WKS-VARIANZA-BT * WKS-DIAS-ANIO
073600        PERFORM CALCULA-RAIZ
073700        MOVE WKS-RAIZ-RESULTADO TO WKS-VOL-PC (WKS-IX-PC)
073800     END-IF.
073900 CALCULA-VOLATILIDAD-ACCION-E. EXIT.
074000
074100******************************************************************
074200*    ACUMULADORES AUXILIARES DE MEDIA Y VARIANZA DE LA SERIE DE  *
074300*    RETORNOS DE UNA SOLA ACCION (WKS-SUMA-RET-BT/WKS-SUMA-CUAD- *
074400*    BT SE REUSAN DEL AREA DE BACKTEST, TODAVIA SIN OCUPAR).     *
074500******************************************************************
074600 SUMA-RETORNO-VOL-ACCION SECTION.
074700     ADD WKS-RETORNO-PC (WKS-IX-PC, WKS-T) TO WKS-SUMA-RET-BT.
074800 SUMA-RETORNO-VOL-ACCION-E. EXIT.
074900
075000 SUMA-CUAD-VOL-ACCION SECTION.
075100     COMPUTE WKS-SUMA-CUAD-BT =
075200        WKS-SUMA-CUAD-BT +
075300        ((WKS-RETORNO-PC (WKS-IX-PC, WKS-T) - WKS-PROM-RET-BT) ** 2).
075400 SUMA-CUAD-VOL-ACCION-E. EXIT.
075500
075600******************************************************************
075700*    MATRIZ DE COVARIANZA MUESTRAL ENTRE TODAS LAS ACCIONES DE   *
075800*    LA CARTERA, ALINEADAS POR POSICION (MISMO CALENDARIO).      *
075900*    LA DIAGONAL ES LA VARIANZA DE CADA ACCION.                  *
076000******************************************************************
076100 CALCULA-COVARIANZA SECTION.
076200     PERFORM CALCULA-FILA-COVARIANZA
076300        VARYING WKS-IX-CI FROM 1 BY 1
076400        UNTIL WKS-IX-CI > WKS-TOT-POS-CART.
076500 CALCULA-COVARIANZA-E. EXIT.
076600
076700 CALCULA-FILA-COVARIANZA SECTION.
076800     PERFORM CALCULA-CELDA-COVARIANZA
076900        VARYING WKS-IX-CJ FROM 1 BY 1
077000        UNTIL WKS-IX-CJ > WKS-TOT-POS-CART.
077100 CALCULA-FILA-COVARIANZA-E. EXIT.
077200
077300******************************************************************
077400*    UNA CELDA DE LA MATRIZ: PROMEDIO DE (RI-MEDIAI)*(RJ-MEDIAJ) *
077500*    SOBRE EL MENOR NUMERO DE DIAS ENTRE LAS DOS ACCIONES. LAS   *
077600*    MEDIAS DE CADA ACCION SE SACAN PRIMERO SOBRE ESOS MISMOS    *
077700*    DIAS (CORREGIDO 02/2002, ANTES NO SE RESTABA LA MEDIA Y LA  *
077800*    CELDA QUEDABA EN E[XY] EN VEZ DE LA COVARIANZA MUESTRAL).   *
077900******************************************************************
078000 CALCULA-CELDA-COVARIANZA SECTION.
078100     MOVE 0 TO WKS-N
078200     MOVE WKS-TOT-RET-PC (WKS-IX-CI) TO WKS-N
078300     IF WKS-TOT-RET-PC (WKS-IX-CJ) < WKS-N
078400        MOVE WKS-TOT-RET-PC (WKS-IX-CJ) TO WKS-N
078500     END-IF
078600     MOVE 0 TO WKS-COVAR-COL (WKS-IX-CI, WKS-IX-CJ)
078700     IF WKS-N > 1
078800        MOVE 0 TO WKS-SUMA-MEDIA-CI WKS-SUMA-MEDIA-CJ
078900        PERFORM SUMA-RETORNO-PAR-COVAR
079000           VARYING WKS-T FROM 1 BY 1 UNTIL WKS-T > WKS-N
079100        COMPUTE WKS-MEDIA-CI = WKS-SUMA-MEDIA-CI / WKS-N
079200        COMPUTE WKS-MEDIA-CJ = WKS-SUMA-MEDIA-CJ / WKS-N
079300        PERFORM SUMA-PRODUCTO-DESVIOS
079400           VARYING WKS-T FROM 1 BY 1 UNTIL WKS-T > WKS-N
079500        COMPUTE WKS-COVAR-COL (WKS-IX-CI, WKS-IX-CJ) ROUNDED =
079600                (WKS-COVAR-COL (WKS-IX-CI, WKS-IX-CJ) / WKS-N)
079700                * WKS-DIAS-ANIO
079800     END-IF.
079900 CALCULA-CELDA-COVARIANZA-E. EXIT.
080000
080100******************************************************************
080200*    SUMA LOS RETORNOS DE AMBAS ACCIONES SOBRE LOS WKS-N DIAS EN *
080300*    COMUN, PARA SACAR LA MEDIA DE CADA UNA ANTES DE LA CELDA.   *
080400******************************************************************
080500 SUMA-RETORNO-PAR-COVAR SECTION.
080600     ADD WKS-RETORNO-PC (WKS-IX-CI, WKS-T) TO WKS-SUMA-MEDIA-CI
080700     ADD WKS-RETORNO-PC (WKS-IX-CJ, WKS-T) TO WKS-SUMA-MEDIA-CJ.
080800 SUMA-RETORNO-PAR-COVAR-E. EXIT.
080900
081000******************************************************************
081100*    SUMA AL ACUMULADOR DE LA CELDA EL PRODUCTO DE LOS DESVIOS   *
081200*    DE AMBAS ACCIONES RESPECTO A SU PROPIA MEDIA, YA CALCULADAS *
081300*    EN WKS-MEDIA-CI/WKS-MEDIA-CJ POR SUMA-RETORNO-PAR-COVAR.    *
081400******************************************************************
081500 SUMA-PRODUCTO-DESVIOS SECTION.
081600     COMPUTE WKS-COVAR-COL (WKS-IX-CI, WKS-IX-CJ) =
081700        WKS-COVAR-COL (WKS-IX-CI, WKS-IX-CJ) +
081800        ((WKS-RETORNO-PC (WKS-IX-CI, WKS-T) - WKS-MEDIA-CI) *
081900         (WKS-RETORNO-PC (WKS-IX-CJ, WKS-T) - WKS-MEDIA-CJ)).
082000 SUMA-PRODUCTO-DESVIOS-E. EXIT.
082100
082200******************************************************************
082300*    BACKTEST CON LOS PESOS VIGENTES DE STPOSN (REGLA 4). LA SERIE    *
082400*    DE RETORNO DE LA CARTERA SE ARMA POR POSICION (MISMO DIA    *
082500*    DE COTIZACION) SUMANDO PESO(S) * R(S,T) DE CADA ACCION.     *
082600******************************************************************
082700 CALCULA-BACKTEST SECTION.
082800     PERFORM DETERMINA-DIAS-BACKTEST
082900     MOVE 0 TO WKS-TOT-DIAS-BT
083000     IF WKS-N > 0
083100        PERFORM ARMA-RETORNO-CARTERA-DIA
083200           VARYING WKS-T FROM 1 BY 1 UNTIL WKS-T > WKS-N
083300        PERFORM CALCULA-METRICAS-BACKTEST
083400     END-IF.
083500 CALCULA-BACKTEST-E. EXIT.
083600
083700******************************************************************
083800*    EL NUMERO DE DIAS DEL BACKTEST ES EL MENOR ENTRE TODAS LAS  *
083900*    ACCIONES DE LA CARTERA (SERIES MAS CORTAS ACOTAN).          *
084000******************************************************************
084100 DETERMINA-DIAS-BACKTEST SECTION.
084200     MOVE WKS-TOT-RET-PC (1) TO WKS-N
084300     PERFORM ACOTA-DIAS-BACKTEST
084400        VARYING WKS-IX-PC FROM 2 BY 1
084500        UNTIL WKS-IX-PC > WKS-TOT-POS-CART.
084600 DETERMINA-DIAS-BACKTEST-E. EXIT.
084700
084800 ACOTA-DIAS-BACKTEST SECTION.
084900     IF WKS-TOT-RET-PC (WKS-IX-PC) < WKS-N
085000        MOVE WKS-TOT-RET-PC (WKS-IX-PC) TO WKS-N
085100     END-IF.
085200 ACOTA-DIAS-BACKTEST-E. EXIT.
085300
085400******************************************************************
085500*    UN DIA DE LA SERIE DE RETORNO DE LA CARTERA: P(T) = SUMA    *
085600*    PESO(S) * R(S,T) SOBRE TODAS LAS ACCIONES DE LA CARTERA.    *
085700******************************************************************
085800 ARMA-RETORNO-CARTERA-DIA SECTION.
085900     ADD 1 TO WKS-TOT-DIAS-BT
086000     MOVE 0 TO WKS-RETORNO-DIA-BT (WKS-TOT-DIAS-BT)
086100     PERFORM SUMA-PESO-POR-RETORNO-DIA
086200        VARYING WKS-IX-PC FROM 1 BY 1
086300        UNTIL WKS-IX-PC > WKS-TOT-POS-CART.
086400 ARMA-RETORNO-CARTERA-DIA-E. EXIT.
086500
086600 SUMA-PESO-POR-RETORNO-DIA SECTION.
086700     COMPUTE WKS-RETORNO-DIA-BT (WKS-TOT-DIAS-BT) =
086800        WKS-RETORNO-DIA-BT (WKS-TOT-DIAS-BT) +
086900        (WKS-WEIGHT-PC (WKS-IX-PC) *
087000         WKS-RETORNO-PC (WKS-IX-PC, WKS-T)).
087100 SUMA-PESO-POR-RETORNO-DIA-E. EXIT.
087200
087300******************************************************************
087400*    METRICAS DEL BACKTEST (REGLA 4): VALOR, CRECIMIENTO ACUMULADO,   *
087500*    RETORNO TOTAL/ANUALIZADO, VOLATILIDAD, SHARPE, DRAWDOWN     *
087600*    MAXIMO, PORCENTAJE DE DIAS GANADORES Y MEJOR/PEOR DIA.      *
087700******************************************************************
087800 CALCULA-METRICAS-BACKTEST SECTION.
087900     MOVE PF-INITIAL-INVEST TO WKS-VALOR-DIA-BT (0)
088000     MOVE PF-INITIAL-INVEST TO WKS-MAXIMO-CORRIDO-BT
088100     MOVE 0 TO WKS-DRAWDOWN-MAX-BT
088200     MOVE 0 TO WKS-SUMA-RET-BT
088300     MOVE 0 TO WKS-GANADOS-BT
088400     MOVE WKS-RETORNO-DIA-BT (1) TO WKS-MEJOR-DIA-BT
088500     MOVE WKS-RETORNO-DIA-BT (1) TO WKS-PEOR-DIA-BT
088600     PERFORM ACUMULA-VALOR-Y-DRAWDOWN
088700        VARYING WKS-T FROM 1 BY 1 UNTIL WKS-T > WKS-TOT-DIAS-BT
088800     COMPUTE WKS-PROM-RET-BT = WKS-SUMA-RET-BT / WKS-TOT-DIAS-BT
088900     MOVE 0 TO WKS-SUMA-CUAD-BT
089000     PERFORM SUMA-CUAD-DIF-BACKTEST
089100        VARYING WKS-T FROM 1 BY 1 UNTIL WKS-T > WKS-TOT-DIAS-BT
089200     COMPUTE WKS-VARIANZA-BT = WKS-SUMA-CUAD-BT / WKS-TOT-DIAS-BT
089300     MOVE WKS-VARIANZA-BT TO WKS-RAIZ-ENTRADA
089400     PERFORM CALCULA-RAIZ
089500     MOVE WKS-RAIZ-RESULTADO TO WKS-DESVEST-BT
089600     COMPUTE WKS-RET-ANUAL-BT ROUNDED =
089700             WKS-PROM-RET-BT * WKS-DIAS-ANIO * 100
089800     MOVE WKS-DIAS-ANIO TO WKS-RAIZ-ENTRADA
089900     PERFORM CALCULA-RAIZ
090000     COMPUTE WKS-VOL-ANUAL-BT ROUNDED =
090100             WKS-DESVEST-BT * WKS-RAIZ-RESULTADO * 100
090200     IF WKS-DESVEST-BT NOT = 0
090300        COMPUTE WKS-SHARPE-BT ROUNDED =
090400           ((WKS-PROM-RET-BT * WKS-DIAS-ANIO) - WKS-TASA-LIBRE-RIESGO)
090500           / (WKS-DESVEST-BT * WKS-RAIZ-RESULTADO)
090600     END-IF
090700     IF PF-INITIAL-INVEST NOT = 0
090800        COMPUTE WKS-RET-TOTAL-BT ROUNDED =
090900           ((WKS-VALOR-DIA-BT (WKS-TOT-DIAS-BT) / PF-INITIAL-INVEST)
091000            - 1) * 100
091100     END-IF
091200     COMPUTE WKS-WINRATE-BT ROUNDED =
091300             (WKS-GANADOS-BT / WKS-TOT-DIAS-BT) * 100
091400     COMPUTE WKS-MEJOR-DIA-BT ROUNDED = WKS-MEJOR-DIA-BT * 100
091500     COMPUTE WKS-PEOR-DIA-BT ROUNDED = WKS-PEOR-DIA-BT * 100.
091600 CALCULA-METRICAS-BACKTEST-E. EXIT.
091700
091800******************************************************************
091900*    UN DIA DEL BACKTEST: ACUMULA VALOR DE CARTERA, MAXIMO       *
092000*    CORRIDO, DRAWDOWN, GANADORES Y MEJOR/PEOR DIA.              *
092100******************************************************************
092200 ACUMULA-VALOR-Y-DRAWDOWN SECTION.
092300     COMPUTE WKS-VALOR-DIA-BT (WKS-T) ROUNDED =
092400             WKS-VALOR-DIA-BT (WKS-T - 1) *
092500             (1 + WKS-RETORNO-DIA-BT (WKS-T))
092600     ADD WKS-RETORNO-DIA-BT (WKS-T) TO WKS-SUMA-RET-BT
092700     IF WKS-RETORNO-DIA-BT (WKS-T) > 0
092800        ADD 1 TO WKS-GANADOS-BT
092900     END-IF
093000     IF WKS-RETORNO-DIA-BT (WKS-T) > WKS-MEJOR-DIA-BT
093100        MOVE WKS-RETORNO-DIA-BT (WKS-T) TO WKS-MEJOR-DIA-BT
093200     END-IF
093300     IF WKS-RETORNO-DIA-BT (WKS-T) < WKS-PEOR-DIA-BT
093400        MOVE WKS-RETORNO-DIA-BT (WKS-T) TO WKS-PEOR-DIA-BT
093500     END-IF
093600     IF WKS-VALOR-DIA-BT (WKS-T) > WKS-MAXIMO-CORRIDO-BT
093700        MOVE WKS-VALOR-DIA-BT (WKS-T) TO WKS-MAXIMO-CORRIDO-BT
093800     END-IF
093900     IF WKS-MAXIMO-CORRIDO-BT NOT = 0
094000        COMPUTE WKS-RAIZ-ANTERIOR ROUNDED =
094100           ((WKS-VALOR-DIA-BT (WKS-T) - WKS-MAXIMO-CORRIDO-BT)
094200            / WKS-MAXIMO-CORRIDO-BT) * 100
094300        IF WKS-RAIZ-ANTERIOR < WKS-DRAWDOWN-MAX-BT
094400           MOVE WKS-RAIZ-ANTERIOR TO WKS-DRAWDOWN-MAX-BT
094500        END-IF
094600     END-IF.
094700 ACUMULA-VALOR-Y-DRAWDOWN-E. EXIT.
094800
094900 SUMA-CUAD-DIF-BACKTEST SECTION.
095000     COMPUTE WKS-SUMA-CUAD-BT =
095100        WKS-SUMA-CUAD-BT +
095200        ((WKS-RETORNO-DIA-BT (WKS-T) - WKS-PROM-RET-BT) ** 2).
095300 SUMA-CUAD-DIF-BACKTEST-E. EXIT.
095400
095500******************************************************************
095600*    EVALUA UN JUEGO DE CANDIDATOS DE PESOS, DETERMINISTICO Y    *
095700*    ACOTADO (REGLA 5), METODO NUMERICO PROPIO EN VEZ DEL        *
095800*    METODO DE OPTIMIZACION NUMERICA ORIGINAL: SE PARTE DE PESO  *
095900*    IGUAL Y SE INCLINA HACIA LAS ACCIONES DE MAYOR RETORNO      *
096000*    ESPERADO EN 11 PASOS, RESPETANDO LAS COTAS DE PESO, Y SE    *
096100*    CONSERVA EL CANDIDATO DE MEJOR SHARPE PENALIZADO.           *
096200******************************************************************
096300 EVALUA-CANDIDATOS-PESOS SECTION.
096400     MOVE 0 TO WKS-MEJOR-SHARPE-PEN
096500     MOVE 1 TO WKS-MEJOR-CANDIDATO
096600     PERFORM EVALUA-UN-CANDIDATO
096700        VARYING WKS-CAND-NUM FROM 0 BY 1 UNTIL WKS-CAND-NUM > 10.
096800 EVALUA-CANDIDATOS-PESOS-E. EXIT.
096900
097000******************************************************************
097100*    UN CANDIDATO: WKS-CAND-TILT VA DE 0 A 1 EN PASOS DE 0.10;   *
097200*    CADA ACCION RECIBE PESO IGUAL MAS UNA INCLINACION           *
097300*    PROPORCIONAL A SU RETORNO ESPERADO SOBRE EL PROMEDIO DE LA  *
097400*    CARTERA, ACOTADA A [MAX(0.02, 0.5/N) , PESO MAXIMO].        *
097500******************************************************************
097600 EVALUA-UN-CANDIDATO SECTION.
097700     COMPUTE WKS-CAND-TILT = WKS-CAND-NUM / 10
097800     PERFORM ARMA-PESO-CANDIDATO
097900        VARYING WKS-IX-PC FROM 1 BY 1
098000        UNTIL WKS-IX-PC > WKS-TOT-POS-CART
098100     PERFORM RENORMALIZA-PESO-CANDIDATO
098200     PERFORM CALCULA-RETORNO-CANDIDATO
098300     PERFORM CALCULA-VOLATILIDAD-CANDIDATO
098400     IF WKS-CAND-VOL NOT = 0
098500        COMPUTE WKS-CAND-SHARPE-PEN ROUNDED =
098600           (WKS-CAND-RET - WKS-TASA-LIBRE-RIESGO)
098700           / (WKS-CAND-VOL * WKS-PC-PENAL)
098800     ELSE
098900        MOVE 0 TO WKS-CAND-SHARPE-PEN
099000     END-IF
099100     IF WKS-CAND-SHARPE-PEN > WKS-MEJOR-SHARPE-PEN
099200        MOVE WKS-CAND-SHARPE-PEN TO WKS-MEJOR-SHARPE-PEN
099300        MOVE WKS-CAND-NUM TO WKS-MEJOR-CANDIDATO
099400        PERFORM GUARDA-PESOS-CANDIDATO
099500           VARYING WKS-IX-PC FROM 1 BY 1
099600           UNTIL WKS-IX-PC > WKS-TOT-POS-CART
099700     END-IF.
099800 EVALUA-UN-CANDIDATO-E. EXIT.
099900
100000*    EL PESO MINIMO DE CADA ACCION ES MAX(0.02, 0.5/N), POR REGLA *
100100*    DE NEGOCIO DEL OPTIMIZADOR (REGLA 5).                             *
100200 ARMA-PESO-CANDIDATO SECTION.
100300     COMPUTE WKS-CAND-RET = 1 / WKS-TOT-POS-CART
100400     COMPUTE WKS-WEIGHT-PC (WKS-IX-PC) ROUNDED =
100500        WKS-CAND-RET +
100600        (WKS-CAND-TILT *
100700         (WKS-EXPRET-PC (WKS-IX-PC) - WKS-CAND-RET) * .5)
100800     IF WKS-WEIGHT-PC (WKS-IX-PC) > WKS-PC-MAXPESO
100900        MOVE WKS-PC-MAXPESO TO WKS-WEIGHT-PC (WKS-IX-PC)
101000     END-IF
101100     COMPUTE WKS-PC-MINPESO = .5 / WKS-TOT-POS-CART
101200     IF WKS-PC-MINPESO < .02
101300        MOVE .02 TO WKS-PC-MINPESO
101400     END-IF
101500     IF WKS-WEIGHT-PC (WKS-IX-PC) < WKS-PC-MINPESO
101600        MOVE WKS-PC-MINPESO TO WKS-WEIGHT-PC (WKS-IX-PC)
101700     END-IF.
101800 ARMA-PESO-CANDIDATO-E. EXIT.
101900
102000 RENORMALIZA-PESO-CANDIDATO SECTION.
102100     MOVE 0 TO WKS-SUMA-PESOS-OPT
102200     PERFORM SUMA-PESO-CANDIDATO
102300        VARYING WKS-IX-PC FROM 1 BY 1
102400        UNTIL WKS-IX-PC > WKS-TOT-POS-CART
102500     IF WKS-SUMA-PESOS-OPT NOT = 0
102600        PERFORM DIVIDE-PESO-CANDIDATO
102700           VARYING WKS-IX-PC FROM 1 BY 1
102800           UNTIL WKS-IX-PC > WKS-TOT-POS-CART
102900     END-IF.
103000 RENORMALIZA-PESO-CANDIDATO-E. EXIT.
103100
103200 SUMA-PESO-CANDIDATO SECTION.
103300     ADD WKS-WEIGHT-PC (WKS-IX-PC) TO WKS-SUMA-PESOS-OPT.
103400 SUMA-PESO-CANDIDATO-E. EXIT.
103500
103600 DIVIDE-PESO-CANDIDATO SECTION.
103700     COMPUTE WKS-WEIGHT-PC (WKS-IX-PC) ROUNDED =
103800        WKS-WEIGHT-PC (WKS-IX-PC) / WKS-SUMA-PESOS-OPT.
103900 DIVIDE-PESO-CANDIDATO-E. EXIT.
104000
104100******************************************************************
104200*    RETORNO ESPERADO DEL CANDIDATO: SUMA PESO(S) * RETESP(S).  *
104300******************************************************************
104400 CALCULA-RETORNO-CANDIDATO SECTION.
104500     MOVE 0 TO WKS-CAND-RET
104600     PERFORM SUMA-RETORNO-CANDIDATO
104700        VARYING WKS-IX-PC FROM 1 BY 1
104800        UNTIL WKS-IX-PC > WKS-TOT-POS-CART.
104900 CALCULA-RETORNO-CANDIDATO-E. EXIT.
105000
105100 SUMA-RETORNO-CANDIDATO SECTION.
105200     COMPUTE WKS-CAND-RET =
105300        WKS-CAND-RET +
105400        (WKS-WEIGHT-PC (WKS-IX-PC) * WKS-EXPRET-PC (WKS-IX-PC)).
105500 SUMA-RETORNO-CANDIDATO-E. EXIT.
105600
105700******************************************************************
105800*    VOLATILIDAD DEL CANDIDATO: RAIZ(W' COVAR W) USANDO LA       *
105900*    MATRIZ DE COVARIANZA ANUALIZADA YA CALCULADA.               *
106000******************************************************************
106100 CALCULA-VOLATILIDAD-CANDIDATO SECTION.
106200     MOVE 0 TO WKS-CAND-VARIANZA
106300     PERFORM SUMA-FILA-VARIANZA-CANDIDATO
106400        VARYING WKS-IX-CI FROM 1 BY 1
106500        UNTIL WKS-IX-CI > WKS-TOT-POS-CART
106600     MOVE WKS-CAND-VARIANZA TO WKS-RAIZ-ENTRADA
106700     PERFORM CALCULA-RAIZ
106800     MOVE WKS-RAIZ-RESULTADO TO WKS-CAND-VOL.
106900 CALCULA-VOLATILIDAD-CANDIDATO-E. EXIT.
107000
107100 SUMA-FILA-VARIANZA-CANDIDATO SECTION.
107200     PERFORM SUMA-CELDA-VARIANZA-CANDIDATO
107300        VARYING WKS-IX-CJ FROM 1 BY 1
107400        UNTIL WKS-IX-CJ > WKS-TOT-POS-CART.
107500 SUMA-FILA-VARIANZA-CANDIDATO-E. EXIT.
107600
107700 SUMA-CELDA-VARIANZA-CANDIDATO SECTION.
107800     COMPUTE WKS-CAND-VARIANZA =
107900        WKS-CAND-VARIANZA +
108000        (WKS-WEIGHT-PC (WKS-IX-CI) * WKS-WEIGHT-PC (WKS-IX-CJ)
108100         * WKS-COVAR-COL (WKS-IX-CI, WKS-IX-CJ)).
108200 SUMA-CELDA-VARIANZA-CANDIDATO-E. EXIT.
108300
108400 GUARDA-PESOS-CANDIDATO SECTION.
108500     MOVE WKS-WEIGHT-PC (WKS-IX-PC) TO WKS-PESO-OPT-PC (WKS-IX-PC).
108600 GUARDA-PESOS-CANDIDATO-E. EXIT.
108700
108800******************************************************************
108900*    POSPROCESO DE LA PROPUESTA GANADORA (REGLA 5): SE DESCARTAN LOS  *
109000*    PESOS MENORES A 0.001, SE RENORMALIZA A SUMA 1, Y SE        *
109100*    RECALCULAN RETORNO, VOLATILIDAD, SHARPE SIN PENALIZAR,      *
109200*    DIVIDENDO DE LA CARTERA Y VAR AL 95%.                       *
109300******************************************************************
109400 POSPROCESA-PESOS-OPTIMOS SECTION.
109500     PERFORM DESCARTA-PESO-CHICO
109600        VARYING WKS-IX-PC FROM 1 BY 1
109700        UNTIL WKS-IX-PC > WKS-TOT-POS-CART
109800     MOVE 0 TO WKS-SUMA-PESOS-OPT
109900     PERFORM SUMA-PESO-OPTIMO
110000        VARYING WKS-IX-PC FROM 1 BY 1
110100        UNTIL WKS-IX-PC > WKS-TOT-POS-CART
110200     IF WKS-SUMA-PESOS-OPT NOT = 0
110300        PERFORM DIVIDE-PESO-OPTIMO
110400           VARYING WKS-IX-PC FROM 1 BY 1
110500           UNTIL WKS-IX-PC > WKS-TOT-POS-CART
110600     END-IF
110700     MOVE 0 TO WKS-OPT-RET
110800     MOVE 0 TO WKS-OPT-DIVYIELD
110900     PERFORM ACUMULA-RETORNO-DIVIDENDO-OPT
111000        VARYING WKS-IX-PC FROM 1 BY 1
111100        UNTIL WKS-IX-PC > WKS-TOT-POS-CART
111200     MOVE 0 TO WKS-CAND-VARIANZA
111300     PERFORM SUMA-FILA-VARIANZA-OPTIMO
111400        VARYING WKS-IX-CI FROM 1 BY 1
111500        UNTIL WKS-IX-CI > WKS-TOT-POS-CART
111600     MOVE WKS-CAND-VARIANZA TO WKS-RAIZ-ENTRADA
111700     PERFORM CALCULA-RAIZ
111800     MOVE WKS-RAIZ-RESULTADO TO WKS-OPT-VOL
111900     IF WKS-OPT-VOL NOT = 0
112000        COMPUTE WKS-OPT-SHARPE ROUNDED =
112100           (WKS-OPT-RET - WKS-TASA-LIBRE-RIESGO) / WKS-OPT-VOL
112200     END-IF
112300     PERFORM CALCULA-VAR95-OPTIMO.
112400 POSPROCESA-PESOS-OPTIMOS-E. EXIT.
112500
112600 DESCARTA-PESO-CHICO SECTION.
112700     IF WKS-PESO-OPT-PC (WKS-IX-PC) < .001
112800        MOVE 0 TO WKS-PESO-OPT-PC (WKS-IX-PC)
112900     END-IF.
113000 DESCARTA-PESO-CHICO-E. EXIT.
113100
113200 SUMA-PESO-OPTIMO SECTION.
113300     ADD WKS-PESO-OPT-PC (WKS-IX-PC) TO WKS-SUMA-PESOS-OPT.
113400 SUMA-PESO-OPTIMO-E. EXIT.
113500
113600 DIVIDE-PESO-OPTIMO SECTION.
113700     COMPUTE WKS-PESO-OPT-PC (WKS-IX-PC) ROUNDED =
113800        WKS-PESO-OPT-PC (WKS-IX-PC) / WKS-SUMA-PESOS-OPT.
113900 DIVIDE-PESO-OPTIMO-E. EXIT.
114000
114100 ACUMULA-RETORNO-DIVIDENDO-OPT SECTION.
114200     COMPUTE WKS-OPT-RET =
114300        WKS-OPT-RET +
114400        (WKS-PESO-OPT-PC (WKS-IX-PC) * WKS-EXPRET-PC (WKS-IX-PC))
114500     COMPUTE WKS-OPT-DIVYIELD =
114600        WKS-OPT-DIVYIELD +
114700        (WKS-PESO-OPT-PC (WKS-IX-PC) * WKS-DIVYIELD-PC (WKS-IX-PC)).
114800 ACUMULA-RETORNO-DIVIDENDO-OPT-E. EXIT.
114900
115000 SUMA-FILA-VARIANZA-OPTIMO SECTION.
115100     PERFORM SUMA-CELDA-VARIANZA-OPTIMO
115200        VARYING WKS-IX-CJ FROM 1 BY 1
115300        UNTIL WKS-IX-CJ > WKS-TOT-POS-CART.
115400 SUMA-FILA-VARIANZA-OPTIMO-E. EXIT.
115500
115600 SUMA-CELDA-VARIANZA-OPTIMO SECTION.
115700     COMPUTE WKS-CAND-VARIANZA =
115800        WKS-CAND-VARIANZA +
115900        (WKS-PESO-OPT-PC (WKS-IX-CI) * WKS-PESO-OPT-PC (WKS-IX-CJ)
116000         * WKS-COVAR-COL (WKS-IX-CI, WKS-IX-CJ)).
116100 SUMA-CELDA-VARIANZA-OPTIMO-E. EXIT.
116200
116300******************************************************************
116400*    VAR AL 95% DE LA CARTERA OPTIMIZADA: PERCENTIL 5 DE LA      *
116500*    SERIE HISTORICA DE RETORNOS DE LA CARTERA (SE REUSA LA      *
116600*    SERIE DEL BACKTEST, PESADA CON LOS PESOS OPTIMOS) POR EL    *
116700*    METODO DE RANGO, ORDENANDO ASCENDENTE POR BURBUJA.          *
116800******************************************************************
116900 CALCULA-VAR95-OPTIMO SECTION.
117000     MOVE WKS-TOT-DIAS-BT TO WKS-TOT-ORDEN
117100     PERFORM ARMA-RETORNO-ORDEN-DIA
117200        VARYING WKS-T FROM 1 BY 1 UNTIL WKS-T > WKS-TOT-ORDEN
117300     PERFORM ORDENA-SERIE-ORDEN
117400     COMPUTE WKS-ORDEN-POS ROUNDED = WKS-TOT-ORDEN * .05
117500     IF WKS-ORDEN-POS < 1
117600        MOVE 1 TO WKS-ORDEN-POS
117700     END-IF
117800     COMPUTE WKS-OPT-VAR95 ROUNDED =
117900             WKS-ORDEN-VAL (WKS-ORDEN-POS) * 100.
118000 CALCULA-VAR95-OPTIMO-E. EXIT.
118100
118200 ARMA-RETORNO-ORDEN-DIA SECTION.
118300     MOVE 0 TO WKS-ORDEN-VAL (WKS-T)
118400     PERFORM SUMA-PESO-OPT-POR-RETORNO-DIA
118500        VARYING WKS-IX-PC FROM 1 BY 1
118600        UNTIL WKS-IX-PC > WKS-TOT-POS-CART.
118700 ARMA-RETORNO-ORDEN-DIA-E. EXIT.
118800
118900 SUMA-PESO-OPT-POR-RETORNO-DIA SECTION.
119000     COMPUTE WKS-ORDEN-VAL (WKS-T) =
119100        WKS-ORDEN-VAL (WKS-T) +
119200        (WKS-PESO-OPT-PC (WKS-IX-PC) *
119300         WKS-RETORNO-PC (WKS-IX-PC, WKS-T)).
119400 SUMA-PESO-OPT-POR-RETORNO-DIA-E. EXIT.
119500
119600******************************************************************
119700*    ORDENAMIENTO POR BURBUJA, SUFICIENTE PARA LAS 300 FILAS     *
119800*    DE LA SERIE (NO SE REQUIERE UN ORDENAMIENTO VELOZ AQUI).    *
119900******************************************************************
120000 ORDENA-SERIE-ORDEN SECTION.
120100     PERFORM PASADA-BURBUJA-ORDEN
120200        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TOT-ORDEN.
120300 ORDENA-SERIE-ORDEN-E. EXIT.
120400
120500 PASADA-BURBUJA-ORDEN SECTION.
120600     PERFORM COMPARA-INTERCAMBIA-ORDEN
120700        VARYING WKS-T FROM 1 BY 1 UNTIL WKS-T > WKS-TOT-ORDEN - 1.
120800 PASADA-BURBUJA-ORDEN-E. EXIT.
120900
121000 COMPARA-INTERCAMBIA-ORDEN SECTION.
121100     IF WKS-ORDEN-VAL (WKS-T) > WKS-ORDEN-VAL (WKS-T + 1)
121200        MOVE WKS-ORDEN-VAL (WKS-T)     TO WKS-RAIZ-ANTERIOR
121300        MOVE WKS-ORDEN-VAL (WKS-T + 1) TO WKS-ORDEN-VAL (WKS-T)
121400        MOVE WKS-RAIZ-ANTERIOR         TO WKS-ORDEN-VAL (WKS-T + 1)
121500     END-IF.
121600 COMPARA-INTERCAMBIA-ORDEN-E. EXIT.
121700
121800******************************************************************
121900*    RUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON, YA PROBADA EN   *
122000*    EL MOTOR DE INDICADORES (STKANL1).                         *
122100******************************************************************
122200 CALCULA-RAIZ SECTION.
122300     MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-RESULTADO
122400     IF WKS-RAIZ-ENTRADA > 0
122500        MOVE 0 TO WKS-RAIZ-ITER
122600        PERFORM ITERA-NEWTON-RAIZ UNTIL WKS-RAIZ-ITER > 25
122700     ELSE
122800        MOVE 0 TO WKS-RAIZ-RESULTADO
122900     END-IF.
123000 CALCULA-RAIZ-E. EXIT.
123100
123200 ITERA-NEWTON-RAIZ SECTION.
123300     MOVE WKS-RAIZ-RESULTADO TO WKS-RAIZ-ANTERIOR
123400     COMPUTE WKS-RAIZ-RESULTADO ROUNDED =
123500             (WKS-RAIZ-ANTERIOR +
123600              (WKS-RAIZ-ENTRADA / WKS-RAIZ-ANTERIOR)) / 2
123700     COMPUTE WKS-RAIZ-DIFERENCIA =
123800             WKS-RAIZ-RESULTADO - WKS-RAIZ-ANTERIOR
123900     IF WKS-RAIZ-DIFERENCIA < 0
124000        COMPUTE WKS-RAIZ-DIFERENCIA = WKS-RAIZ-DIFERENCIA * -1
124100     END-IF
124200     IF WKS-RAIZ-DIFERENCIA < .000001
124300        MOVE 26 TO WKS-RAIZ-ITER
124400     ELSE
124500        ADD 1 TO WKS-RAIZ-ITER
124600     END-IF.
124700 ITERA-NEWTON-RAIZ-E. EXIT.
124800
124900******************************************************************
125000*    EXPONENCIAL POR SERIE DE TAYLOR DE 12 TERMINOS SOBRE        *
125100*    ENTRADA/256, ELEVADA AL CUADRADO 8 VECES (EXP(X) =          *
125200*    EXP(X/256) ELEVADO A 256). SIN FUNCIONES INTRINSECAS.      *
125300******************************************************************
125400 CALCULA-EXPONENCIAL SECTION.
125500     COMPUTE WKS-EXP-CHICA = WKS-EXP-ENTRADA / 256
125600     MOVE 1 TO WKS-EXP-TERMINO
125700     MOVE 1 TO WKS-EXP-RESULTADO
125800     PERFORM SUMA-TERMINO-TAYLOR
125900        VARYING WKS-EXP-I FROM 1 BY 1 UNTIL WKS-EXP-I > 12
126000     MOVE 0 TO WKS-EXP-REP
126100     PERFORM ELEVA-AL-CUADRADO-EXP UNTIL WKS-EXP-REP > 7.
126200 CALCULA-EXPONENCIAL-E. EXIT.
126300
126400 SUMA-TERMINO-TAYLOR SECTION.
126500     COMPUTE WKS-EXP-TERMINO ROUNDED =
126600             (WKS-EXP-TERMINO * WKS-EXP-CHICA) / WKS-EXP-I
126700     ADD WKS-EXP-TERMINO TO WKS-EXP-RESULTADO.
126800 SUMA-TERMINO-TAYLOR-E. EXIT.
126900
127000 ELEVA-AL-CUADRADO-EXP SECTION.
127100     COMPUTE WKS-EXP-RESULTADO ROUNDED =
127200             WKS-EXP-RESULTADO * WKS-EXP-RESULTADO
127300     ADD 1 TO WKS-EXP-REP.
127400 ELEVA-AL-CUADRADO-EXP-E. EXIT.
127500
127600******************************************************************
127700*    LOGARITMO NATURAL POR NEWTON-RAPHSON SOBRE F(Y)=EXP(Y)-X,   *
127800*    USANDO LA RUTINA DE EXPONENCIAL DE ARRIBA COMO AUXILIAR.    *
127900*    SEMILLA INICIAL Y0 = X - 1 (ADECUADA PARA X CERCA DE 1).    *
128000******************************************************************
128100 CALCULA-LOGARITMO SECTION.
128200     COMPUTE WKS-LN-Y = WKS-LN-ENTRADA - 1
128300     MOVE 0 TO WKS-LN-ITER
128400     PERFORM ITERA-NEWTON-LOGARITMO UNTIL WKS-LN-ITER > 20.
128500 CALCULA-LOGARITMO-E. EXIT.
128600
128700 ITERA-NEWTON-LOGARITMO SECTION.
128800     MOVE WKS-LN-Y TO WKS-EXP-ENTRADA
128900     PERFORM CALCULA-EXPONENCIAL
129000     MOVE WKS-EXP-RESULTADO TO WKS-LN-EXPY
129100     IF WKS-LN-EXPY NOT = 0
129200        COMPUTE WKS-LN-DIFERENCIA =
129300                (WKS-LN-EXPY - WKS-LN-ENTRADA) / WKS-LN-EXPY
129400        COMPUTE WKS-LN-Y ROUNDED = WKS-LN-Y - WKS-LN-DIFERENCIA
129500     END-IF
129600     IF WKS-LN-DIFERENCIA < 0
129700        COMPUTE WKS-LN-DIFERENCIA = WKS-LN-DIFERENCIA * -1
129800     END-IF
129900     IF WKS-LN-DIFERENCIA < .000001
130000        MOVE 21 TO WKS-LN-ITER
130100     ELSE
130200        ADD 1 TO WKS-LN-ITER
130300     END-IF.
130400 ITERA-NEWTON-LOGARITMO-E. EXIT.
130500
130600******************************************************************
130700*    IMPRESION DEL RESUMEN DE BACKTEST Y OPTIMIZADOR DE LA       *
130800*    CARTERA EN PROCESO. SIN ARCHIVO DE SALIDA PROPIO (LA        *
130900*    GERENCIA DE INVERSIONES RECIBE ESTE REPORTE POR SYSOUT).    *
131000******************************************************************
131100 IMPRIME-RESUMEN-CARTERA SECTION.
131200     DISPLAY " "
131300     DISPLAY "CARTERA No. " PF-PORTFOLIO-ID " - " PF-NAME
131400     DISPLAY "   BACKTEST CON PESOS VIGENTES -----------------"
131500     DISPLAY "   RETORNO TOTAL      : " WKS-RET-TOTAL-BT "%"
131600     DISPLAY "   RETORNO ANUALIZADO : " WKS-RET-ANUAL-BT "%"
131700     DISPLAY "   VOLATILIDAD ANUAL  : " WKS-VOL-ANUAL-BT "%"
131800     DISPLAY "   SHARPE             : " WKS-SHARPE-BT
131900     DISPLAY "   DRAWDOWN MAXIMO    : " WKS-DRAWDOWN-MAX-BT "%"
132000     DISPLAY "   DIAS GANADORES     : " WKS-WINRATE-BT "%"
132100     DISPLAY "   MEJOR DIA          : " WKS-MEJOR-DIA-BT "%"
132200     DISPLAY "   PEOR DIA           : " WKS-PEOR-DIA-BT "%"
132300     DISPLAY "   OPTIMIZADOR (" PF-RISK-TOLERANCE ") ----------"
132400     DISPLAY "   RETORNO ESPERADO   : " WKS-OPT-RET
132500     DISPLAY "   VOLATILIDAD        : " WKS-OPT-VOL
132600     DISPLAY "   SHARPE SIN PENALIZAR: " WKS-OPT-SHARPE
132700     DISPLAY "   RENDIMIENTO DIVIDENDO: " WKS-OPT-DIVYIELD
132800     DISPLAY "   VAR AL 95%         : " WKS-OPT-VAR95 "%".
132900 IMPRIME-RESUMEN-CARTERA-E. EXIT.
133000
133100******************************************************************
133200*    ESTADISTICA DE CIERRE DE CORRIDA                            *
133300******************************************************************
133400 ESTADISTICAS SECTION.
133500     MOVE WKS-CARTERAS-PROCESADAS TO WKS-E-CARTERAS
133600     DISPLAY " "
133700     DISPLAY "=========== ESTADISTICAS STKBKT1 ==========="
133800     DISPLAY "CARTERAS PROCESADAS ..... " WKS-E-CARTERAS
133900     DISPLAY "=============================================".
134000 ESTADISTICAS-E. EXIT.
134100
134200******************************************************************
134300*    CIERRE DE ARCHIVOS                                          *
134400******************************************************************
134500 CIERRA-ARCHIVOS SECTION.
134600     CLOSE STPRTF STPOSN STPRIC STFUND.
134700 CIERRA-ARCHIVOS-E. EXIT.
