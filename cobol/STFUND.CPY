000100******************************************************************
000200*               S T F U N D   -   M A E S T R O                  *
000300*           F U N D A M E N T O S   P O R   A C C I O N          *
000400******************************************************************
000500* FN-SYMBOL         : CLAVE DE LA ACCION.                        *
000600* FN-NAME           : NOMBRE DE LA EMISORA.                      *
000700* FN-SECTOR         : SECTOR GICS.                               *
000800* FN-CURRENT-PRICE  : ULTIMO PRECIO CONOCIDO.                    *
000900* FN-MARKET-CAP     : CAPITALIZACION DE MERCADO (MONEDA ENTERA). *
001000* FN-TRAILING-PE    : PRECIO/GANANCIA HISTORICO (0 = AUSENTE).   *
001100* FN-FORWARD-PE     : PRECIO/GANANCIA PROYECTADO (0 = AUSENTE).  *
001200* FN-PRICE-TO-BOOK  : PRECIO/VALOR EN LIBROS (0 = AUSENTE).      *
001300* FN-ROE            : RENTABILIDAD SOBRE PATRIMONIO, FRACCION.   *
001400* FN-PROFIT-MARGIN  : MARGEN NETO, FRACCION.                     *
001500* FN-DEBT-TO-EQUITY : DEUDA/PATRIMONIO EN PORCENTAJE (EJ 150.00).*
001600* FN-EARN-GROWTH    : CRECIMIENTO DE UTILIDADES, FRACCION.       *
001700* FN-REV-GROWTH     : CRECIMIENTO DE INGRESOS, FRACCION.         *
001800* FN-DIV-YIELD      : RENDIMIENTO POR DIVIDENDO, FRACCION.       *
001900* ORDEN DE ARCHIVO  : SIMBOLO ASCENDENTE.                        *
002000******************************************************************
002100 01  STFUND-REGISTRO.
002200     05  FN-SYMBOL                     PIC X(08).
002300     05  FN-NAME                       PIC X(30).
002400     05  FN-SECTOR                     PIC X(24).
002500     05  FN-CURRENT-PRICE              PIC S9(07)V9(04).
002600     05  FN-MARKET-CAP                 PIC S9(13).
002700     05  FN-TRAILING-PE                PIC S9(05)V9(02).
002800     05  FN-FORWARD-PE                 PIC S9(05)V9(02).
002900     05  FN-PRICE-TO-BOOK              PIC S9(03)V9(02).
003000     05  FN-ROE                        PIC S9(01)V9(04).
003100     05  FN-PROFIT-MARGIN              PIC S9(01)V9(04).
003200     05  FN-DEBT-TO-EQUITY             PIC S9(05)V9(02).
003300     05  FN-EARN-GROWTH                PIC S9(01)V9(04).
003400     05  FN-REV-GROWTH                 PIC S9(01)V9(04).
003500     05  FN-DIV-YIELD                  PIC S9(01)V9(04).
003600     05  FN-CAMPOS-R REDEFINES FN-DEBT-TO-EQUITY.
003700         10  FN-DTE-ENTERO              PIC S9(05).
003800         10  FN-DTE-DECIMAL             PIC 9(02).
003900     05  FILLER                        PIC X(13).
