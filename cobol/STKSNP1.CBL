000100******************************************************************
000200* FECHA       : 18/09/1986                                      *
000300* PROGRAMADOR : R. ASHBY (RA)                                   *
000400* APLICACION  : CARTERAS DE INVERSION / BOLSA                   *
000500* PROGRAMA    : STKSNP1                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : VALORIZA LAS POSICIONES DE CADA CARTERA CONTRA  *
000800*             : EL ULTIMO PRECIO DISPONIBLE DE CADA ACCION,     *
000900*             : OBTIENE EL VALOR TOTAL Y EL RETORNO DE CADA     *
001000*             : POSICION, Y DEJA UN REGISTRO DE VALORIZACION    *
001100*             : (SNAPSHOT) POR CARTERA CON EL VALOR TOTAL, EL   *
001200*             : RETORNO ACUMULADO Y EL RETORNO DEL DIA.         *
001300* ARCHIVOS    : STPOSN=E, STPRIC=E, STPRTF=E, STSNAP=S,STCTLS=S *
001400* INSTALADO   : 18/09/1986                                      *
001500* BPM/RATIONAL: 100263                                          *
001600* NOMBRE      : VALORIZACION DIARIA DE CARTERAS                 *
001700******************************************************************
001800*                  BITACORA DE CAMBIOS                          *
001900******************************************************************
002000* 18/09/1986 RA  100263  PROGRAMA ORIGINAL, VALOR TOTAL DE      *
002100*                        CARTERA CONTRA EL MAESTRO DE POSICIONES*
002200* 05/02/1987 CHV 100281  SE AGREGA EL RETORNO POR POSICION       *
002300*                        CONTRA EL COSTO PROMEDIO.              *
002400* 23/08/1987 MQX 100297  SE AGREGA RETORNO ACUMULADO Y RETORNO   *
002500*                        DEL DIA CONTRA EL ENCABEZADO DE CARTERA*
002600* 11/03/1988 RA  100314  SI NO HAY PRECIO VIGENTE DE LA ACCION   *
002700*                        SE USA EL COSTO PROMEDIO (RETORNO 0).  *
002800* 29/10/1988 CHV 100330  SE EXCLUYEN LAS POSICIONES EN STATUS    *
002900*                        SOLD DE LA SUMATORIA DE VALOR.          *
003000* 14/05/1989 MQX 100347  SE AGREGA ARCHIVO DE CONTROL STCTLS     *
003100*                        CON EL GRAN TOTAL ENTRE CARTERAS.       *
003200* 02/12/1989 RA  100362  SE CORRIGE REDONDEO DEL RETORNO A 4     *
003300*                        DECIMALES, QUEDABA A 2.                *
003400* 18/07/1990 CHV 100379  LIMPIEZA DE NOMBRES DE CAMPOS DE        *
003500*                        TRABAJO, SIN CAMBIO DE LOGICA.          *
003600* 06/02/1991 MQX 100394  SE AGREGA ESTADISTICA DE CARTERAS       *
003700*                        VALORIZADAS AL FINAL DE LA CORRIDA.     *
003800* 21/09/1991 RA  100410  SE PROTEGE DIVISION POR CERO CUANDO LA  *
003900*                        INVERSION INICIAL DE LA CARTERA ES 0.   *
004000* 15/04/1992 CHV 100426  REVISION GENERAL, SIN CAMBIO DE LOGICA. *
004100* 27/01/1999 LRV Y2K-04  REVISION Y2K: FECHA DE VALORIZACION SE  *
004200*                        TOMA DE PARAMETRO, SIN CAMBIO DE FORMATO*
004300* 25/09/2002 RA  100904  SE RESTAURA LA LLAMADA A DEBD1R00 EN     *
004400*                        APERTURA-ARCHIVOS PARA CADA OPEN QUE    *
004500*                        FALLA, QUE HABIA QUEDADO AFUERA (LOS    *
004600*                        CAMPOS ACCION/ARCHIVO/LLAVE NI SIQUIERA *
004700*                        SE CARGABAN, SIN EL DEBD1R00 NO HABIA    *
004800*                        REGISTRO DEL ERROR EN EL LOG DE BD.      *
004900******************************************************************
005000 ID DIVISION.
005100 PROGRAM-ID.    STKSNP1.
005200 AUTHOR.        R. ASHBY.
005300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERAS DE INVERSION.
005400 DATE-WRITTEN.  18/09/1986.
005500 DATE-COMPILED.
005600 SECURITY.      USO INTERNO. CONFIDENCIAL - AREA DE INVERSIONES.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS WKS-CLASE-ALFA   IS "A" THRU "Z"
006400     CLASS WKS-CLASE-NUM    IS "0" THRU "9"
006500     UPSI-0.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT STPOSN ASSIGN TO STPOSN
006900            ORGANIZATION  IS SEQUENTIAL
007000            ACCESS        IS SEQUENTIAL
007100            FILE STATUS   IS FS-STPOSN
007200                             FSE-STPOSN.
007300
007400     SELECT STPRIC ASSIGN TO STPRIC
007500            ORGANIZATION  IS SEQUENTIAL
007600            ACCESS        IS SEQUENTIAL
007700            FILE STATUS   IS FS-STPRIC
007800                             FSE-STPRIC.
007900
008000     SELECT STPRTF ASSIGN TO STPRTF
008100            ORGANIZATION  IS SEQUENTIAL
008200            ACCESS        IS SEQUENTIAL
008300            FILE STATUS   IS FS-STPRTF
008400                             FSE-STPRTF.
008500
008600     SELECT STSNAP ASSIGN TO STSNAP
008700            ORGANIZATION  IS SEQUENTIAL
008800            ACCESS        IS SEQUENTIAL
008900            FILE STATUS   IS FS-STSNAP
009000                             FSE-STSNAP.
009100
009200     SELECT STCTLS ASSIGN TO STCTLS
009300            ORGANIZATION  IS SEQUENTIAL
009400            ACCESS        IS SEQUENTIAL
009500            FILE STATUS   IS FS-STCTLS
009600                             FSE-STCTLS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000*1 -->BITACORA DE POSICIONES VIGENTES (DESPUES DE CONTABILIZAR)
010100 FD  STPOSN
010200     RECORDING MODE IS F.
010300     COPY STPOSN.
010400*2 -->MAESTRO DE PRECIOS, SE TOMA EL ULTIMO POR ACCION
010500 FD  STPRIC
010600     RECORDING MODE IS F.
010700     COPY STPRICE.
010800*3 -->ENCABEZADOS DE CARTERA (INVERSION INICIAL, RETORNO PREVIO)
010900 FD  STPRTF
011000     RECORDING MODE IS F.
011100     COPY STPORT.
011200*4 -->VALORIZACION DE CARTERA (SALIDA DE ESTE PROGRAMA)
011300 FD  STSNAP
011400     RECORDING MODE IS F.
011500     COPY STSNAP.
011600*5 -->TOTALES DE CONTROL PARA EL REPORTE CONSOLIDADO
011700 FD  STCTLS
011800     RECORDING MODE IS F.
011900     COPY STCTLS.
012000
012100 WORKING-STORAGE SECTION.
012200******************************************************************
012300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012400******************************************************************
012500 01 WKS-FS-STATUS.
012600    02 WKS-STATUS.
012700       04 FS-STPOSN              PIC 9(02) VALUE ZEROES.
012800       04 FSE-STPOSN.
012900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200       04 FS-STPRIC              PIC 9(02) VALUE ZEROES.
013300       04 FSE-STPRIC.
013400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013700       04 FS-STPRTF              PIC 9(02) VALUE ZEROES.
013800       04 FSE-STPRTF.
013900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014200       04 FS-STSNAP              PIC 9(02) VALUE ZEROES.
014300       04 FSE-STSNAP.
014400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014700       04 FS-STCTLS              PIC 9(02) VALUE ZEROES.
014800       04 FSE-STCTLS.
014900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015200       04 PROGRAMA               PIC X(08) VALUE SPACES.
015300       04 ARCHIVO                PIC X(08) VALUE SPACES.
015400       04 ACCION                 PIC X(10) VALUE SPACES.
015500       04 LLAVE                  PIC X(32) VALUE SPACES.
015600       04 FILLER                 PIC X(04) VALUE SPACES.
015700
015800******************************************************************
015900*              C A M P O S   D E   T R A B A J O                  *
016000******************************************************************
016100 01 WKS-SWITCHES.
016200    02 WKS-FIN-STPRIC            PIC 9(01) COMP VALUE 0.
016300       88  FIN-STPRIC               VALUE 1.
016400    02 WKS-FIN-STPRTF            PIC 9(01) COMP VALUE 0.
016500       88  FIN-STPRTF               VALUE 1.
016600    02 WKS-FIN-STPOSN            PIC 9(01) COMP VALUE 0.
016700       88  FIN-STPOSN               VALUE 1.
016800    02 WKS-PRECIO-ENCONTRADO     PIC 9(01) COMP VALUE 0.
016900       88  WKS-HAY-PRECIO           VALUE 1.
017000    02 WKS-CARTERA-ENCONTRADA    PIC 9(01) COMP VALUE 0.
017100       88  WKS-HAY-CARTERA          VALUE 1.
017200    02 FILLER                   PIC X(01) VALUE SPACES.
017300
017400 01 WKS-VARIABLES-TRABAJO.
017500    02 WKS-SYMBOL-ANTERIOR        PIC X(08) VALUE SPACES.
017600    02 WKS-SYMBOL-INDICE          PIC X(08) VALUE "INDEX   ".
017700    02 WKS-PORTAFOLIO-ANTERIOR    PIC 9(06) VALUE ZEROES.
017800    02 WKS-VALOR-ACUMULADO        PIC S9(11)V9(02) VALUE 0.
017900    02 WKS-GRAN-TOTAL-VALOR       PIC S9(13)V9(02) VALUE 0.
018000    02 WKS-CARTERAS-VALORIZADAS   PIC 9(05) COMP VALUE 0.
018100    02 WKS-K                      PIC 9(04) COMP VALUE 0.
018200    02 FILLER                    PIC X(04) VALUE SPACES.
018300
018400*    FECHA DE VALORIZACION, CON SU DESGLOSE (REDEFINES DEL
018500*    PROGRAMA, TOMADA DEL PARAMETRO DE CORRIDA).
018600 01 WKS-FECHA-VALORIZACION        PIC 9(08) VALUE ZEROES.
018700 01 WKS-FECHA-VALORIZACION-R REDEFINES WKS-FECHA-VALORIZACION.
018800    02 WKS-FV-CCYY                PIC 9(04).
018900    02 WKS-FV-MM                  PIC 9(02).
019000    02 WKS-FV-DD                  PIC 9(02).
019100
019200******************************************************************
019300*    TABLA DE ULTIMO PRECIO CONOCIDO POR ACCION, ASCENDENTE POR   *
019400*    SYMBOL (CARGADA EN UNA SOLA PASADA DE STPRIC).               *
019500******************************************************************
019600 01 WKS-TABLA-PRECIOS.
019700    02 WKS-TOT-PRECIOS            PIC 9(05) COMP VALUE 0.
019800    02 WKS-DATOS-PRECIOS OCCURS 2000 TIMES
019900                          ASCENDING KEY IS WKS-SYMBOL-PREC
020000                          INDEXED BY WKS-IX-PR.
020100       03 WKS-SYMBOL-PREC         PIC X(08).
020200       03 WKS-CLOSE-PREC          PIC S9(07)V9(04).
020300       03 FILLER                  PIC X(02).
020400
020500*    2a REDEFINES DEL PROGRAMA: VISTA NUMERICA DEL PRECIO PARA
020600*    VALIDACIONES DE MONTO CERO EN LA CARGA DE LA TABLA.
020700 01 WKS-DATOS-PRECIOS-R REDEFINES WKS-DATOS-PRECIOS
020800                          OCCURS 2000 TIMES
020900                          INDEXED BY WKS-IX-PZ.
021000    02 FILLER                     PIC X(08).
021100    02 WKS-CLOSE-PREC-Z           PIC S9(05)V9(06).
021200    02 FILLER                     PIC X(02).
021300
021400******************************************************************
021500*    TABLA DE ENCABEZADOS DE CARTERA, ASCENDENTE POR NUMERO DE    *
021600*    CARTERA (INVERSION INICIAL Y RETORNO ACUMULADO PREVIO).     *
021700******************************************************************
021800 01 WKS-TABLA-CARTERAS.
021900    02 WKS-TOT-CARTERAS           PIC 9(05) COMP VALUE 0.
022000    02 WKS-DATOS-CARTERAS OCCURS 2000 TIMES
022100                           ASCENDING KEY IS WKS-PORT-ID-CART
022200                           INDEXED BY WKS-IX-C.
022300       03 WKS-PORT-ID-CART        PIC 9(06).
022400       03 WKS-INVERSION-CART      PIC S9(11)V9(02).
022500       03 WKS-RETPREV-CART        PIC S9(03)V9(04).
022600       03 FILLER                  PIC X(02).
022700
022800*    3a REDEFINES DEL PROGRAMA: VISTA ALFANUMERICA DEL NUMERO DE
022900*    CARTERA, USADA AL ARMAR LA LLAVE DE BUSQUEDA EN EL CORTE DE
023000*    CONTROL DE POSICIONES.
023100    02 WKS-DATOS-CARTERAS-Z REDEFINES WKS-DATOS-CARTERAS
023200                           OCCURS 2000 TIMES
023300                           INDEXED BY WKS-IX-CZ.
023400       03 WKS-PORT-ID-CART-Z      PIC X(06).
023500       03 FILLER                  PIC X(15).
023600
023700******************************************************************
023800*              AREAS DE ESTADISTICAS FIN DE CORRIDA               *
023900******************************************************************
024000 01 WKS-ESTADISTICAS-R.
024100    02 WKS-E-CARTERAS             PIC ZZ,ZZ9.
024200    02 WKS-E-GRAN-TOTAL           PIC Z,ZZZ,ZZZ,ZZ9.99.
024300    02 FILLER                     PIC X(04) VALUE SPACES.
024400
024500 PROCEDURE DIVISION.
024600 000-MAIN SECTION.
024700     PERFORM APERTURA-ARCHIVOS
024800     PERFORM CARGA-TABLA-CARTERAS UNTIL FIN-STPRTF
024900     PERFORM CARGA-TABLA-PRECIOS
025000     PERFORM LEE-STPOSN
025100     PERFORM PROCESA-POSICION UNTIL FIN-STPOSN
025200     IF WKS-PORTAFOLIO-ANTERIOR NOT = ZEROES
025300        PERFORM ESCRIBE-SNAPSHOT
025400     END-IF
025500     PERFORM ESCRIBE-CONTROL
025600     PERFORM ESTADISTICAS
025700     PERFORM CIERRA-ARCHIVOS
025800     STOP RUN.
025900 000-MAIN-E. EXIT.
026000
026100******************************************************************
026200*    ABRE LOS ARCHIVOS DE ENTRADA Y DEJA LISTOS LOS DE SALIDA.    *
026300******************************************************************
026400 APERTURA-ARCHIVOS SECTION.
026500     MOVE "STKSNP1" TO PROGRAMA
026600
026700     OPEN INPUT  STPOSN
026800     IF FS-STPOSN NOT EQUAL 0
026900        MOVE "OPEN"     TO ACCION
027000        MOVE SPACES     TO LLAVE
027100        MOVE "STPOSN"   TO ARCHIVO
027200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027300                              FS-STPOSN, FSE-STPOSN
027400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPOSN <<<"
027500        MOVE 91 TO RETURN-CODE
027600        STOP RUN
027700     END-IF
027800
027900     OPEN INPUT  STPRIC
028000     IF FS-STPRIC NOT EQUAL 0
028100        MOVE "OPEN"     TO ACCION
028200        MOVE SPACES     TO LLAVE
028300        MOVE "STPRIC"   TO ARCHIVO
028400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028500                              FS-STPRIC, FSE-STPRIC
028600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPRIC <<<"
028700        PERFORM CIERRA-ARCHIVOS
028800        MOVE 91 TO RETURN-CODE
028900        STOP RUN
029000     END-IF
029100
029200     OPEN INPUT  STPRTF
029300     IF FS-STPRTF NOT EQUAL 0
029400        MOVE "OPEN"     TO ACCION
029500        MOVE SPACES     TO LLAVE
029600        MOVE "STPRTF"   TO ARCHIVO
029700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029800                              FS-STPRTF, FSE-STPRTF
029900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPRTF <<<"
030000        PERFORM CIERRA-ARCHIVOS
030100        MOVE 91 TO RETURN-CODE
030200        STOP RUN
030300     END-IF
030400
030500     OPEN OUTPUT STSNAP
030600     IF FS-STSNAP NOT EQUAL 0
030700        MOVE "OPEN"     TO ACCION
030800        MOVE SPACES     TO LLAVE
030900        MOVE "STSNAP"   TO ARCHIVO
031000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031100                              FS-STSNAP, FSE-STSNAP
031200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STSNAP <<<"
031300        PERFORM CIERRA-ARCHIVOS
031400        MOVE 91 TO RETURN-CODE
031500        STOP RUN
031600     END-IF
031700
031800     OPEN OUTPUT STCTLS
031900     IF FS-STCTLS NOT EQUAL 0
032000        MOVE "OPEN"     TO ACCION
032100        MOVE SPACES     TO LLAVE
032200        MOVE "STCTLS"   TO ARCHIVO
032300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032400                              FS-STCTLS, FSE-STCTLS
032500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STCTLS <<<"
032600        PERFORM CIERRA-ARCHIVOS
032700        MOVE 91 TO RETURN-CODE
032800        STOP RUN
032900     END-IF.
033000 APERTURA-ARCHIVOS-E. EXIT.
033100
033200******************************************************************
033300*    CARGA LA TABLA DE ENCABEZADOS DE CARTERA (ORDENADA ASCEN-    *
033400*    DENTE POR NUMERO DE CARTERA EN EL MAESTRO STPRTF).           *
033500******************************************************************
033600 CARGA-TABLA-CARTERAS SECTION.
033700     READ STPRTF
033800        AT END
033900           MOVE 1 TO WKS-FIN-STPRTF
034000        NOT AT END
034100           ADD 1 TO WKS-TOT-CARTERAS
034200           SET WKS-IX-C TO WKS-TOT-CARTERAS
034300           MOVE PF-PORTFOLIO-ID   TO WKS-PORT-ID-CART (WKS-IX-C)
034400           MOVE PF-INITIAL-INVEST TO WKS-INVERSION-CART (WKS-IX-C)
034500           MOVE PF-PREV-CUM-RET   TO WKS-RETPREV-CART (WKS-IX-C)
034600     END-READ.
034700 CARGA-TABLA-CARTERAS-E. EXIT.
034800
034900******************************************************************
035000*    PASADA UNICA SOBRE STPRIC. COMO EL MAESTRO VIENE ORDENADO    *
035100*    ASCENDENTE POR SYMBOL Y FECHA, EL ULTIMO RENGLON LEIDO DE    *
035200*    CADA SYMBOL ES EL PRECIO VIGENTE; SE GUARDA AL CAMBIAR DE    *
035300*    SYMBOL (CORTE DE CONTROL) Y AL FINAL DE ARCHIVO.             *
035400******************************************************************
035500 CARGA-TABLA-PRECIOS SECTION.
035600     PERFORM LEE-STPRIC
035700     PERFORM ACUMULA-FILA-PRECIO UNTIL FIN-STPRIC
035800     IF WKS-SYMBOL-ANTERIOR NOT = SPACES
035900        PERFORM AGREGA-PRECIO-VIGENTE
036000     END-IF
036100     MOVE SPACES TO WKS-SYMBOL-ANTERIOR.
036200 CARGA-TABLA-PRECIOS-E. EXIT.
036300
036400******************************************************************
036500*    CUERPO DEL CICLO DE CARGA: SI CAMBIA EL SYMBOL, SE CIERRA    *
036600*    EL PRECIO VIGENTE DE LA ACCION ANTERIOR ANTES DE ARRASTRAR   *
036700*    EL CIERRE DE LA FILA EN CURSO (WKS-TOT-PRECIOS + 1).         *
036800******************************************************************
036900 ACUMULA-FILA-PRECIO SECTION.
037000     IF PR-SYMBOL NOT = WKS-SYMBOL-INDICE
037100        IF PR-SYMBOL NOT = WKS-SYMBOL-ANTERIOR AND
037200           WKS-SYMBOL-ANTERIOR NOT = SPACES
037300           PERFORM AGREGA-PRECIO-VIGENTE
037400        END-IF
037500        MOVE PR-SYMBOL TO WKS-SYMBOL-ANTERIOR
037600        MOVE PR-CLOSE  TO WKS-CLOSE-PREC (WKS-TOT-PRECIOS + 1)
037700     END-IF
037800     PERFORM LEE-STPRIC.
037900 ACUMULA-FILA-PRECIO-E. EXIT.
038000
038100******************************************************************
038200*    AGREGA A LA TABLA EL ULTIMO PRECIO LEIDO DE LA ACCION EN     *
038300*    CURSO (SE ARRASTRA EN WKS-CLOSE-PREC (WKS-TOT-PRECIOS + 1)). *
038400******************************************************************
038500 AGREGA-PRECIO-VIGENTE SECTION.
038600     ADD 1 TO WKS-TOT-PRECIOS
038700     SET WKS-IX-PR TO WKS-TOT-PRECIOS
038800     MOVE WKS-SYMBOL-ANTERIOR TO WKS-SYMBOL-PREC (WKS-IX-PR)
038900     MOVE WKS-CLOSE-PREC (WKS-TOT-PRECIOS + 1)
039000                              TO WKS-CLOSE-PREC (WKS-IX-PR).
039100 AGREGA-PRECIO-VIGENTE-E. EXIT.
039200
039300******************************************************************
039400*    LEE UN REGISTRO DE STPRIC CONTROLANDO FIN DE ARCHIVO.        *
039500******************************************************************
039600 LEE-STPRIC SECTION.
039700     READ STPRIC
039800        AT END
039900           MOVE 1 TO WKS-FIN-STPRIC
040000        NOT AT END
040100           CONTINUE
040200     END-READ.
040300 LEE-STPRIC-E. EXIT.
040400
040500******************************************************************
040600*    LEE UNA POSICION DE STPOSN CONTROLANDO FIN DE ARCHIVO.       *
040700******************************************************************
040800 LEE-STPOSN SECTION.
040900     READ STPOSN
041000        AT END
041100           MOVE 1 TO WKS-FIN-STPOSN
041200        NOT AT END
041300           CONTINUE
041400     END-READ.
041500 LEE-STPOSN-E. EXIT.
041600
041700******************************************************************
041800*    CORTE DE CONTROL POR CARTERA. AL CAMBIAR DE CARTERA SE       *
041900*    ESCRIBE EL SNAPSHOT DE LA CARTERA ANTERIOR.                  *
042000******************************************************************
042100 PROCESA-POSICION SECTION.
042200     IF PS-PORTFOLIO-ID NOT = WKS-PORTAFOLIO-ANTERIOR AND
042300        WKS-PORTAFOLIO-ANTERIOR NOT = ZEROES
042400        PERFORM ESCRIBE-SNAPSHOT
042500        MOVE 0 TO WKS-VALOR-ACUMULADO
042600     END-IF
042700     MOVE PS-PORTFOLIO-ID TO WKS-PORTAFOLIO-ANTERIOR
042800
042900     IF PS-ACTIVA
043000        PERFORM VALORIZA-POSICION
043100     END-IF
043200
043300     PERFORM LEE-STPOSN.
043400 PROCESA-POSICION-E. EXIT.
043500
043600******************************************************************
043700*    VALORIZA UNA POSICION ACTIVA CONTRA SU PRECIO VIGENTE.       *
043800*    SI NO HAY PRECIO CONOCIDO SE USA EL COSTO PROMEDIO (EL       *
043900*    RETORNO DE LA POSICION QUEDA EN CERO).                      *
044000******************************************************************
044100 VALORIZA-POSICION SECTION.
044200     MOVE 0 TO WKS-PRECIO-ENCONTRADO
044300     SET WKS-IX-PR TO 1
044400     SEARCH ALL WKS-DATOS-PRECIOS
044500        AT END
044600           CONTINUE
044700        WHEN WKS-SYMBOL-PREC (WKS-IX-PR) = PS-SYMBOL
044800           MOVE 1 TO WKS-PRECIO-ENCONTRADO
044900     END-SEARCH
045000
045100     IF WKS-HAY-PRECIO
045200        COMPUTE WKS-VALOR-ACUMULADO ROUNDED = WKS-VALOR-ACUMULADO +
045300           (WKS-CLOSE-PREC (WKS-IX-PR) * PS-QUANTITY)
045400     ELSE
045500        COMPUTE WKS-VALOR-ACUMULADO ROUNDED = WKS-VALOR-ACUMULADO +
045600           (PS-AVG-COST * PS-QUANTITY)
045700     END-IF.
045800 VALORIZA-POSICION-E. EXIT.
045900
046000******************************************************************
046100*    ESCRIBE EL SNAPSHOT DE LA CARTERA ANTERIOR, CALCULANDO EL    *
046200*    RETORNO ACUMULADO CONTRA LA INVERSION INICIAL Y EL RETORNO   *
046300*    DEL DIA CONTRA EL RETORNO ACUMULADO PREVIO.                  *
046400******************************************************************
046500 ESCRIBE-SNAPSHOT SECTION.
046600     MOVE 0 TO WKS-CARTERA-ENCONTRADA
046700     SET WKS-IX-C TO 1
046800     SEARCH ALL WKS-DATOS-CARTERAS
046900        AT END
047000           CONTINUE
047100        WHEN WKS-PORT-ID-CART (WKS-IX-C) = WKS-PORTAFOLIO-ANTERIOR
047200           MOVE 1 TO WKS-CARTERA-ENCONTRADA
047300     END-SEARCH
047400
047500     MOVE SPACES                  TO STSNAP-REGISTRO
047600     MOVE WKS-PORTAFOLIO-ANTERIOR TO SN-PORTFOLIO-ID
047700     MOVE WKS-FECHA-VALORIZACION  TO SN-DATE
047800     MOVE WKS-VALOR-ACUMULADO     TO SN-TOTAL-VALUE
047900
048000     IF WKS-HAY-CARTERA AND
048100        WKS-INVERSION-CART (WKS-IX-C) NOT = 0
048200        COMPUTE SN-CUM-RETURN ROUNDED =
048300           ((WKS-VALOR-ACUMULADO - WKS-INVERSION-CART (WKS-IX-C)) /
048400             WKS-INVERSION-CART (WKS-IX-C)) * 100
048500        COMPUTE SN-DAILY-RETURN ROUNDED =
048600           SN-CUM-RETURN - WKS-RETPREV-CART (WKS-IX-C)
048700     ELSE
048800        MOVE 0 TO SN-CUM-RETURN
048900        MOVE 0 TO SN-DAILY-RETURN
049000     END-IF
049100
049200     WRITE STSNAP-REGISTRO
049300     ADD 1 TO WKS-CARTERAS-VALORIZADAS
049400     ADD WKS-VALOR-ACUMULADO TO WKS-GRAN-TOTAL-VALOR.
049500 ESCRIBE-SNAPSHOT-E. EXIT.
049600
049700******************************************************************
049800*    ESCRIBE EL UNICO REGISTRO DE CONTROL PARA EL REPORTE.        *
049900******************************************************************
050000 ESCRIBE-CONTROL SECTION.
050100     MOVE SPACES                    TO STCTLS-REGISTRO
050200     MOVE WKS-CARTERAS-VALORIZADAS  TO CS-CARTERAS-VALORIZADAS
050300     MOVE WKS-GRAN-TOTAL-VALOR      TO CS-GRAN-TOTAL-VALOR
050400     WRITE STCTLS-REGISTRO.
050500 ESCRIBE-CONTROL-E. EXIT.
050600
050700******************************************************************
050800*    ESTADISTICAS DE FIN DE CORRIDA, SE MANDAN AL SPOOL.          *
050900******************************************************************
051000 ESTADISTICAS SECTION.
051100     MOVE WKS-CARTERAS-VALORIZADAS TO WKS-E-CARTERAS
051200     MOVE WKS-GRAN-TOTAL-VALOR     TO WKS-E-GRAN-TOTAL
051300
051400     DISPLAY "============================================="
051500     DISPLAY " STKSNP1 - ESTADISTICAS DE CORRIDA            "
051600     DISPLAY "============================================="
051700     DISPLAY " CARTERAS VALORIZADAS .......: " WKS-E-CARTERAS
051800     DISPLAY " VALOR TOTAL ENTRE CARTERAS .: " WKS-E-GRAN-TOTAL
051900     DISPLAY "=============================================".
052000 ESTADISTICAS-E. EXIT.
052100
052200******************************************************************
052300*    CIERRA LOS ARCHIVOS ABIERTOS POR EL PROGRAMA.                *
052400******************************************************************
052500 CIERRA-ARCHIVOS SECTION.
052600     CLOSE STPOSN.
052700     CLOSE STPRIC.
052800     CLOSE STPRTF.
052900     CLOSE STSNAP.
053000     CLOSE STCTLS.
053100 CIERRA-ARCHIVOS-E. EXIT.
