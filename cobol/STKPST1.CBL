000100******************************************************************
000200* FECHA       : 02/06/1986                                      *
000300* PROGRAMADOR : C. HOLGUIN VDA (CHV)                            *
000400* APLICACION  : CARTERAS DE INVERSION / BOLSA                   *
000500* PROGRAMA    : STKPST1                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : CONTABILIZA LAS TRANSACCIONES DE COMPRA/VENTA/  *
000800*             : ALTA/AJUSTE (BUY/SELL/ADD/SET) DEL DIA CONTRA LA *
000900*             : BITACORA DE POSICIONES DE CADA CARTERA,         *
001000*             : MANTENIENDO COSTO PROMEDIO Y CANTIDAD. VALIDA    *
001100*             : CARTERA (Y SU INVERSION INICIAL), SYMBOL,        *
001200*             : CANTIDAD Y PRECIO ANTES DE APLICAR, DEJA        *
001300*             : CONSTANCIA DE CADA TRANSACCION (POSTED/REJECTED)*
001400*             : EN LA BITACORA DE TRANSACCIONES Y ACTUALIZA EL  *
001500*             : MAESTRO DE POSICIONES.                          *
001600* ARCHIVOS    : STTRAI=E, STPRTF=E, STPOSN=A, STTRAJ=S, STCTLP=S*
001700* INSTALADO   : 02/06/1986                                      *
001800* BPM/RATIONAL: 100247                                          *
001900* NOMBRE      : CONTABILIZACION DE TRANSACCIONES DE CARTERA     *
002000******************************************************************
002100*                  BITACORA DE CAMBIOS                          *
002200******************************************************************
002300* 02/06/1986 CHV 100247  PROGRAMA ORIGINAL, CONTABILIZA COMPRAS  *
002400*                        Y VENTAS CONTRA LA BITACORA DE         *
002500*                        POSICIONES.                             *
002600* 14/01/1987 RA  100269  SE AGREGA VALIDACION DE CARTERA CONTRA  *
002700*                        EL MAESTRO STPRTF.                      *
002800* 27/08/1987 MQX 100288  SE AGREGA COSTO PROMEDIO PONDERADO EN   *
002900*                        COMPRAS SOBRE POSICION EXISTENTE.       *
003000* 19/03/1988 CHV 100305  SE AGREGA VALIDACION DE SYMBOL (2 A 4   *
003100*                        LETRAS) TOMADA DE LA RUTINA DE EDICION  *
003200*                        DE CARACTERES DEL AREA DE DESARROLLO.   *
003300* 11/10/1988 RA  100321  CIERRE DE POSICION CUANDO LA VENTA DEJA *
003400*                        CANTIDAD EN CERO (STATUS SOLD).         *
003500* 06/05/1989 MQX 100339  SE AGREGA ARCHIVO DE CONTROL STCTLP     *
003600*                        PARA EL RESUMEN DE CONTABILIZACION.     *
003700* 22/12/1989 CHV 100356  SE ORDENA INSERCION DE POSICIONES       *
003800*                        NUEVAS EN LA TABLA EN MEMORIA.          *
003900* 09/07/1990 RA  100371  SE CORRIGE REDONDEO DEL COSTO PROMEDIO  *
004000*                        A 4 DECIMALES.                           *
004100* 15/02/1991 MQX 100390  SE VALIDA CANTIDAD SUFICIENTE ANTES DE  *
004200*                        APLICAR VENTA (INSUFFICIENT SHARES).    *
004300* 28/09/1991 CHV 100408  LIMPIEZA DE NOMBRES DE CAMPOS DE        *
004400*                        TRABAJO, SIN CAMBIO DE LOGICA.          *
004500* 03/04/1992 RA  100422  SE REESCRIBE EL MAESTRO STPOSN COMPLETO *
004600*                        AL FINAL DE LA CORRIDA, YA ORDENADO.    *
004700* 17/11/1992 MQX 100439  SE AGREGA MONTO DE TRANSACCION (QTY X   *
004800*                        PRECIO) A 2 DECIMALES EN LA BITACORA.   *
004900* 30/06/1993 CHV 100455  SE ESTANDARIZA MENSAJE DE RECHAZO A 30  *
005000*                        POSICIONES SEGUN LAYOUT DE STTRAJ.       *
005100* 14/01/1994 RA  100470  SE AGREGA ESTADISTICAS DE TRANSACCIONES *
005200*                        LEIDAS / CONTABILIZADAS / RECHAZADAS.    *
005300* 26/08/1994 MQX 100487  REVISION GENERAL DE LA BITACORA DE      *
005400*                        CAMBIOS, SIN CAMBIO DE LOGICA.           *
005500* 09/02/1999 LRV Y2K-03  REVISION Y2K: NO HAY FECHAS EN ESTE      *
005600*                        PROGRAMA, SIN CAMBIO.                    *
005700* 11/04/2002 MQX 100901  SE AGREGA TOPE SUPERIOR (4 LETRAS) A LA  *
005800*                        VALIDACION DE SYMBOL, QUE SOLO TENIA     *
005900*                        TOPE INFERIOR.                           *
006000* 03/09/2002 RA  100902  SE AGREGA TIPO DE TRANSACCION 'ADD '     *
006100*                        (ALTA DE ACCION NUEVA, RECHAZA SI YA HAY *
006200*                        POSICION ACTIVA CON ALREADY IN PORTFOLIO)*
006300*                        Y 'SET ' (RESTABLECE CANTIDAD DE LA      *
006400*                        POSICION, POSTEANDO LA DIFERENCIA COMO   *
006500*                        COMPRA O VENTA). SE VALIDA TAMBIEN LA    *
006600*                        INVERSION INICIAL DE LA CARTERA CONTRA   *
006700*                        LOS TOPES PEDIDOS POR EL AREA (MUST BE   *
006800*                        POSITIVE / BELOW MINIMUM / ABOVE MAXIMUM)*
006900*                        PEDIDO DEL AREA DE INVERSIONES.          *
007000* 25/09/2002 RA  100904  SE RESTAURA LA LLAMADA A DEBD1R00 EN     *
007100*                        APERTURA-ARCHIVOS PARA CADA OPEN QUE    *
007200*                        FALLA, QUE HABIA QUEDADO AFUERA (LOS    *
007300*                        CAMPOS ACCION/ARCHIVO/LLAVE NI SIQUIERA *
007400*                        SE CARGABAN, SIN EL DEBD1R00 NO HABIA    *
007500*                        REGISTRO DEL ERROR EN EL LOG DE BD.      *
007600******************************************************************
007700 ID DIVISION.
007800 PROGRAM-ID.    STKPST1.
007900 AUTHOR.        C. HOLGUIN VDA.
008000 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERAS DE INVERSION.
008100 DATE-WRITTEN.  02/06/1986.
008200 DATE-COMPILED.
008300 SECURITY.      USO INTERNO. CONFIDENCIAL - AREA DE INVERSIONES.
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-370.
008700 OBJECT-COMPUTER. IBM-370.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS WKS-CLASE-ALFA   IS "A" THRU "Z"
009100     CLASS WKS-CLASE-NUM    IS "0" THRU "9"
009200     UPSI-0.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500******************************************************************
009600*              A R C H I V O S   D E   E N T R A D A             *
009700******************************************************************
009800     SELECT STTRAI ASSIGN TO STTRAI
009900            ORGANIZATION  IS SEQUENTIAL
010000            ACCESS        IS SEQUENTIAL
010100            FILE STATUS   IS FS-STTRAI
010200                             FSE-STTRAI.
010300
010400     SELECT STPRTF ASSIGN TO STPRTF
010500            ORGANIZATION  IS SEQUENTIAL
010600            ACCESS        IS SEQUENTIAL
010700            FILE STATUS   IS FS-STPRTF
010800                             FSE-STPRTF.
010900
011000     SELECT STPOSN ASSIGN TO STPOSN
011100            ORGANIZATION  IS SEQUENTIAL
011200            ACCESS        IS SEQUENTIAL
011300            FILE STATUS   IS FS-STPOSN
011400                             FSE-STPOSN.
011500******************************************************************
011600*              A R C H I V O S   D E   S A L I D A               *
011700******************************************************************
011800     SELECT STTRAJ ASSIGN TO STTRAJ
011900            ORGANIZATION  IS SEQUENTIAL
012000            ACCESS        IS SEQUENTIAL
012100            FILE STATUS   IS FS-STTRAJ
012200                             FSE-STTRAJ.
012300
012400     SELECT STCTLP ASSIGN TO STCTLP
012500            ORGANIZATION  IS SEQUENTIAL
012600            ACCESS        IS SEQUENTIAL
012700            FILE STATUS   IS FS-STCTLP
012800                             FSE-STCTLP.
012900
013000 DATA DIVISION.
013100 FILE SECTION.
013200*1 -->TRANSACCIONES DEL DIA A CONTABILIZAR
013300 FD  STTRAI
013400     RECORDING MODE IS F.
013500     COPY STTRANI.
013600*2 -->ENCABEZADOS DE CARTERA, PARA VALIDAR CARTERA CONOCIDA
013700 FD  STPRTF
013800     RECORDING MODE IS F.
013900     COPY STPORT.
014000*3 -->BITACORA DE POSICIONES, ENTRADA (SALDOS DE AYER) Y SALIDA
014100*     (SALDOS DE HOY) -- SE LEE COMPLETO, SE REESCRIBE COMPLETO.
014200 FD  STPOSN
014300     RECORDING MODE IS F.
014400     COPY STPOSN.
014500*4 -->BITACORA DE TRANSACCIONES CONTABILIZADAS/RECHAZADAS
014600 FD  STTRAJ
014700     RECORDING MODE IS F.
014800     COPY STTRANJ.
014900*5 -->TOTALES DE CONTROL PARA EL REPORTE CONSOLIDADO
015000 FD  STCTLP
015100     RECORDING MODE IS F.
015200     COPY STCTLP.
015300
015400 WORKING-STORAGE SECTION.
015500******************************************************************
015600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015700******************************************************************
015800 01 WKS-FS-STATUS.
015900    02 WKS-STATUS.
016000       04 FS-STTRAI              PIC 9(02) VALUE ZEROES.
016100       04 FSE-STTRAI.
016200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016500       04 FS-STPRTF              PIC 9(02) VALUE ZEROES.
016600       04 FSE-STPRTF.
016700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017000       04 FS-STPOSN              PIC 9(02) VALUE ZEROES.
017100       04 FSE-STPOSN.
017200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017500       04 FS-STTRAJ              PIC 9(02) VALUE ZEROES.
017600       04 FSE-STTRAJ.
017700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018000       04 FS-STCTLP              PIC 9(02) VALUE ZEROES.
018100       04 FSE-STCTLP.
018200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018500       04 PROGRAMA               PIC X(08) VALUE SPACES.
018600       04 ARCHIVO                PIC X(08) VALUE SPACES.
018700       04 ACCION                 PIC X(10) VALUE SPACES.
018800       04 LLAVE                  PIC X(32) VALUE SPACES.
018900       04 FILLER                 PIC X(04) VALUE SPACES.
019000
019100******************************************************************
019200*              C A M P O S   D E   T R A B A J O                  *
019300******************************************************************
019400 01 WKS-SWITCHES.
019500    02 WKS-FIN-STTRAI            PIC 9(01) COMP VALUE 0.
019600       88  FIN-STTRAI               VALUE 1.
019700    02 WKS-FIN-STPRTF            PIC 9(01) COMP VALUE 0.
019800       88  FIN-STPRTF               VALUE 1.
019900    02 WKS-FIN-STPOSN            PIC 9(01) COMP VALUE 0.
020000       88  FIN-STPOSN               VALUE 1.
020100    02 WKS-POSICION-ENCONTRADA   PIC 9(01) COMP VALUE 0.
020200       88  WKS-HAY-POSICION         VALUE 1.
020300    02 WKS-CARTERA-ENCONTRADA    PIC 9(01) COMP VALUE 0.
020400       88  WKS-HAY-CARTERA          VALUE 1.
020500    02 FILLER                   PIC X(01) VALUE SPACES.
020600
020700 01 WKS-CONTADORES.
020800    02 WKS-TRANS-LEIDAS          PIC 9(07) COMP VALUE 0.
020900    02 WKS-TRANS-CONTAB          PIC 9(07) COMP VALUE 0.
021000    02 WKS-TRANS-RECHAZ          PIC 9(07) COMP VALUE 0.
021100    02 WKS-TOTAL-COMPRAS         PIC S9(11)V9(02) VALUE 0.
021200    02 WKS-TOTAL-VENTAS          PIC S9(11)V9(02) VALUE 0.
021300    02 WKS-K                     PIC 9(04) COMP VALUE 0.
021400    02 WKS-LARGO-SYMBOL          PIC 9(02) COMP VALUE 0.
021500    02 FILLER                    PIC X(02) VALUE SPACES.
021600
021700 01 WKS-VALIDACION.
021800    02 WKS-MOTIVO-RECHAZO        PIC X(30) VALUE SPACES.
021900    02 WKS-TRANSACCION-OK        PIC 9(01) COMP VALUE 0.
022000       88  WKS-TRANS-VALIDA         VALUE 1.
022100    02 FILLER                    PIC X(01) VALUE SPACES.
022200*
022300******************************************************************
022400*    CAMPOS PARA ARMAR EL ASIENTO DE LA BITACORA (STTRAJ): POR    *
022500*    DEFECTO REPITEN LA TRANSACCION DE ENTRADA, SALVO EN UN        *
022600*    AJUSTE (SET) DONDE APLICA-AJUSTE LOS CAMBIA POR EL ASIENTO    *
022700*    DERIVADO (BUY/SELL DE LA DIFERENCIA DE CANTIDAD).             *
022800******************************************************************
022900 01 WKS-ASIENTO.
023000    02 WKS-JRNL-TYPE              PIC X(04) VALUE SPACES.
023100    02 WKS-JRNL-QUANTITY          PIC S9(09)V9(06) VALUE 0.
023200    02 WKS-JRNL-PRICE             PIC S9(07)V9(04) VALUE 0.
023300    02 FILLER                     PIC X(04) VALUE SPACES.
023400*
023500******************************************************************
023600*    CAMPOS DE TRABAJO PARA APLICA-AJUSTE (TRANSACCION SET).       *
023700******************************************************************
023800 01 WKS-DATOS-AJUSTE.
023900    02 WKS-AJUSTE-COSTO           PIC S9(07)V9(04) VALUE 0.
024000    02 WKS-AJUSTE-DELTA           PIC S9(09)V9(06) VALUE 0.
024100    02 FILLER                     PIC X(04) VALUE SPACES.
024200
024300******************************************************************
024400*    3a VISTA REDEFINIDA DEL MONTO DE LA TRANSACCION, PARA        *
024500*    DESGLOSAR PESOS Y CENTAVOS AL ARMAR MENSAJES DE CONTROL.     *
024600******************************************************************
024700 01 WKS-MONTO-TRABAJO             PIC S9(11)V9(02) VALUE 0.
024800 01 WKS-MONTO-TRABAJO-R REDEFINES WKS-MONTO-TRABAJO.
024900    02 WKS-MONTO-PESOS            PIC S9(11).
025000    02 WKS-MONTO-CENTAVOS         PIC 9(02).
025100
025200******************************************************************
025300*    TABLA DE CARTERAS EN MEMORIA, ASCENDENTE POR NUMERO DE       *
025400*    CARTERA, PARA VALIDAR CARTERA CONOCIDA (SEARCH ALL).         *
025500******************************************************************
025600 01 WKS-TABLA-CARTERAS.
025700    02 WKS-TOT-CARTERAS           PIC 9(05) COMP VALUE 0.
025800    02 WKS-DATOS-CARTERAS OCCURS 2000 TIMES
025900                           ASCENDING KEY IS WKS-PORT-ID-CART
026000                           INDEXED BY WKS-IX-C.
026100       03 WKS-PORT-ID-CART        PIC 9(06).
026200       03 WKS-INVEST-CART         PIC S9(11)V9(02).
026300       03 FILLER                  PIC X(02).
026400
026500*    2a REDEFINES DEL PROGRAMA: VISTA ALFANUMERICA DEL NUMERO DE
026600*    CARTERA, USADA AL ARMAR MENSAJES DE RECHAZO POR CARTERA
026700*    DESCONOCIDA.
026800    02 WKS-DATOS-CARTERAS-R REDEFINES WKS-DATOS-CARTERAS
026900                           OCCURS 2000 TIMES
027000                           INDEXED BY WKS-IX-CZ.
027100       03 WKS-PORT-ID-CART-Z      PIC X(06).
027200       03 FILLER                  PIC X(15).
027300
027400******************************************************************
027500*    TABLA DE POSICIONES EN MEMORIA, ASCENDENTE POR CARTERA Y     *
027600*    SYMBOL (LLAVE COMPUESTA). SE CARGA COMPLETA AL INICIO, SE    *
027700*    ACTUALIZA CON CADA TRANSACCION Y SE REESCRIBE AL FINAL.      *
027800******************************************************************
027900 01 WKS-TABLA-POSICIONES.
028000    02 WKS-TOT-POS                PIC 9(05) COMP VALUE 0.
028100    02 WKS-DATOS-POS OCCURS 5000 TIMES
028200                      ASCENDING KEY IS WKS-LLAVE-POS
028300                      INDEXED BY WKS-IX-P.
028400       03 WKS-LLAVE-POS.
028500          04 WKS-PORT-ID-POS      PIC 9(06).
028600          04 WKS-SYMBOL-POS       PIC X(08).
028700       03 WKS-QUANTITY-POS        PIC S9(09)V9(06).
028800       03 WKS-AVGCOST-POS         PIC S9(07)V9(04).
028900       03 WKS-ALLOCAMT-POS        PIC S9(11)V9(02).
029000       03 WKS-WEIGHT-POS          PIC S9(01)V9(04).
029100       03 WKS-STATUS-POS          PIC X(08).
029200          88  WKS-POS-ACTIVA         VALUE "ACTIVE  ".
029300          88  WKS-POS-VENDIDA        VALUE "SOLD    ".
029400       03 FILLER                  PIC X(14).
029500
029600*    3a REDEFINES DEL PROGRAMA: VISTA DE LA LLAVE COMPUESTA DEL
029700*    RENGLON DE POSICION COMO UN SOLO CAMPO ALFANUMERICO, PARA
029800*    COMPARAR CONTRA WKS-LLAVE-BUSQUEDA SIN DESGLOSAR.
029900    02 WKS-DATOS-POS-R REDEFINES WKS-DATOS-POS
030000                      OCCURS 5000 TIMES
030100                      INDEXED BY WKS-IX-PZ.
030200       03 WKS-LLAVE-POS-Z         PIC X(14).
030300       03 FILLER                  PIC X(52).
030400
030500*    LLAVE DE BUSQUEDA ARMADA PARA LA TRANSACCION EN CURSO.
030600 01 WKS-LLAVE-BUSQUEDA.
030700    02 WKS-PORT-ID-BUSQUEDA        PIC 9(06).
030800    02 WKS-SYMBOL-BUSQUEDA         PIC X(08).
030900    02 FILLER                      PIC X(02).
031000
031100******************************************************************
031200*              AREAS DE ESTADISTICAS FIN DE CORRIDA               *
031300******************************************************************
031400 01 WKS-ESTADISTICAS-R.
031500    02 WKS-E-LEIDAS               PIC ZZZ,ZZ9.
031600    02 WKS-E-CONTAB                PIC ZZZ,ZZ9.
031700    02 WKS-E-RECHAZ                PIC ZZZ,ZZ9.
031800    02 WKS-E-COMPRAS               PIC Z,ZZZ,ZZZ,ZZ9.99.
031900    02 WKS-E-VENTAS                PIC Z,ZZZ,ZZZ,ZZ9.99.
032000    02 FILLER                      PIC X(04) VALUE SPACES.
032100
032200 PROCEDURE DIVISION.
032300 000-MAIN SECTION.
032400     PERFORM APERTURA-ARCHIVOS
032500     PERFORM CARGA-TABLA-CARTERAS UNTIL FIN-STPRTF
032600     PERFORM CARGA-TABLA-POSICIONES UNTIL FIN-STPOSN
032700     PERFORM LEE-STTRAI
032800     PERFORM PROCESA-TRANSACCION UNTIL FIN-STTRAI
032900     PERFORM REESCRIBE-POSICIONES
033000     PERFORM ESCRIBE-CONTROL
033100     PERFORM ESTADISTICAS
033200     PERFORM CIERRA-ARCHIVOS
033300     STOP RUN.
033400 000-MAIN-E. EXIT.
033500
033600******************************************************************
033700*    ABRE LOS ARCHIVOS DE ENTRADA Y DEJA LISTOS LOS DE SALIDA.    *
033800******************************************************************
033900 APERTURA-ARCHIVOS SECTION.
034000     MOVE "STKPST1" TO PROGRAMA
034100
034200     OPEN INPUT  STTRAI
034300     IF FS-STTRAI NOT EQUAL 0
034400        MOVE "OPEN"     TO ACCION
034500        MOVE SPACES     TO LLAVE
034600        MOVE "STTRAI"   TO ARCHIVO
034700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034800                              FS-STTRAI, FSE-STTRAI
034900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STTRAI <<<"
035000        MOVE 91 TO RETURN-CODE
035100        STOP RUN
035200     END-IF
035300
035400     OPEN INPUT  STPRTF
035500     IF FS-STPRTF NOT EQUAL 0
035600        MOVE "OPEN"     TO ACCION
035700        MOVE SPACES     TO LLAVE
035800        MOVE "STPRTF"   TO ARCHIVO
035900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036000                              FS-STPRTF, FSE-STPRTF
036100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPRTF <<<"
036200        PERFORM CIERRA-ARCHIVOS
036300        MOVE 91 TO RETURN-CODE
036400        STOP RUN
036500     END-IF
036600
036700     OPEN INPUT  STPOSN
036800     IF FS-STPOSN NOT EQUAL 0
036900        MOVE "OPEN"     TO ACCION
037000        MOVE SPACES     TO LLAVE
037100        MOVE "STPOSN"   TO ARCHIVO
037200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037300                              FS-STPOSN, FSE-STPOSN
037400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPOSN <<<"
037500        PERFORM CIERRA-ARCHIVOS
037600        MOVE 91 TO RETURN-CODE
037700        STOP RUN
037800     END-IF
037900
038000     OPEN OUTPUT STTRAJ
038100     IF FS-STTRAJ NOT EQUAL 0
038200        MOVE "OPEN"     TO ACCION
038300        MOVE SPACES     TO LLAVE
038400        MOVE "STTRAJ"   TO ARCHIVO
038500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038600                              FS-STTRAJ, FSE-STTRAJ
038700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STTRAJ <<<"
038800        PERFORM CIERRA-ARCHIVOS
038900        MOVE 91 TO RETURN-CODE
039000        STOP RUN
039100     END-IF
039200
039300     OPEN OUTPUT STCTLP
039400     IF FS-STCTLP NOT EQUAL 0
039500        MOVE "OPEN"     TO ACCION
039600        MOVE SPACES     TO LLAVE
039700        MOVE "STCTLP"   TO ARCHIVO
039800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039900                              FS-STCTLP, FSE-STCTLP
040000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STCTLP <<<"
040100        PERFORM CIERRA-ARCHIVOS
040200        MOVE 91 TO RETURN-CODE
040300        STOP RUN
040400     END-IF.
040500 APERTURA-ARCHIVOS-E. EXIT.
040600
040700******************************************************************
040800*    CARGA LA TABLA DE CARTERAS CONOCIDAS (YA VIENE ORDENADA      *
040900*    ASCENDENTE POR NUMERO DE CARTERA EN EL MAESTRO STPRTF).      *
041000******************************************************************
041100 CARGA-TABLA-CARTERAS SECTION.
041200     READ STPRTF
041300        AT END
041400           MOVE 1 TO WKS-FIN-STPRTF
041500        NOT AT END
041600           ADD 1 TO WKS-TOT-CARTERAS
041700           SET WKS-IX-C TO WKS-TOT-CARTERAS
041800           MOVE PF-PORTFOLIO-ID   TO WKS-PORT-ID-CART (WKS-IX-C)
041900           MOVE PF-INITIAL-INVEST TO WKS-INVEST-CART  (WKS-IX-C)
042000     END-READ.
042100 CARGA-TABLA-CARTERAS-E. EXIT.
042200
042300******************************************************************
042400*    CARGA LA BITACORA DE POSICIONES DE AYER (YA VIENE ORDENADA   *
042500*    ASCENDENTE POR CARTERA Y SYMBOL).                            *
042600******************************************************************
042700 CARGA-TABLA-POSICIONES SECTION.
042800     READ STPOSN
042900        AT END
043000           MOVE 1 TO WKS-FIN-STPOSN
043100        NOT AT END
043200           ADD 1 TO WKS-TOT-POS
043300           SET WKS-IX-P TO WKS-TOT-POS
043400           MOVE PS-PORTFOLIO-ID TO WKS-PORT-ID-POS (WKS-IX-P)
043500           MOVE PS-SYMBOL       TO WKS-SYMBOL-POS  (WKS-IX-P)
043600           MOVE PS-QUANTITY     TO WKS-QUANTITY-POS (WKS-IX-P)
043700           MOVE PS-AVG-COST     TO WKS-AVGCOST-POS  (WKS-IX-P)
043800           MOVE PS-ALLOC-AMT    TO WKS-ALLOCAMT-POS (WKS-IX-P)
043900           MOVE PS-WEIGHT       TO WKS-WEIGHT-POS   (WKS-IX-P)
044000           MOVE PS-STATUS       TO WKS-STATUS-POS   (WKS-IX-P)
044100     END-READ.
044200 CARGA-TABLA-POSICIONES-E. EXIT.
044300
044400******************************************************************
044500*    LEE UNA TRANSACCION DE STTRAI CONTROLANDO FIN DE ARCHIVO.    *
044600******************************************************************
044700 LEE-STTRAI SECTION.
044800     READ STTRAI
044900        AT END
045000           MOVE 1 TO WKS-FIN-STTRAI
045100        NOT AT END
045200           ADD 1 TO WKS-TRANS-LEIDAS
045300     END-READ.
045400 LEE-STTRAI-E. EXIT.
045500
045600******************************************************************
045700*    VALIDA Y CONTABILIZA UNA TRANSACCION, ESCRIBE LA BITACORA.   *
045800******************************************************************
045900 PROCESA-TRANSACCION SECTION.
046000     MOVE SPACES TO WKS-MOTIVO-RECHAZO
046100     MOVE 0      TO WKS-TRANSACCION-OK
046200     MOVE TX-TYPE     TO WKS-JRNL-TYPE
046300     MOVE TX-QUANTITY TO WKS-JRNL-QUANTITY
046400     MOVE TX-PRICE    TO WKS-JRNL-PRICE
046500
046600     PERFORM VALIDA-TRANSACCION
046700
046800     MOVE SPACES             TO STTRANJ-REGISTRO
046900     MOVE TX-PORTFOLIO-ID    TO TXJ-PORTFOLIO-ID
047000     MOVE TX-SYMBOL          TO TXJ-SYMBOL
047100
047200     IF WKS-TRANS-VALIDA
047300        EVALUATE TRUE
047400           WHEN TX-ES-COMPRA
047500              PERFORM APLICA-COMPRA
047600           WHEN TX-ES-VENTA
047700              PERFORM APLICA-VENTA
047800           WHEN TX-ES-ALTA
047900              PERFORM APLICA-ALTA
048000           WHEN TX-ES-AJUSTE
048100              PERFORM APLICA-AJUSTE
048200        END-EVALUATE
048300     END-IF
048400
048500     MOVE WKS-JRNL-TYPE     TO TXJ-TYPE
048600     MOVE WKS-JRNL-QUANTITY TO TXJ-QUANTITY
048700     MOVE WKS-JRNL-PRICE    TO TXJ-PRICE
048800     COMPUTE TXJ-AMOUNT ROUNDED = WKS-JRNL-QUANTITY * WKS-JRNL-PRICE
048900
049000     IF WKS-TRANS-VALIDA
049100        IF WKS-JRNL-TYPE = "SELL"
049200           ADD TXJ-AMOUNT TO WKS-TOTAL-VENTAS
049300        ELSE
049400           ADD TXJ-AMOUNT TO WKS-TOTAL-COMPRAS
049500        END-IF
049600     END-IF
049700
049800     IF WKS-TRANS-VALIDA
049900        MOVE "POSTED  "        TO TXJ-STATUS
050000        MOVE SPACES            TO TXJ-REASON
050100        ADD 1 TO WKS-TRANS-CONTAB
050200     ELSE
050300        MOVE "REJECTED"        TO TXJ-STATUS
050400        MOVE WKS-MOTIVO-RECHAZO TO TXJ-REASON
050500        ADD 1 TO WKS-TRANS-RECHAZ
050600     END-IF
050700
050800     WRITE STTRANJ-REGISTRO
050900
051000     PERFORM LEE-STTRAI.
051100 PROCESA-TRANSACCION-E. EXIT.
051200
051300******************************************************************
051400*    VALIDACIONES DE LA TRANSACCION ANTES DE APLICARLA. EL ORDEN  *
051500*    SIGUE EL PEDIDO DEL AREA DE INVERSIONES: CANTIDAD, PRECIO,   *
051600*    SYMBOL Y POR ULTIMO CARTERA.                                 *
051700*    UN AJUSTE (SET) ES DISTINTO: TX-QUANTITY ES LA CANTIDAD      *
051800*    FINAL DESEADA (PUEDE SER CERO PARA CERRAR) Y TX-PRICE ES     *
051900*    OPCIONAL (CERO = NO RESTABLECE EL COSTO), POR LO QUE NO SE   *
052000*    VALIDAN COMO EN COMPRA/VENTA/ALTA.  UNA ALTA (ADD) SE        *
052100*    VALIDA ADEMAS CONTRA LA TABLA DE POSICIONES (VALIDA-ALTA).   *
052200******************************************************************
052300 VALIDA-TRANSACCION SECTION.
052400     EVALUATE TRUE
052500        WHEN TX-ES-AJUSTE AND TX-QUANTITY < 0
052600             MOVE "QUANTITY NOT POSITIVE"       TO WKS-MOTIVO-RECHAZO
052700        WHEN NOT TX-ES-AJUSTE AND TX-QUANTITY NOT > 0
052800             MOVE "QUANTITY NOT POSITIVE"       TO WKS-MOTIVO-RECHAZO
052900        WHEN NOT TX-ES-AJUSTE AND TX-PRICE NOT > 0
053000             MOVE "PRICE NOT POSITIVE"          TO WKS-MOTIVO-RECHAZO
053100        WHEN OTHER
053200             PERFORM VALIDA-SYMBOL
053300             IF WKS-MOTIVO-RECHAZO = SPACES
053400                PERFORM VALIDA-CARTERA
053500             END-IF
053600             IF WKS-MOTIVO-RECHAZO = SPACES AND TX-ES-ALTA
053700                PERFORM VALIDA-ALTA
053800             END-IF
053900     END-EVALUATE
054000
054100     IF WKS-MOTIVO-RECHAZO = SPACES
054200        MOVE 1 TO WKS-TRANSACCION-OK
054300     END-IF.
054400 VALIDA-TRANSACCION-E. EXIT.
054500
054600******************************************************************
054700*    EL SYMBOL DEBE TENER DE 2 A 4 LETRAS ANTES DE LOS ESPACIOS.  *
054800*    IDEA TOMADA DE LA RUTINA DE CLASIFICACION DE CARACTERES DEL  *
054900*    AREA DE DESARROLLO (EDICION DE CAMPOS ALFABETICOS).         *
055000*    EL MAESTRO STTRANI YA LLEGA EN MAYUSCULAS Y SIN SUFIJO DE    *
055100*    MERCADO (VER NOTA DE BOLSA), POR LO QUE NO SE VUELVE A       *
055200*    CONVERTIR NI A DESGLOSAR AQUI -- SOLO SE VALIDA EL LARGO.    *
055300******************************************************************
055400 VALIDA-SYMBOL SECTION.
055500     MOVE 0 TO WKS-LARGO-SYMBOL
055600     PERFORM CUENTA-LETRA-SYMBOL
055700        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 8
055800
055900     IF TX-SYMBOL = SPACES OR WKS-LARGO-SYMBOL < 2
056000                           OR WKS-LARGO-SYMBOL > 4
056100        MOVE "INVALID SYMBOL" TO WKS-MOTIVO-RECHAZO
056200     END-IF.
056300 VALIDA-SYMBOL-E. EXIT.
056400
056500******************************************************************
056600*    CUENTA UNA POSICION DEL SYMBOL SI ES LETRA.                 *
056700******************************************************************
056800 CUENTA-LETRA-SYMBOL SECTION.
056900     IF TX-SYMBOL (WKS-K:1) = SPACE
057000        CONTINUE
057100     ELSE
057200        IF TX-SYMBOL (WKS-K:1) IS WKS-CLASE-ALFA
057300           ADD 1 TO WKS-LARGO-SYMBOL
057400        END-IF
057500     END-IF.
057600 CUENTA-LETRA-SYMBOL-E. EXIT.
057700
057800******************************************************************
057900*    LA CARTERA DE LA TRANSACCION DEBE EXISTIR EN EL MAESTRO      *
058000*    STPRTF, CARGADO EN LA TABLA WKS-TABLA-CARTERAS. DE PASO SE   *
058100*    VALIDA QUE LA INVERSION INICIAL DE ESA CARTERA (PF-INITIAL-  *
058200*    INVEST) ESTE DENTRO DE LOS LIMITES PEDIDOS POR EL AREA DE    *
058300*    INVERSIONES (TICKET 100902, VER BITACORA).                  *
058400******************************************************************
058500 VALIDA-CARTERA SECTION.
058600     MOVE 0 TO WKS-CARTERA-ENCONTRADA
058700     SET WKS-IX-C TO 1
058800     SEARCH ALL WKS-DATOS-CARTERAS
058900        AT END
059000           CONTINUE
059100        WHEN WKS-PORT-ID-CART (WKS-IX-C) = TX-PORTFOLIO-ID
059200           MOVE 1 TO WKS-CARTERA-ENCONTRADA
059300     END-SEARCH
059400
059500     IF NOT WKS-HAY-CARTERA
059600        MOVE "PORTFOLIO NOT FOUND" TO WKS-MOTIVO-RECHAZO
059700     ELSE
059800        EVALUATE TRUE
059900           WHEN WKS-INVEST-CART (WKS-IX-C) NOT > 0
060000              MOVE "MUST BE POSITIVE" TO WKS-MOTIVO-RECHAZO
060100           WHEN WKS-INVEST-CART (WKS-IX-C) < 1000
060200              MOVE "BELOW MINIMUM" TO WKS-MOTIVO-RECHAZO
060300           WHEN WKS-INVEST-CART (WKS-IX-C) > 10000000
060400              MOVE "ABOVE MAXIMUM" TO WKS-MOTIVO-RECHAZO
060500        END-EVALUATE
060600     END-IF.
060700 VALIDA-CARTERA-E. EXIT.
060800*
060900******************************************************************
061000*    UNA ALTA (ADD) SOLO SE ACEPTA SI NO HAY YA POSICION ACTIVA   *
061100*    DE ESE SYMBOL EN LA CARTERA. SI LA POSICION ESTA VENDIDA     *
061200*    (SOLD) O NO EXISTE, LA ALTA SI PROCEDE EN APLICA-ALTA.       *
061300******************************************************************
061400 VALIDA-ALTA SECTION.
061500     PERFORM BUSCA-POSICION
061600     IF WKS-HAY-POSICION AND WKS-POS-ACTIVA (WKS-IX-P)
061700        MOVE "ALREADY IN PORTFOLIO" TO WKS-MOTIVO-RECHAZO
061800     END-IF.
061900 VALIDA-ALTA-E. EXIT.
062000
062100******************************************************************
062200*    BUSCA LA POSICION DE LA CARTERA/SYMBOL DE LA TRANSACCION EN  *
062300*    CURSO. DEJA WKS-IX-P APUNTANDO AL RENGLON SI LA ENCUENTRA.   *
062400******************************************************************
062500 BUSCA-POSICION SECTION.
062600     MOVE TX-PORTFOLIO-ID TO WKS-PORT-ID-BUSQUEDA
062700     MOVE TX-SYMBOL       TO WKS-SYMBOL-BUSQUEDA
062800     MOVE 0 TO WKS-POSICION-ENCONTRADA
062900     SET WKS-IX-P TO 1
063000     SEARCH ALL WKS-DATOS-POS
063100        AT END
063200           CONTINUE
063300        WHEN WKS-LLAVE-POS (WKS-IX-P) = WKS-LLAVE-BUSQUEDA
063400           MOVE 1 TO WKS-POSICION-ENCONTRADA
063500     END-SEARCH.
063600 BUSCA-POSICION-E. EXIT.
063700
063800******************************************************************
063900*    APLICA UNA COMPRA: SI YA HAY POSICION ACTIVA, PROMEDIA EL    *
064000*    COSTO; SI NO HAY POSICION, LA CREA E INSERTA EN LA TABLA.    *
064100******************************************************************
064200 APLICA-COMPRA SECTION.
064300     PERFORM BUSCA-POSICION
064400
064500     IF WKS-HAY-POSICION AND WKS-POS-ACTIVA (WKS-IX-P)
064600        COMPUTE WKS-AVGCOST-POS (WKS-IX-P) ROUNDED =
064700           ((WKS-QUANTITY-POS (WKS-IX-P) *
064800             WKS-AVGCOST-POS (WKS-IX-P)) +
064900            (TX-QUANTITY * TX-PRICE)) /
065000           (WKS-QUANTITY-POS (WKS-IX-P) + TX-QUANTITY)
065100        ADD TX-QUANTITY TO WKS-QUANTITY-POS (WKS-IX-P)
065200     ELSE
065300        IF WKS-HAY-POSICION
065400*          POSICION VENDIDA (SOLD) QUE SE REACTIVA CON LA COMPRA.
065500           MOVE TX-QUANTITY TO WKS-QUANTITY-POS (WKS-IX-P)
065600           MOVE TX-PRICE    TO WKS-AVGCOST-POS  (WKS-IX-P)
065700           MOVE "ACTIVE  "  TO WKS-STATUS-POS   (WKS-IX-P)
065800        ELSE
065900           PERFORM INSERTA-POSICION-NUEVA
066000        END-IF
066100     END-IF.
066200 APLICA-COMPRA-E. EXIT.
066300
066400******************************************************************
066500*    APLICA UNA VENTA: DEBE HABER POSICION ACTIVA CON CANTIDAD    *
066600*    SUFICIENTE. EL COSTO PROMEDIO NO CAMBIA EN UNA VENTA.        *
066700******************************************************************
066800 APLICA-VENTA SECTION.
066900     PERFORM BUSCA-POSICION
067000
067100     IF NOT WKS-HAY-POSICION OR NOT WKS-POS-ACTIVA (WKS-IX-P)
067200        MOVE "NO POSITION FOUND" TO WKS-MOTIVO-RECHAZO
067300        MOVE 0 TO WKS-TRANSACCION-OK
067400     ELSE
067500        IF WKS-QUANTITY-POS (WKS-IX-P) < TX-QUANTITY
067600           MOVE "INSUFFICIENT SHARES" TO WKS-MOTIVO-RECHAZO
067700           MOVE 0 TO WKS-TRANSACCION-OK
067800        ELSE
067900           SUBTRACT TX-QUANTITY FROM WKS-QUANTITY-POS (WKS-IX-P)
068000           IF WKS-QUANTITY-POS (WKS-IX-P) NOT > 0
068100              MOVE 0          TO WKS-QUANTITY-POS (WKS-IX-P)
068200              MOVE "SOLD    " TO WKS-STATUS-POS   (WKS-IX-P)
068300           END-IF
068400        END-IF
068500     END-IF.
068600 APLICA-VENTA-E. EXIT.
068700*
068800******************************************************************
068900*    APLICA UNA ALTA (ADD): YA SE VALIDO EN VALIDA-ALTA QUE NO     *
069000*    HAY POSICION ACTIVA DE ESE SYMBOL. SI LA POSICION ESTABA     *
069100*    VENDIDA (SOLD) SE REACTIVA CON LOS DATOS DE LA ALTA, SI NO   *
069200*    EXISTIA SE INSERTA NUEVA EN LA TABLA.                        *
069300******************************************************************
069400 APLICA-ALTA SECTION.
069500     PERFORM BUSCA-POSICION
069600     IF WKS-HAY-POSICION
069700        MOVE TX-QUANTITY TO WKS-QUANTITY-POS (WKS-IX-P)
069800        MOVE TX-PRICE    TO WKS-AVGCOST-POS  (WKS-IX-P)
069900        MOVE "ACTIVE  "  TO WKS-STATUS-POS   (WKS-IX-P)
070000     ELSE
070100        PERFORM INSERTA-POSICION-NUEVA
070200     END-IF.
070300 APLICA-ALTA-E. EXIT.
070400*
070500******************************************************************
070600*    APLICA UN AJUSTE (SET): RESTABLECE LA CANTIDAD DE LA          *
070700*    POSICION ACTIVA AL VALOR DE TX-QUANTITY. LA DIFERENCIA CONTRA *
070800*    LA CANTIDAD ANTERIOR QUEDA COMO ASIENTO BUY (SI AUMENTO) O    *
070900*    SELL (SI DISMINUYO) EN WKS-JRNL-*, AL COSTO PROMEDIO QUE      *
071000*    QUEDA VIGENTE (TX-PRICE SI SE MANDO, SI NO EL COSTO ACTUAL). *
071100*    RESTABLECER A CERO CIERRA LA POSICION (STATUS SOLD).         *
071200******************************************************************
071300 APLICA-AJUSTE SECTION.
071400     PERFORM BUSCA-POSICION
071500
071600     IF NOT WKS-HAY-POSICION OR NOT WKS-POS-ACTIVA (WKS-IX-P)
071700        MOVE "NO POSITION FOUND" TO WKS-MOTIVO-RECHAZO
071800        MOVE 0 TO WKS-TRANSACCION-OK
071900     ELSE
072000        MOVE WKS-AVGCOST-POS (WKS-IX-P) TO WKS-AJUSTE-COSTO
072100        IF TX-PRICE > 0
072200           MOVE TX-PRICE TO WKS-AJUSTE-COSTO
072300        END-IF
072400
072500        COMPUTE WKS-AJUSTE-DELTA =
072600            TX-QUANTITY - WKS-QUANTITY-POS (WKS-IX-P)
072700        IF TX-QUANTITY NOT > 0
072800           MOVE 0          TO WKS-QUANTITY-POS (WKS-IX-P)
072900           MOVE "SOLD    " TO WKS-STATUS-POS   (WKS-IX-P)
073000        ELSE
073100           MOVE TX-QUANTITY      TO WKS-QUANTITY-POS (WKS-IX-P)
073200           MOVE WKS-AJUSTE-COSTO TO WKS-AVGCOST-POS  (WKS-IX-P)
073300        END-IF
073400
073500        MOVE WKS-AJUSTE-COSTO TO WKS-JRNL-PRICE
073600        IF WKS-AJUSTE-DELTA > 0
073700           MOVE "BUY "         TO WKS-JRNL-TYPE
073800           MOVE WKS-AJUSTE-DELTA TO WKS-JRNL-QUANTITY
073900        ELSE
074000           MOVE "SELL"         TO WKS-JRNL-TYPE
074100           COMPUTE WKS-JRNL-QUANTITY = WKS-AJUSTE-DELTA * -1
074200        END-IF
074300     END-IF.
074400 APLICA-AJUSTE-E. EXIT.
074500
074600******************************************************************
074700*    INSERTA UNA POSICION NUEVA EN LA TABLA, RECORRIENDO DE ATRAS *
074800*    HACIA ADELANTE PARA MANTENER EL ORDEN ASCENDENTE DE LA LLAVE *
074900*    (CARTERA + SYMBOL), YA QUE LA TABLA SE SIGUE BUSCANDO CON    *
075000*    SEARCH ALL PARA LAS TRANSACCIONES SIGUIENTES.                *
075100******************************************************************
075200 INSERTA-POSICION-NUEVA SECTION.
075300     ADD 1 TO WKS-TOT-POS
075400     SET WKS-IX-P TO WKS-TOT-POS
075500
075600     PERFORM CORRE-POSICION-ABAJO
075700        UNTIL WKS-IX-P = 1 OR
075800              WKS-LLAVE-POS (WKS-IX-P - 1) < WKS-LLAVE-BUSQUEDA
075900
076000     MOVE WKS-LLAVE-BUSQUEDA  TO WKS-LLAVE-POS    (WKS-IX-P)
076100     MOVE TX-QUANTITY         TO WKS-QUANTITY-POS (WKS-IX-P)
076200     MOVE TX-PRICE            TO WKS-AVGCOST-POS  (WKS-IX-P)
076300     MOVE 0                   TO WKS-ALLOCAMT-POS (WKS-IX-P)
076400     MOVE 0                   TO WKS-WEIGHT-POS   (WKS-IX-P)
076500     MOVE "ACTIVE  "          TO WKS-STATUS-POS   (WKS-IX-P).
076600 INSERTA-POSICION-NUEVA-E. EXIT.
076700
076800******************************************************************
076900*    RECORRE UN RENGLON DE LA TABLA DE POSICIONES HACIA ABAJO    *
077000*    PARA ABRIR EL ESPACIO DE LA POSICION NUEVA.                 *
077100******************************************************************
077200 CORRE-POSICION-ABAJO SECTION.
077300     MOVE WKS-DATOS-POS (WKS-IX-P - 1) TO WKS-DATOS-POS (WKS-IX-P)
077400     SET WKS-IX-P DOWN BY 1.
077500 CORRE-POSICION-ABAJO-E. EXIT.
077600
077700******************************************************************
077800*    REESCRIBE LA BITACORA DE POSICIONES COMPLETA CON LOS SALDOS  *
077900*    DE HOY, EN EL MISMO ORDEN ASCENDENTE DE LA TABLA.            *
078000******************************************************************
078100 REESCRIBE-POSICIONES SECTION.
078200     CLOSE STPOSN
078300     OPEN OUTPUT STPOSN
078400     IF FS-STPOSN NOT EQUAL 0
078500        DISPLAY ">>> NO SE PUDO REABRIR STPOSN DE SALIDA <<<"
078600        MOVE 91 TO RETURN-CODE
078700        PERFORM CIERRA-ARCHIVOS
078800        STOP RUN
078900     END-IF
079000
079100     PERFORM ESCRIBE-RENGLON-POSICION
079200        VARYING WKS-IX-P FROM 1 BY 1 UNTIL WKS-IX-P > WKS-TOT-POS.
079300 REESCRIBE-POSICIONES-E. EXIT.
079400
079500******************************************************************
079600*    ESCRIBE UN RENGLON DE LA TABLA DE POSICIONES A LA BITACORA. *
079700******************************************************************
079800 ESCRIBE-RENGLON-POSICION SECTION.
079900     MOVE SPACES                     TO STPOSN-REGISTRO
080000     MOVE WKS-PORT-ID-POS  (WKS-IX-P) TO PS-PORTFOLIO-ID
080100     MOVE WKS-SYMBOL-POS   (WKS-IX-P) TO PS-SYMBOL
080200     MOVE WKS-QUANTITY-POS (WKS-IX-P) TO PS-QUANTITY
080300     MOVE WKS-AVGCOST-POS  (WKS-IX-P) TO PS-AVG-COST
080400     MOVE WKS-ALLOCAMT-POS (WKS-IX-P) TO PS-ALLOC-AMT
080500     MOVE WKS-WEIGHT-POS   (WKS-IX-P) TO PS-WEIGHT
080600     MOVE WKS-STATUS-POS   (WKS-IX-P) TO PS-STATUS
080700     WRITE STPOSN-REGISTRO.
080800 ESCRIBE-RENGLON-POSICION-E. EXIT.
080900
081000******************************************************************
081100*    ESCRIBE EL UNICO REGISTRO DE CONTROL PARA EL REPORTE.        *
081200******************************************************************
081300 ESCRIBE-CONTROL SECTION.
081400     MOVE SPACES              TO STCTLP-REGISTRO
081500     MOVE WKS-TRANS-LEIDAS    TO CP-TRANSACCIONES-LEIDAS
081600     MOVE WKS-TRANS-CONTAB    TO CP-TRANSACCIONES-CONTAB
081700     MOVE WKS-TRANS-RECHAZ    TO CP-TRANSACCIONES-RECHAZ
081800     MOVE WKS-TOTAL-COMPRAS   TO CP-TOTAL-COMPRAS
081900     MOVE WKS-TOTAL-VENTAS    TO CP-TOTAL-VENTAS
082000     WRITE STCTLP-REGISTRO.
082100 ESCRIBE-CONTROL-E. EXIT.
082200
082300******************************************************************
082400*    ESTADISTICAS DE FIN DE CORRIDA, SE MANDAN AL SPOOL.          *
082500******************************************************************
082600 ESTADISTICAS SECTION.
082700     MOVE WKS-TRANS-LEIDAS  TO WKS-E-LEIDAS
082800     MOVE WKS-TRANS-CONTAB  TO WKS-E-CONTAB
082900     MOVE WKS-TRANS-RECHAZ  TO WKS-E-RECHAZ
083000     MOVE WKS-TOTAL-COMPRAS TO WKS-E-COMPRAS
083100     MOVE WKS-TOTAL-VENTAS  TO WKS-E-VENTAS
083200
083300     DISPLAY "============================================="
083400     DISPLAY " STKPST1 - ESTADISTICAS DE CORRIDA            "
083500     DISPLAY "============================================="
083600     DISPLAY " TRANSACCIONES LEIDAS .......: " WKS-E-LEIDAS
083700     DISPLAY " TRANSACCIONES CONTABILIZADAS : " WKS-E-CONTAB
083800     DISPLAY " TRANSACCIONES RECHAZADAS ....: " WKS-E-RECHAZ
083900     DISPLAY " TOTAL COMPRAS ...............: " WKS-E-COMPRAS
084000     DISPLAY " TOTAL VENTAS .................: " WKS-E-VENTAS
084100     DISPLAY "=============================================".
084200 ESTADISTICAS-E. EXIT.
084300
084400******************************************************************
084500*    CIERRA LOS ARCHIVOS ABIERTOS POR EL PROGRAMA.                *
084600******************************************************************
084700 CIERRA-ARCHIVOS SECTION.
084800     CLOSE STTRAI.
084900     CLOSE STPRTF.
085000     CLOSE STPOSN.
085100     CLOSE STTRAJ.
085200     CLOSE STCTLP.
085300 CIERRA-ARCHIVOS-E. EXIT.
