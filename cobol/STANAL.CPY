000100******************************************************************
000200*               S T A N A L   -   A R C H I V O                  *
000300*            A N A L I S I S   P O R   A C C I O N               *
000400******************************************************************
000500* UN REGISTRO POR ACCION, ESCRITO POR EL MOTOR DE INDICADORES,   *
000600* EL MOTOR CAPM, EL CALIFICADOR DE FUNDAMENTOS Y EL RANKING      *
000700* SHARPE (TODOS DENTRO DE STKANL1).                              *
000800******************************************************************
000900 01  STANAL-REGISTRO.
001000     05  AN-SYMBOL                     PIC X(08).
001100     05  AN-PRICE                      PIC S9(07)V9(04).
001200     05  AN-RSI                        PIC S9(03)V9(02).
001300     05  AN-RSI-SIGNAL                 PIC X(04).
001400         88  AN-RSI-ES-COMPRA             VALUE 'BUY '.
001500         88  AN-RSI-ES-VENTA              VALUE 'SELL'.
001600         88  AN-RSI-ES-RETENER             VALUE 'HOLD'.
001700     05  AN-MACD                       PIC S9(05)V9(04).
001800     05  AN-MACD-SIGNAL-V              PIC S9(05)V9(04).
001900     05  AN-MACD-SIGNAL                PIC X(08).
002000     05  AN-OVERALL                    PIC X(04).
002100         88  AN-OVERALL-COMPRA            VALUE 'BUY '.
002200         88  AN-OVERALL-VENTA             VALUE 'SELL'.
002300         88  AN-OVERALL-RETENER            VALUE 'HOLD'.
002400     05  AN-TREND                      PIC X(09).
002500         88  AN-EN-ALZA                   VALUE 'UPTREND  '.
002600         88  AN-EN-BAJA                   VALUE 'DOWNTREND'.
002700     05  AN-BETA                       PIC S9(01)V9(03).
002800     05  AN-EXP-RETURN                 PIC S9(01)V9(04).
002900     05  AN-ALPHA                      PIC S9(01)V9(04).
003000     05  AN-RISK-CAT                   PIC X(10).
003100         88  AN-RIESGO-DEFENSIVO          VALUE 'DEFENSIVE '.
003200         88  AN-RIESGO-NEUTRO             VALUE 'NEUTRAL   '.
003300         88  AN-RIESGO-AGRESIVO           VALUE 'AGGRESSIVE'.
003400     05  AN-VALUE-SCORE                PIC 9(03)V9(01).
003500     05  AN-QUALITY-SCORE               PIC 9(03)V9(01).
003600     05  AN-GROWTH-SCORE                PIC 9(03)V9(01).
003700     05  AN-COMPOSITE                  PIC 9(03)V9(01).
003800     05  AN-SHARPE                     PIC S9(03)V9(03).
003900     05  AN-MARKET-CAP                 PIC S9(13).
004000     05  FILLER                        PIC X(01).
