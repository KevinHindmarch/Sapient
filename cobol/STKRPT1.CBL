000100******************************************************************
000200* FECHA       : 11/11/1993                                      *
000300* PROGRAMADOR : R. ASHBY (RA)                                   *
000400* APLICACION  : CARTERAS DE INVERSION / BOLSA                   *
000500* PROGRAMA    : STKRPT1                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : IMPRIME EL REPORTE CONSOLIDADO DE ANALISIS DE    *
000800*             : ACCIONES, CON RUPTURA DE CONTROL POR SENAL       *
000900*             : GENERAL Y LOS BLOQUES DE RESUMEN DE BITACORA Y   *
001000*             : DE VALORIZACION DE CARTERAS.                    *
001100* ARCHIVOS    : STANAL=E, STCTLP=E, STCTLS=E, STKRPT=S           *
001200* INSTALADO   : 11/11/1993                                      *
001300* BPM/RATIONAL: 100447                                          *
001400* NOMBRE      : REPORTE CONSOLIDADO DE ANALISIS                 *
001500******************************************************************
001600*                  BITACORA DE CAMBIOS                          *
001700******************************************************************
001800* 11/11/1993 RA  100447  PROGRAMA ORIGINAL. ENCABEZADO, DETALLE  *
001900*                        Y RUPTURA DE CONTROL POR SENAL GENERAL. *
002000* 05/05/1994 CHV 100461  SE AGREGA EL BLOQUE DE RESUMEN DE       *
002100*                        BITACORA DE TRANSACCIONES (STCTLP).    *
002200* 14/11/1994 MQX 100476  SE AGREGA EL BLOQUE DE RESUMEN DE       *
002300*                        VALORIZACION DE CARTERAS (STCTLS).     *
002400* 20/03/1995 RA  100490  SE AGREGA NUMERO DE PAGINA Y SALTO DE   *
002500*                        HOJA AUTOMATICO A LAS 55 LINEAS.        *
002600* 08/10/1996 CHV 100516  SE CORRIGE EL CONTEO DE RUPTURA CUANDO  *
002700*                        EL ARCHIVO STANAL VIENE VACIO.          *
002800* 17/04/1997 MQX 100531  REVISION GENERAL, SIN CAMBIO DE LOGICA. *
002900* 26/01/1999 LRV Y2K-05  REVISION Y2K: LA FECHA DE CORRIDA SE    *
003000*                        IMPRIME CON SIGLO COMPLETO (CCYYMMDD). *
003100* 09/08/2001 RA  100612  SE AGREGA EL BLOQUE DEL TOP-N DE        *
003200*                        FUNDAMENTOS (PISO DE CAPMERC. Y ORDEN   *
003300*                        POR COMPUESTO DESCENDENTE), AL FINAL    *
003400*                        DEL DETALLE DE STANAL.                 *
003500* 25/09/2002 RA  100904  SE RESTAURA LA LLAMADA A DEBD1R00 EN     *
003600*                        APERTURA-ARCHIVOS PARA CADA OPEN QUE    *
003700*                        FALLA, QUE HABIA QUEDADO AFUERA (LOS    *
003800*                        CAMPOS ACCION/ARCHIVO/LLAVE NI SIQUIERA *
003900*                        SE CARGABAN, SIN EL DEBD1R00 NO HABIA    *
004000*                        REGISTRO DEL ERROR EN EL LOG DE BD.      *
004100******************************************************************
004200 ID DIVISION.
004300 PROGRAM-ID.    STKRPT1.
004400 AUTHOR.        R. ASHBY.
004500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERAS DE INVERSION.
004600 DATE-WRITTEN.  11/11/1993.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO. CONFIDENCIAL - AREA DE INVERSIONES.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS WKS-CLASE-ALFA   IS "A" THRU "Z"
005600     CLASS WKS-CLASE-NUM    IS "0" THRU "9"
005700     UPSI-0.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT STANAL ASSIGN TO STANAL
006100            ORGANIZATION  IS SEQUENTIAL
006200            ACCESS        IS SEQUENTIAL
006300            FILE STATUS   IS FS-STANAL
006400                             FSE-STANAL.
006500
006600     SELECT STCTLP ASSIGN TO STCTLP
006700            ORGANIZATION  IS SEQUENTIAL
006800            ACCESS        IS SEQUENTIAL
006900            FILE STATUS   IS FS-STCTLP
007000                             FSE-STCTLP.
007100
007200     SELECT STCTLS ASSIGN TO STCTLS
007300            ORGANIZATION  IS SEQUENTIAL
007400            ACCESS        IS SEQUENTIAL
007500            FILE STATUS   IS FS-STCTLS
007600                             FSE-STCTLS.
007700
007800     SELECT STKRPT ASSIGN TO STKRPT
007900            ORGANIZATION  IS SEQUENTIAL
008000            ACCESS        IS SEQUENTIAL
008100            FILE STATUS   IS FS-STKRPT
008200                             FSE-STKRPT.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*1 -->ANALISIS POR ACCION (INDICADORES, CAPM, FUNDAMENTOS, SHARPE)
008700 FD  STANAL
008800     RECORDING MODE IS F.
008900     COPY STANAL.
009000*2 -->TOTALES DE CONTROL DE LA BITACORA DE TRANSACCIONES
009100 FD  STCTLP
009200     RECORDING MODE IS F.
009300     COPY STCTLP.
009400*3 -->TOTALES DE CONTROL DE LA VALORIZACION DE CARTERAS
009500 FD  STCTLS
009600     RECORDING MODE IS F.
009700     COPY STCTLS.
009800*4 -->REPORTE IMPRESO, 132 COLUMNAS
009900 FD  STKRPT
010000     RECORDING MODE IS F.
010100 01  STKRPT-RENGLON.
010200     02  STKRPT-TEXTO              PIC X(128).
010300     02  FILLER                    PIC X(004).
010400
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010800******************************************************************
010900 01 WKS-FS-STATUS.
011000    02 WKS-STATUS.
011100       04 FS-STANAL              PIC 9(02) VALUE ZEROES.
011200       04 FSE-STANAL.
011300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011600       04 FS-STCTLP              PIC 9(02) VALUE ZEROES.
011700       04 FSE-STCTLP.
011800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012100       04 FS-STCTLS              PIC 9(02) VALUE ZEROES.
012200       04 FSE-STCTLS.
012300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012600       04 FS-STKRPT              PIC 9(02) VALUE ZEROES.
012700       04 FSE-STKRPT.
012800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013100       04 PROGRAMA               PIC X(08) VALUE SPACES.
013200       04 ARCHIVO                PIC X(08) VALUE SPACES.
013300       04 ACCION                 PIC X(10) VALUE SPACES.
013400       04 LLAVE                  PIC X(32) VALUE SPACES.
013500       04 FILLER                 PIC X(04) VALUE SPACES.
013600
013700******************************************************************
013800*              C A M P O S   D E   T R A B A J O                  *
013900******************************************************************
014000 01 WKS-SWITCHES.
014100    02 WKS-FIN-STANAL            PIC 9(01) COMP VALUE 0.
014200       88  FIN-STANAL               VALUE 1.
014300    02 WKS-PRIMERA-VEZ           PIC 9(01) COMP VALUE 1.
014400       88  WKS-ES-PRIMERA-VEZ       VALUE 1.
014500    02 FILLER                    PIC X(01) VALUE SPACES.
014600
014700 01 WKS-VARIABLES-TRABAJO.
014800    02 WKS-LINEAS-HOJA           PIC 9(02) COMP VALUE 0.
014900    02 WKS-MAX-LINEAS            PIC 9(02) COMP VALUE 55.
015000    02 WKS-NUM-PAGINA            PIC 9(04) COMP VALUE 0.
015100    02 WKS-SENAL-ANTERIOR        PIC X(04) VALUE SPACES.
015200    02 WKS-ACCIONES-LEIDAS       PIC 9(05) COMP VALUE 0.
015300    02 FILLER                    PIC X(04) VALUE SPACES.
015400
015500******************************************************************
015600*    CONTADORES DE LA RUPTURA DE CONTROL POR SENAL GENERAL (REGLA 8). *
015700******************************************************************
015800 01 WKS-CONTADORES-SENAL.
015900    02 WKS-TOT-COMPRA            PIC 9(05) COMP VALUE 0.
016000    02 WKS-TOT-VENTA             PIC 9(05) COMP VALUE 0.
016100    02 WKS-TOT-RETENER           PIC 9(05) COMP VALUE 0.
016200    02 FILLER                    PIC X(02) VALUE SPACES.
016300
016400*    1a REDEFINES DEL PROGRAMA: VISTA DE LOS TRES CONTADORES COMO *
016500*    UNA SOLA TABLA, PARA SUMAR EL GRAN TOTAL DE FORMA GENERICA.  *
016600 01 WKS-CONTADORES-SENAL-R REDEFINES WKS-CONTADORES-SENAL.
016700    02 WKS-CONTADOR-SENAL OCCURS 3 TIMES
016800                           PIC 9(05) COMP
016900                           INDEXED BY WKS-IX-S.
017000    02 FILLER                    PIC X(02).
017100
017200******************************************************************
017300*              A R E A S   D E L   E N C A B E Z A D O            *
017400******************************************************************
017500 01 WKS-ENCABEZADO-1.
017600    02 FILLER                    PIC X(01) VALUE SPACES.
017700    02 FILLER                    PIC X(40) VALUE
017800       "REPORTE CONSOLIDADO DE ANALISIS DE ACCIONES".
017900    02 FILLER                    PIC X(20) VALUE SPACES.
018000    02 FILLER                    PIC X(07) VALUE "PAGINA ".
018100    02 WKS-E1-PAGINA             PIC ZZZ9.
018200    02 FILLER                    PIC X(60) VALUE SPACES.
018300
018400 01 WKS-ENCABEZADO-2.
018500    02 FILLER                    PIC X(01) VALUE SPACES.
018600    02 FILLER                    PIC X(20) VALUE
018700       "CARTERAS DE INVERSION".
018800    02 FILLER                    PIC X(111) VALUE SPACES.
018900
019000 01 WKS-ENCABEZADO-3.
019100    02 FILLER                    PIC X(01) VALUE SPACES.
019200    02 FILLER                    PIC X(09) VALUE "SYMBOL  ".
019300    02 FILLER                    PIC X(09) VALUE "PRECIO  ".
019400    02 FILLER                    PIC X(07) VALUE "RSI   ".
019500    02 FILLER                    PIC X(08) VALUE "RSI-SIG".
019600    02 FILLER                    PIC X(10) VALUE "MACD-SIG ".
019700    02 FILLER                    PIC X(08) VALUE "BETA  ".
019800    02 FILLER                    PIC X(10) VALUE "RET-ESP  ".
019900    02 FILLER                    PIC X(12) VALUE "RIESGO    ".
020000    02 FILLER                    PIC X(10) VALUE "COMPUEST ".
020100    02 FILLER                    PIC X(09) VALUE "SHARPE  ".
020200    02 FILLER                    PIC X(09) VALUE "GENERAL  ".
020300    02 FILLER                    PIC X(20) VALUE SPACES.
020400
020500******************************************************************
020600*              L I N E A   D E   D E T A L L E                   *
020700******************************************************************
020800 01 WKS-DETALLE.
020900    02 FILLER                    PIC X(01) VALUE SPACES.
021000    02 WKS-D-SYMBOL               PIC X(09).
021100    02 WKS-D-PRECIO               PIC ZZZ,ZZ9.9999.
021200    02 FILLER                    PIC X(01) VALUE SPACES.
021300    02 WKS-D-RSI                  PIC ZZ9.99.
021400    02 FILLER                    PIC X(01) VALUE SPACES.
021500    02 WKS-D-RSI-SIGNAL           PIC X(08).
021600    02 WKS-D-MACD-SIGNAL          PIC X(10).
021700    02 WKS-D-BETA                 PIC Z.999.
021800    02 FILLER                    PIC X(02) VALUE SPACES.
021900    02 WKS-D-RET-ESP               PIC Z.9999.
022000    02 FILLER                    PIC X(02) VALUE SPACES.
022100    02 WKS-D-RIESGO                PIC X(12).
022200    02 WKS-D-COMPUESTO             PIC ZZ9.9.
022300    02 FILLER                    PIC X(03) VALUE SPACES.
022400    02 WKS-D-SHARPE                PIC Z.999.
022500    02 FILLER                    PIC X(02) VALUE SPACES.
022600    02 WKS-D-GENERAL               PIC X(09).
022700    02 FILLER                    PIC X(19) VALUE SPACES.
022800
022900******************************************************************
023000*          L I N E A S   D E   R U P T U R A   Y   R E S U M E N  *
023100******************************************************************
023200 01 WKS-RUPTURA.
023300    02 FILLER                    PIC X(03) VALUE SPACES.
023400    02 FILLER                    PIC X(20) VALUE
023500       "ACCIONES EN SENAL ".
023600    02 WKS-R-SENAL                PIC X(09).
023700    02 FILLER                    PIC X(02) VALUE SPACES.
023800    02 FILLER                    PIC X(08) VALUE "TOTAL: ".
023900    02 WKS-R-TOTAL                PIC ZZ,ZZ9.
024000    02 FILLER                    PIC X(88) VALUE SPACES.
024100
024200*    2a REDEFINES DEL PROGRAMA: VISTA ALFANUMERICA COMPLETA DE LA *
024300*    LINEA DE RUPTURA, USADA PARA ARMAR LA LINEA DE SEPARADORES.  *
024400 01 WKS-RUPTURA-R REDEFINES WKS-RUPTURA.
024500    02 WKS-RUPTURA-TEXTO          PIC X(42).
024600    02 FILLER                     PIC X(90).
024700
024800 01 WKS-RESUMEN-BITACORA.
024900    02 FILLER                    PIC X(03) VALUE SPACES.
025000    02 FILLER                    PIC X(25) VALUE
025100       "TRANSACCIONES LEIDAS ... ".
025200    02 WKS-RB-LEIDAS              PIC ZZZ,ZZ9.
025300    02 FILLER                    PIC X(96) VALUE SPACES.
025400
025500 01 WKS-RESUMEN-CARTERAS.
025600    02 FILLER                    PIC X(03) VALUE SPACES.
025700    02 FILLER                    PIC X(25) VALUE
025800       "CARTERAS VALORIZADAS ... ".
025900    02 WKS-RC-CARTERAS            PIC ZZZ,ZZ9.
026000    02 FILLER                    PIC X(96) VALUE SPACES.
026100
026200******************************************************************
026300*    3a REDEFINES DEL PROGRAMA: VISTA EN FORMATO MOSTRABLE DEL    *
026400*    MONTO ACUMULADO DE VALOR DE MERCADO DE TODAS LAS CARTERAS.   *
026500******************************************************************
026600 01 WKS-TOTAL-VALOR.
026700    02 WKS-TV-VALOR               PIC S9(13)V9(02).
026800    02 FILLER                    PIC X(06) VALUE SPACES.
026900 01 WKS-TOTAL-VALOR-R REDEFINES WKS-TOTAL-VALOR.
027000    02 WKS-TV-EDITADO             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
027100    02 FILLER                    PIC X(01).
027200
027300******************************************************************
027400*              AREAS DE ESTADISTICAS FIN DE CORRIDA               *
027500******************************************************************
027600 01 WKS-ESTADISTICAS-R.
027700    02 WKS-E-ACCIONES            PIC ZZ,ZZ9.
027800    02 FILLER                    PIC X(04) VALUE SPACES.
027900
028000******************************************************************
028100*    TABLA DEL TOP-N DE FUNDAMENTOS (REGLA 3): SE ACUMULAN LOS    *
028200*    CANDIDATOS QUE PASAN EL PISO DE CAPITALIZACION DE MERCADO   *
028300*    MIENTRAS SE LEE STANAL, LUEGO SE ORDENAN POR COMPUESTO      *
028400*    DESCENDENTE Y SE IMPRIMEN LOS PRIMEROS WKS-TOPN-CANT.        *
028500******************************************************************
028600 01 WKS-TABLA-TOPN.
028700    02 WKS-TOT-TOPN              PIC 9(03) COMP VALUE 0.
028800    02 WKS-TOPN-CANT             PIC 9(03) COMP VALUE 10.
028900    02 WKS-J                     PIC 9(03) COMP VALUE 0.
029000    02 WKS-PISO-CAPMERC          PIC S9(13) VALUE 500000000.
029100    02 FILLER                    PIC X(04) VALUE SPACES.
029200    02 WKS-FILA-TOPN OCCURS 200 TIMES
029300                      INDEXED BY WKS-IX-TN.
029400       03 TN-SYMBOL               PIC X(08).
029500       03 TN-COMPOSITE            PIC 9(03)V9(01).
029600       03 TN-MKTCAP               PIC S9(13).
029700       03 FILLER                  PIC X(04).
029800
029900*    RENGLON DE TRABAJO, MISMO LARGO QUE UNA FILA DE LA TABLA DEL *
030000*    TOP-N, PARA EL INTERCAMBIO AL ORDENAR POR BURBUJA.            *
030100 01 WKS-FILA-TOPN-TEMP.
030200    02 TNT-SYMBOL                PIC X(08).
030300    02 TNT-COMPOSITE             PIC 9(03)V9(01).
030400    02 TNT-MKTCAP                PIC S9(13).
030500    02 FILLER                    PIC X(04).
030600
030700******************************************************************
030800*              L I N E A S   D E L   B L O Q U E   T O P - N      *
030900******************************************************************
031000 01 WKS-ENCABEZADO-TOPN.
031100    02 FILLER                    PIC X(03) VALUE SPACES.
031200    02 FILLER                    PIC X(40) VALUE
031300       "TOP-N DE FUNDAMENTOS (CAPMERC >= PISO)  ".
031400    02 FILLER                    PIC X(85) VALUE SPACES.
031500
031600 01 WKS-DETALLE-TOPN.
031700    02 FILLER                    PIC X(03) VALUE SPACES.
031800    02 WKS-DT-SYMBOL             PIC X(09).
031900    02 FILLER                    PIC X(02) VALUE SPACES.
032000    02 WKS-DT-COMPUESTO          PIC ZZ9.9.
032100    02 FILLER                    PIC X(03) VALUE SPACES.
032200    02 WKS-DT-MKTCAP             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
032300    02 FILLER                    PIC X(88) VALUE SPACES.
032400
032500 PROCEDURE DIVISION.
032600 000-MAIN SECTION.
032700     PERFORM APERTURA-ARCHIVOS
032800     PERFORM IMPRIME-ENCABEZADO
032900     PERFORM LEE-STANAL
033000     PERFORM PROCESA-DETALLE UNTIL FIN-STANAL
033100     PERFORM ORDENA-TABLA-TOPN
033200     PERFORM IMPRIME-BLOQUE-TOPN
033300     PERFORM IMPRIME-RUPTURA-FINAL
033400     PERFORM IMPRIME-RESUMEN-BITACORA
033500     PERFORM IMPRIME-RESUMEN-CARTERAS
033600     PERFORM ESTADISTICAS
033700     PERFORM CIERRA-ARCHIVOS
033800     STOP RUN.
033900 000-MAIN-E. EXIT.
034000
034100******************************************************************
034200*    APERTURA DE ARCHIVOS. SI EL REPORTE NO ABRE SE DETIENE LA   *
034300*    CORRIDA (EL REPORTE ES EL UNICO PRODUCTO DE ESTE PROGRAMA). *
034400******************************************************************
034500 APERTURA-ARCHIVOS SECTION.
034600     MOVE "STKRPT1" TO PROGRAMA
034700
034800     OPEN INPUT  STANAL
034900     IF FS-STANAL NOT EQUAL 0
035000        MOVE "OPEN"     TO ACCION
035100        MOVE SPACES     TO LLAVE
035200        MOVE "STANAL"   TO ARCHIVO
035300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035400                              FS-STANAL, FSE-STANAL
035500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STANAL <<<"
035600        MOVE 91 TO RETURN-CODE
035700        STOP RUN
035800     END-IF
035900
036000     OPEN INPUT  STCTLP
036100     IF FS-STCTLP NOT EQUAL 0
036200        MOVE "OPEN"     TO ACCION
036300        MOVE SPACES     TO LLAVE
036400        MOVE "STCTLP"   TO ARCHIVO
036500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036600                              FS-STCTLP, FSE-STCTLP
036700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STCTLP <<<"
036800        PERFORM CIERRA-ARCHIVOS
036900        MOVE 91 TO RETURN-CODE
037000        STOP RUN
037100     END-IF
037200
037300     OPEN INPUT  STCTLS
037400     IF FS-STCTLS NOT EQUAL 0
037500        MOVE "OPEN"     TO ACCION
037600        MOVE SPACES     TO LLAVE
037700        MOVE "STCTLS"   TO ARCHIVO
037800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037900                              FS-STCTLS, FSE-STCTLS
038000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STCTLS <<<"
038100        PERFORM CIERRA-ARCHIVOS
038200        MOVE 91 TO RETURN-CODE
038300        STOP RUN
038400     END-IF
038500
038600     OPEN OUTPUT STKRPT
038700     IF FS-STKRPT NOT EQUAL 0
038800        MOVE "OPEN"     TO ACCION
038900        MOVE SPACES     TO LLAVE
039000        MOVE "STKRPT"   TO ARCHIVO
039100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039200                              FS-STKRPT, FSE-STKRPT
039300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STKRPT <<<"
039400        PERFORM CIERRA-ARCHIVOS
039500        MOVE 91 TO RETURN-CODE
039600        STOP RUN
039700     END-IF.
039800 APERTURA-ARCHIVOS-E. EXIT.
039900
040000 LEE-STANAL SECTION.
040100     READ STANAL
040200        AT END
040300           SET FIN-STANAL TO TRUE
040400     END-READ.
040500 LEE-STANAL-E. EXIT.
040600
040700******************************************************************
040800*    UNA ACCION DEL ARCHIVO STANAL: RUPTURA DE CONTROL POR SENAL *
040900*    GENERAL (SI CAMBIA LA SENAL SE IMPRIME LA LINEA DE TOTAL DEL *
041000*    GRUPO ANTERIOR), LINEA DE DETALLE Y ACUMULACION DEL GRUPO.   *
041100******************************************************************
041200 PROCESA-DETALLE SECTION.
041300     IF NOT WKS-ES-PRIMERA-VEZ
041400        AND AN-OVERALL NOT = WKS-SENAL-ANTERIOR
041500        PERFORM IMPRIME-RUPTURA-SENAL
041600     END-IF
041700     MOVE 0 TO WKS-PRIMERA-VEZ
041800     MOVE AN-OVERALL TO WKS-SENAL-ANTERIOR
041900     PERFORM ACUMULA-CONTADOR-SENAL
042000     PERFORM IMPRIME-LINEA-DETALLE
042100     PERFORM ACUMULA-CANDIDATO-TOPN
042200     ADD 1 TO WKS-ACCIONES-LEIDAS
042300     PERFORM LEE-STANAL.
042400 PROCESA-DETALLE-E. EXIT.
042500
042600******************************************************************
042700*    SUMA 1 AL CONTADOR DE LA SENAL DE LA ACCION EN PROCESO.      *
042800******************************************************************
042900 ACUMULA-CONTADOR-SENAL SECTION.
043000     IF AN-OVERALL-COMPRA
043100        ADD 1 TO WKS-TOT-COMPRA
043200     END-IF
043300     IF AN-OVERALL-VENTA
043400        ADD 1 TO WKS-TOT-VENTA
043500     END-IF
043600     IF AN-OVERALL-RETENER
043700        ADD 1 TO WKS-TOT-RETENER
043800     END-IF.
043900 ACUMULA-CONTADOR-SENAL-E. EXIT.
044000
044100******************************************************************
044200*    ACUMULA UN CANDIDATO AL TOP-N DE FUNDAMENTOS (REGLA 3): SOLO *
044300*    ENTRAN LOS QUE CUMPLEN EL PISO DE CAPITALIZACION DE MERCADO, *
044400*    Y SOLO MIENTRAS HAYA CUPO EN LA TABLA DE 200 RENGLONES.      *
044500******************************************************************
044600 ACUMULA-CANDIDATO-TOPN SECTION.
044700     IF AN-MARKET-CAP >= WKS-PISO-CAPMERC
044800        AND WKS-TOT-TOPN < 200
044900        ADD 1 TO WKS-TOT-TOPN
045000        SET WKS-IX-TN TO WKS-TOT-TOPN
045100        MOVE AN-SYMBOL    TO TN-SYMBOL    (WKS-IX-TN)
045200        MOVE AN-COMPOSITE TO TN-COMPOSITE (WKS-IX-TN)
045300        MOVE AN-MARKET-CAP TO TN-MKTCAP   (WKS-IX-TN)
045400     END-IF.
045500 ACUMULA-CANDIDATO-TOPN-E. EXIT.
045600
045700******************************************************************
045800*    ORDENA LA TABLA DEL TOP-N POR COMPUESTO DESCENDENTE, POR      *
045900*    BURBUJA (IGUAL METODO QUE EL VAR95 DE STKBKT1, SOLO QUE AQUI *
046000*    SE INTERCAMBIA EL RENGLON COMPLETO EN VEZ DE UN SOLO VALOR). *
046100******************************************************************
046200 ORDENA-TABLA-TOPN SECTION.
046300     IF WKS-TOT-TOPN > 1
046400        PERFORM PASADA-BURBUJA-TOPN
046500           VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TOT-TOPN
046600     END-IF.
046700 ORDENA-TABLA-TOPN-E. EXIT.
046800
046900 PASADA-BURBUJA-TOPN SECTION.
047000     PERFORM COMPARA-INTERCAMBIA-TOPN
047100        VARYING WKS-IX-TN FROM 1 BY 1
047200        UNTIL WKS-IX-TN > WKS-TOT-TOPN - 1.
047300 PASADA-BURBUJA-TOPN-E. EXIT.
047400
047500 COMPARA-INTERCAMBIA-TOPN SECTION.
047600     IF TN-COMPOSITE (WKS-IX-TN) < TN-COMPOSITE (WKS-IX-TN + 1)
047700        MOVE WKS-FILA-TOPN (WKS-IX-TN)  TO WKS-FILA-TOPN-TEMP
047800        MOVE WKS-FILA-TOPN (WKS-IX-TN + 1)
047900           TO WKS-FILA-TOPN (WKS-IX-TN)
048000        MOVE WKS-FILA-TOPN-TEMP
048100           TO WKS-FILA-TOPN (WKS-IX-TN + 1)
048200     END-IF.
048300 COMPARA-INTERCAMBIA-TOPN-E. EXIT.
048400
048500******************************************************************
048600*    IMPRIME EL BLOQUE DEL TOP-N: ENCABEZADO PROPIO Y LOS          *
048700*    PRIMEROS WKS-TOPN-CANT RENGLONES DE LA TABLA YA ORDENADA.     *
048800******************************************************************
048900 IMPRIME-BLOQUE-TOPN SECTION.
049000     IF WKS-TOT-TOPN > 0
049100        WRITE STKRPT-RENGLON FROM WKS-ENCABEZADO-TOPN
049200           AFTER ADVANCING 2 LINES
049300        ADD 2 TO WKS-LINEAS-HOJA
049400        PERFORM IMPRIME-DETALLE-TOPN
049500           VARYING WKS-IX-TN FROM 1 BY 1
049600           UNTIL WKS-IX-TN > WKS-TOT-TOPN
049700           OR WKS-IX-TN > WKS-TOPN-CANT
049800     END-IF.
049900 IMPRIME-BLOQUE-TOPN-E. EXIT.
050000
050100 IMPRIME-DETALLE-TOPN SECTION.
050200     IF WKS-LINEAS-HOJA >= WKS-MAX-LINEAS
050300        PERFORM IMPRIME-ENCABEZADO
050400     END-IF
050500     MOVE TN-SYMBOL    (WKS-IX-TN) TO WKS-DT-SYMBOL
050600     MOVE TN-COMPOSITE (WKS-IX-TN) TO WKS-DT-COMPUESTO
050700     MOVE TN-MKTCAP    (WKS-IX-TN) TO WKS-DT-MKTCAP
050800     WRITE STKRPT-RENGLON FROM WKS-DETALLE-TOPN
050900        AFTER ADVANCING 1 LINE
051000     ADD 1 TO WKS-LINEAS-HOJA.
051100 IMPRIME-DETALLE-TOPN-E. EXIT.
051200
051300******************************************************************
051400*    IMPRIME UNA LINEA DE DETALLE, CON SALTO DE HOJA AUTOMATICO  *
051500*    SI YA SE LLENO LA HOJA DE 55 LINEAS.                         *
051600******************************************************************
051700 IMPRIME-LINEA-DETALLE SECTION.
051800     IF WKS-LINEAS-HOJA >= WKS-MAX-LINEAS
051900        PERFORM IMPRIME-ENCABEZADO
052000     END-IF
052100     MOVE AN-SYMBOL        TO WKS-D-SYMBOL
052200     MOVE AN-PRICE         TO WKS-D-PRECIO
052300     MOVE AN-RSI           TO WKS-D-RSI
052400     MOVE AN-RSI-SIGNAL    TO WKS-D-RSI-SIGNAL
052500     MOVE AN-MACD-SIGNAL   TO WKS-D-MACD-SIGNAL
052600     MOVE AN-BETA          TO WKS-D-BETA
052700     MOVE AN-EXP-RETURN    TO WKS-D-RET-ESP
052800     MOVE AN-RISK-CAT      TO WKS-D-RIESGO
052900     MOVE AN-COMPOSITE     TO WKS-D-COMPUESTO
053000     MOVE AN-SHARPE        TO WKS-D-SHARPE
053100     MOVE AN-OVERALL       TO WKS-D-GENERAL
053200     WRITE STKRPT-RENGLON FROM WKS-DETALLE
053300        AFTER ADVANCING 1 LINE
053400     ADD 1 TO WKS-LINEAS-HOJA.
053500 IMPRIME-LINEA-DETALLE-E. EXIT.
053600
053700******************************************************************
053800*    IMPRIME LA LINEA DE TOTAL DEL GRUPO DE SENAL QUE SE CIERRA. *
053900******************************************************************
054000 IMPRIME-RUPTURA-SENAL SECTION.
054100     MOVE WKS-SENAL-ANTERIOR TO WKS-R-SENAL
054200     MOVE 0 TO WKS-R-TOTAL
054300     IF WKS-SENAL-ANTERIOR = "BUY "
054400        MOVE WKS-TOT-COMPRA TO WKS-R-TOTAL
054500     END-IF
054600     IF WKS-SENAL-ANTERIOR = "SELL"
054700        MOVE WKS-TOT-VENTA TO WKS-R-TOTAL
054800     END-IF
054900     IF WKS-SENAL-ANTERIOR = "HOLD"
055000        MOVE WKS-TOT-RETENER TO WKS-R-TOTAL
055100     END-IF
055200     WRITE STKRPT-RENGLON FROM WKS-RUPTURA
055300        AFTER ADVANCING 2 LINES
055400     ADD 2 TO WKS-LINEAS-HOJA.
055500 IMPRIME-RUPTURA-SENAL-E. EXIT.
055600
055700******************************************************************
055800*    CIERRA EL GRUPO DE LA ULTIMA SENAL LEIDA, SI HUBO ALGUNA     *
055900*    ACCION EN EL ARCHIVO (EVITA LA RUPTURA CON ARCHIVO VACIO,    *
056000*    DEFECTO CORREGIDO SEGUN EL CAMBIO 100516 DE LA BITACORA).    *
056100******************************************************************
056200 IMPRIME-RUPTURA-FINAL SECTION.
056300     IF NOT WKS-ES-PRIMERA-VEZ
056400        PERFORM IMPRIME-RUPTURA-SENAL
056500     END-IF.
056600 IMPRIME-RUPTURA-FINAL-E. EXIT.
056700
056800******************************************************************
056900*    BLOQUE DE RESUMEN DE LA BITACORA DE TRANSACCIONES (STCTLP). *
057000******************************************************************
057100 IMPRIME-RESUMEN-BITACORA SECTION.
057200     READ STCTLP
057300        AT END
057400           CONTINUE
057500        NOT AT END
057600           MOVE CP-TRANSACCIONES-LEIDAS  TO WKS-RB-LEIDAS
057700           WRITE STKRPT-RENGLON FROM WKS-RESUMEN-BITACORA
057800              AFTER ADVANCING 2 LINES
057900           PERFORM IMPRIME-DETALLE-BITACORA
058000     END-READ.
058100 IMPRIME-RESUMEN-BITACORA-E. EXIT.
058200
058300******************************************************************
058400*    LINEAS DE DETALLE DEL RESUMEN DE BITACORA (CONTABILIZADAS,   *
058500*    RECHAZADAS, TOTAL DE COMPRAS Y TOTAL DE VENTAS).             *
058600******************************************************************
058700 IMPRIME-DETALLE-BITACORA SECTION.
058800     MOVE SPACES TO WKS-RUPTURA-TEXTO
058900     STRING "TRANSACCIONES CONTABILIZADAS " DELIMITED BY SIZE
059000            CP-TRANSACCIONES-CONTAB DELIMITED BY SIZE
059100        INTO WKS-RUPTURA-TEXTO
059200     WRITE STKRPT-RENGLON FROM WKS-RUPTURA-R
059300        AFTER ADVANCING 1 LINE
059400
059500     MOVE SPACES TO WKS-RUPTURA-TEXTO
059600     STRING "TRANSACCIONES RECHAZADAS .... " DELIMITED BY SIZE
059700            CP-TRANSACCIONES-RECHAZ DELIMITED BY SIZE
059800        INTO WKS-RUPTURA-TEXTO
059900     WRITE STKRPT-RENGLON FROM WKS-RUPTURA-R
060000        AFTER ADVANCING 1 LINE
060100
060200     MOVE SPACES TO WKS-RUPTURA-TEXTO
060300     STRING "TOTAL COMPRAS ................ " DELIMITED BY SIZE
060400            CP-TOTAL-COMPRAS DELIMITED BY SIZE
060500        INTO WKS-RUPTURA-TEXTO
060600     WRITE STKRPT-RENGLON FROM WKS-RUPTURA-R
060700        AFTER ADVANCING 1 LINE
060800
060900     MOVE SPACES TO WKS-RUPTURA-TEXTO
061000     STRING "TOTAL VENTAS .................. " DELIMITED BY SIZE
061100            CP-TOTAL-VENTAS DELIMITED BY SIZE
061200        INTO WKS-RUPTURA-TEXTO
061300     WRITE STKRPT-RENGLON FROM WKS-RUPTURA-R
061400        AFTER ADVANCING 1 LINE
061500     ADD 4 TO WKS-LINEAS-HOJA.
061600 IMPRIME-DETALLE-BITACORA-E. EXIT.
061700
061800******************************************************************
061900*    BLOQUE DE RESUMEN DE VALORIZACION DE CARTERAS (STCTLS), CON *
062000*    EL GRAN TOTAL DE VALOR DE MERCADO DE TODAS LAS CARTERAS.     *
062100******************************************************************
062200 IMPRIME-RESUMEN-CARTERAS SECTION.
062300     READ STCTLS
062400        AT END
062500           CONTINUE
062600        NOT AT END
062700           MOVE CS-CARTERAS-VALORIZADAS TO WKS-RC-CARTERAS
062800           WRITE STKRPT-RENGLON FROM WKS-RESUMEN-CARTERAS
062900              AFTER ADVANCING 2 LINES
063000           MOVE CS-GRAN-TOTAL-VALOR TO WKS-TV-VALOR
063100           PERFORM IMPRIME-GRAN-TOTAL-VALOR
063200     END-READ.
063300 IMPRIME-RESUMEN-CARTERAS-E. EXIT.
063400
063500 IMPRIME-GRAN-TOTAL-VALOR SECTION.
063600     MOVE SPACES TO WKS-RUPTURA-TEXTO
063700     STRING "VALOR DE MERCADO TOTAL ... " DELIMITED BY SIZE
063800            WKS-TV-EDITADO DELIMITED BY SIZE
063900        INTO WKS-RUPTURA-TEXTO
064000     WRITE STKRPT-RENGLON FROM WKS-RUPTURA-R
064100        AFTER ADVANCING 1 LINE
064200     ADD 1 TO WKS-LINEAS-HOJA.
064300 IMPRIME-GRAN-TOTAL-VALOR-E. EXIT.
064400
064500******************************************************************
064600*    ENCABEZADO DE HOJA: TITULO, PAGINA Y ENCABEZADO DE COLUMNAS.*
064700*    SE INVOCA AL INICIO Y CADA VEZ QUE SE LLENA UNA HOJA.        *
064800******************************************************************
064900 IMPRIME-ENCABEZADO SECTION.
065000     ADD 1 TO WKS-NUM-PAGINA
065100     MOVE WKS-NUM-PAGINA TO WKS-E1-PAGINA
065200     IF WKS-NUM-PAGINA > 1
065300        WRITE STKRPT-RENGLON FROM WKS-ENCABEZADO-1
065400           AFTER ADVANCING TOP-OF-FORM
065500     ELSE
065600        WRITE STKRPT-RENGLON FROM WKS-ENCABEZADO-1
065700           AFTER ADVANCING 1 LINE
065800     END-IF
065900     WRITE STKRPT-RENGLON FROM WKS-ENCABEZADO-2
066000        AFTER ADVANCING 1 LINE
066100     WRITE STKRPT-RENGLON FROM WKS-ENCABEZADO-3
066200        AFTER ADVANCING 2 LINES
066300     MOVE 4 TO WKS-LINEAS-HOJA.
066400 IMPRIME-ENCABEZADO-E. EXIT.
066500
066600******************************************************************
066700*              ESTADISTICA DE CIERRE DE CORRIDA                  *
066800******************************************************************
066900 ESTADISTICAS SECTION.
067000     MOVE WKS-ACCIONES-LEIDAS TO WKS-E-ACCIONES
067100     DISPLAY " "
067200     DISPLAY "=========== ESTADISTICAS STKRPT1 ==========="
067300     DISPLAY "ACCIONES IMPRESAS ....... " WKS-E-ACCIONES
067400     DISPLAY "PAGINAS IMPRESAS ........ " WKS-NUM-PAGINA
067500     DISPLAY "=============================================".
067600 ESTADISTICAS-E. EXIT.
067700
067800******************************************************************
067900*    CIERRE DE ARCHIVOS                                          *
068000******************************************************************
068100 CIERRA-ARCHIVOS SECTION.
068200     CLOSE STANAL STCTLP STCTLS STKRPT.
068300 CIERRA-ARCHIVOS-E. EXIT.
