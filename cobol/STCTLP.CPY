000100******************************************************************
000200*               S T C T L P   -   A R C H I V O                  *
000300*       T O T A L E S   D E   C O N T R O L   D E   B I T A C O R A *
000400******************************************************************
000500* UN UNICO REGISTRO, ESCRITO POR STKPST1 Y LEIDO POR STKRPT1,    *
000600* CON LOS ACUMULADORES DE LA CONTABILIZACION DE TRANSACCIONES.  *
000700******************************************************************
000800 01  STCTLP-REGISTRO.
000900     05  CP-TRANSACCIONES-LEIDAS       PIC 9(07).
001000     05  CP-TRANSACCIONES-CONTAB       PIC 9(07).
001100     05  CP-TRANSACCIONES-RECHAZ       PIC 9(07).
001200     05  CP-TOTAL-COMPRAS              PIC S9(11)V9(02).
001300     05  CP-TOTAL-VENTAS               PIC S9(11)V9(02).
001400     05  FILLER                        PIC X(06).
