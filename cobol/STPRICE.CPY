000100******************************************************************
000200*               S T P R I C E   -   M A E S T R O                *
000300*           P R E C I O S   D I A R I O S   D E   A C C I O N    *
000400******************************************************************
000500* CAMPO       : DESCRIPCION                                      *
000600* PR-SYMBOL   : CLAVE DE LA ACCION (EJ. CBA, BHP). LA FILA CON    *
000700*               SIMBOLO 'INDEX   ' PORTA EL INDICE DE MERCADO    *
000800*               (ASX200) USADO PARA EL CALCULO DE BETA.          *
000900* PR-DATE     : FECHA DE LA RUEDA, AAAAMMDD.                     *
001000* PR-CLOSE    : PRECIO DE CIERRE.                                *
001100* PR-HIGH     : PRECIO MAXIMO DEL DIA.                           *
001200* PR-LOW      : PRECIO MINIMO DEL DIA.                           *
001300* ORDEN DE ARCHIVO: SIMBOLO ASCENDENTE, FECHA ASCENDENTE.        *
001400******************************************************************
001500 01  STPRICE-REGISTRO.
001600     05  PR-SYMBOL                     PIC X(08).
001700     05  PR-DATE                       PIC 9(08).
001800     05  PR-DATE-R  REDEFINES PR-DATE.
001900         10  PR-DATE-CCYY               PIC 9(04).
002000         10  PR-DATE-MM                 PIC 9(02).
002100         10  PR-DATE-DD                 PIC 9(02).
002200     05  PR-CLOSE                      PIC S9(07)V9(04).
002300     05  PR-HIGH                       PIC S9(07)V9(04).
002400     05  PR-LOW                        PIC S9(07)V9(04).
002500     05  FILLER                        PIC X(10).
