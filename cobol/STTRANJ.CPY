000100******************************************************************
000200*               S T T R A N J   -   B I T A C O R A              *
000300*            D E   T R A N S A C C I O N E S   ( S A L I D A )   *
000400******************************************************************
000500* MISMOS CAMPOS QUE STTRANI MAS EL RESULTADO DE LA VALIDACION.   *
000510* PARA UN AJUSTE (SET) POSTEADO, TXJ-TYPE/QUANTITY/PRICE NO      *
000520* REPITEN LA TRANSACCION DE ENTRADA: QUEDA GRABADO EL ASIENTO    *
000530* DERIVADO (BUY/SELL POR LA DIFERENCIA DE CANTIDAD, AL COSTO     *
000540* PROMEDIO QUE QUEDA VIGENTE), SEGUN PIDIO EL AREA DE            *
000550* INVERSIONES PARA QUE LA BITACORA SIEMPRE MUESTRE MOVIMIENTOS   *
000560* DE COMPRA/VENTA.                                               *
000600* TX-STATUS  : 'POSTED  ' O 'REJECTED'.                          *
000700* TX-REASON  : MOTIVO DE RECHAZO (BLANCOS SI SE CONTABILIZO).    *
000800* ORDEN DE ARCHIVO: LLEGADA (SIN CLASIFICAR).                    *
000900******************************************************************
001000 01  STTRANJ-REGISTRO.
001100     05  TXJ-PORTFOLIO-ID              PIC 9(06).
001200     05  TXJ-TYPE                      PIC X(04).
001300         88  TXJ-ES-COMPRA                VALUE 'BUY '.
001400         88  TXJ-ES-VENTA                 VALUE 'SELL'.
001410         88  TXJ-ES-ALTA                  VALUE 'ADD '.
001420         88  TXJ-ES-AJUSTE                VALUE 'SET '.
001500     05  TXJ-SYMBOL                    PIC X(08).
001600     05  TXJ-QUANTITY                  PIC S9(09)V9(06).
001700     05  TXJ-PRICE                     PIC S9(07)V9(04).
001800     05  TXJ-AMOUNT                    PIC S9(11)V9(02).
001900     05  TXJ-STATUS                    PIC X(08).
002000         88  TXJ-CONTABILIZADA            VALUE 'POSTED  '.
002100         88  TXJ-RECHAZADA                VALUE 'REJECTED'.
002200     05  TXJ-REASON                    PIC X(30).
002300     05  FILLER                        PIC X(01).
