000100******************************************************************
000200*               S T S N A P   -   A R C H I V O                  *
000300*            V A L O R I Z A C I O N   D E   C A R T E R A       *
000400******************************************************************
000500* SN-PORTFOLIO-ID : NUMERO DE CARTERA.                          *
000600* SN-DATE         : FECHA DE VALORIZACION, AAAAMMDD.            *
000700* SN-TOTAL-VALUE  : SUMA DE VALORES DE MERCADO DE POSICIONES.   *
000800* SN-DAILY-RETURN : RETORNO DEL DIA, PUNTOS PORCENTUALES.       *
000900* SN-CUM-RETURN   : RETORNO ACUMULADO, PUNTOS PORCENTUALES.     *
001000* ORDEN DE ARCHIVO: NUMERO DE CARTERA ASCENDENTE.               *
001100******************************************************************
001200 01  STSNAP-REGISTRO.
001300     05  SN-PORTFOLIO-ID               PIC 9(06).
001400     05  SN-DATE                       PIC 9(08).
001500     05  SN-DATE-R REDEFINES SN-DATE.
001600         10  SN-DATE-CCYY                PIC 9(04).
001700         10  SN-DATE-MM                  PIC 9(02).
001800         10  SN-DATE-DD                  PIC 9(02).
001900     05  SN-TOTAL-VALUE                PIC S9(11)V9(02).
002000     05  SN-DAILY-RETURN               PIC S9(03)V9(04).
002100     05  SN-CUM-RETURN                 PIC S9(03)V9(04).
002200     05  FILLER                        PIC X(04).
