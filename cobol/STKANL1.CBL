000100******************************************************************
000200* FECHA       : 14/03/1985                                      *
000300* PROGRAMADOR : R. ASHBY (RA)                                   *
000400* APLICACION  : CARTERAS DE INVERSION / BOLSA                   *
000500* PROGRAMA    : STKANL1                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : MOTOR DE ANALISIS DE ACCIONES. CALCULA LOS      *
000800*             : INDICADORES TECNICOS (RSI, MACD, SMA, BANDAS DE *
000900*             : BOLLINGER, ESTOCASTICO) Y SUS SENALES, EL BETA  *
001000*             : Y RETORNO ESPERADO POR EL MODELO CAPM CONTRA EL *
001100*             : INDICE, LA CALIFICACION DE FUNDAMENTOS (VALOR,  *
001200*             : CALIDAD, CRECIMIENTO) Y EL RATIO DE SHARPE POR  *
001300*             : ACCION, DEJANDO UN REGISTRO POR ACCION EN EL    *
001400*             : ARCHIVO STANAL PARA EL REPORTE CONSOLIDADO.     *
001500* ARCHIVOS    : STPRIC=E, STFUND=E, STANAL=S                    *
001600* INSTALADO   : 14/03/1985                                      *
001700* BPM/RATIONAL: 100231                                          *
001800* NOMBRE      : MOTOR DE ANALISIS DE ACCIONES                   *
001900******************************************************************
002000*                  BITACORA DE CAMBIOS                          *
002100******************************************************************
002200* 14/03/1985 RA  100231  PROGRAMA ORIGINAL, INDICADORES RSI Y   *
002300*                        MACD SOBRE SERIE DE PRECIOS DIARIA.    *
002400* 02/09/1985 RA  100255  SE AGREGA SMA20/50 Y BANDAS BOLLINGER. *
002500* 19/02/1986 CHV 100310  SE AGREGA ESTOCASTICO 14,3 Y SENAL DE  *
002600*                        TENDENCIA CONTRA SMA50.                *
002700* 11/07/1986 CHV 100344  MOTOR CAPM: BETA Y ALPHA CONTRA SERIE  *
002800*                        DE INDICE, RETORNO ESPERADO.           *
002900* 23/01/1987 RA  100378  CALIFICACION DE FUNDAMENTOS (VALOR,    *
003000*                        CALIDAD, CRECIMIENTO) POR BUSQUEDA EN  *
003100*                        TABLA STFUND.                          *
003200* 08/08/1987 MQX 100402  SE AGREGA RATIO DE SHARPE POR ACCION.  *
003300* 30/03/1988 MQX 100419  CORRIGE SEMILLA DE EMA PARA QUE USE EL *
003400*                        PRIMER PRECIO, NO CERO.                *
003500* 17/11/1988 CHV 100447  VALIDA MINIMO DE 30 OBSERVACIONES PARA *
003600*                        RSI, SE DESCARTA ACCION SI NO ALCANZA. *
003700* 05/05/1989 RA  100461  SE ACOTA BETA A RANGO 0.1-3.0 SEGUN    *
003800*                        NORMA DEL AREA DE RIESGO.              *
003900* 14/12/1989 MQX 100480  RUTINA DE RAIZ CUADRADA POR NEWTON     *
004000*                        PARA DESVIACION ESTANDAR Y VOLATILIDAD.*
004100* 21/06/1990 CHV 100502  SE AGREGA POSICION DE BOLLINGER        *
004200*                        (NEAR-UPPER/NEAR-LOWER/MIDDLE).        *
004300* 09/01/1991 RA  100519  SENAL CONSOLIDADA (OVERALL) POR CONTEO *
004400*                        DE COMPRA/VENTA ENTRE RSI Y MACD.      *
004500* 27/08/1991 MQX 100533  SE AMPLIA TABLA DE SERIE A 300 DIAS.   *
004600* 15/02/1992 CHV 100551  PRIMA DE MERCADO HISTORICA ACOTADA A   *
004700*                        0.02-0.12 SEGUN PEDIDO DE TESORERIA.   *
004800* 03/10/1992 RA  100567  SE VALIDA PRECIO DE LIBRO Y MARGEN EN  *
004900*                        CALIFICACION DE FUNDAMENTOS.           *
005000* 19/04/1993 MQX 100580  SE AGREGA DEUDA/CAPITAL A CALIDAD.     *
005100* 22/11/1993 CHV 100598  LIMPIEZA GENERAL, SE ESTANDARIZAN      *
005200*                        NOMBRES DE CAMPOS DE TRABAJO.          *
005300* 07/06/1994 RA  100611  SE CORRIGE REDONDEO DE COMPUESTO A 1   *
005400*                        DECIMAL, QUEDABA TRUNCADO.             *
005500* 30/01/1995 MQX 100624  SE AGREGA FILTRO DE CAPITALIZACION DE  *
005600*                        MERCADO AL TOP-N DE FUNDAMENTOS.       *
005700* 13/09/1998 LRV Y2K-02  REVISION Y2K: FECHAS DE LA SERIE YA    *
005800*                        VENIAN EN CCYYMMDD, SIN CAMBIO DE      *
005900*                        FORMATO. SE DEJA CONSTANCIA EN BITACORA*
006000* 04/03/1999 LRV Y2K-07  PRUEBA DE CORTE DE SIGLO CON FECHAS    *
006100*                        19991231/20000101, SIN NOVEDAD.        *
006200* 15/02/2001 MQX 100649  CORRIGE NOMBRE DE CAMPOS AL CARGAR     *
006300*                        CRECIMIENTO DE UTILIDADES/INGRESOS DE  *
006400*                        STFUND, NO CALZABAN CON EL COPYBOOK.   *
006500* 15/02/2001 MQX 100649  CORRIGE SHARPE POR ACCION, DIVIDIA DE  *
006600*                        MAS POR 100 LA VOLATILIDAD ANUALIZADA. *
006700* 09/08/2001 RA  100612  NO SE CALIFICAN FUNDAMENTOS DE ACCIONES*
006800*                        CON PRECIO ACTUAL EN CERO.             *
006900* 25/09/2002 RA  100904  SE RESTAURA LA LLAMADA A DEBD1R00 EN     *
007000*                        APERTURA-ARCHIVOS, QUE HABIA QUEDADO    *
007100*                        AFUERA EN UNA REVISION ANTERIOR (EL     *
007200*                        PROGRAMA DEJABA CARGADOS ACCION/ARCHIVO *
007300*                        /LLAVE PERO NUNCA SE REGISTRABA EL      *
007400*                        ERROR EN EL LOG DE BASE DE DATOS).      *
007500* 25/09/2002 RA  100905  SE AGREGA LA MISMA GUARDA "NOT = 0" A   *
007600*                        LA RAMA < 2 DE PRICE/BOOK EN CALIFICA-  *
007700*                        FUNDAMENTOS, QUE YA TENIAN LA RAMA < 1  *
007800*                        Y LA DE DEBT/EQUITY (ACCION SIN P/B     *
007900*                        INFORMADO NO DEBE SUMAR AL SCORE).      *
008000******************************************************************
008100 ID DIVISION.
008200 PROGRAM-ID.    STKANL1.
008300 AUTHOR.        R. ASHBY.
008400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CARTERAS DE INVERSION.
008500 DATE-WRITTEN.  14/03/1985.
008600 DATE-COMPILED.
008700 SECURITY.      USO INTERNO. CONFIDENCIAL - AREA DE INVERSIONES.
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER. IBM-370.
009100 OBJECT-COMPUTER. IBM-370.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     CLASS WKS-CLASE-ALFA   IS "A" THRU "Z"
009500     CLASS WKS-CLASE-NUM    IS "0" THRU "9"
009600     UPSI-0.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT STPRIC ASSIGN TO STPRIC
010000            ORGANIZATION  IS SEQUENTIAL
010100            ACCESS        IS SEQUENTIAL
010200            FILE STATUS   IS FS-STPRIC
010300                             FSE-STPRIC.
010400
010500     SELECT STFUND ASSIGN TO STFUND
010600            ORGANIZATION  IS SEQUENTIAL
010700            ACCESS        IS SEQUENTIAL
010800            FILE STATUS   IS FS-STFUND
010900                             FSE-STFUND.
011000
011100     SELECT STANAL ASSIGN TO STANAL
011200            ORGANIZATION  IS SEQUENTIAL
011300            ACCESS        IS SEQUENTIAL
011400            FILE STATUS   IS FS-STANAL
011500                             FSE-STANAL.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900******************************************************************
012000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012100******************************************************************
012200*   MAESTRO DE PRECIOS DIARIOS POR ACCION (Y FILA DE INDICE).
012300     FD  STPRIC
012400         RECORDING MODE IS F.
012500         COPY STPRICE.
012600*   MAESTRO DE FUNDAMENTOS FINANCIEROS POR ACCION.
012700     FD  STFUND
012800         RECORDING MODE IS F.
012900         COPY STFUND.
013000*   ANALISIS CONSOLIDADO POR ACCION (SALIDA DE ESTE PROGRAMA).
013100     FD  STANAL
013200         RECORDING MODE IS F.
013300         COPY STANAL.
013400
013500 WORKING-STORAGE SECTION.
013600******************************************************************
013700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013800******************************************************************
013900 01 WKS-FS-STATUS.
014000    02 WKS-STATUS.
014100*      MAESTRO DE PRECIOS.
014200       04 FS-STPRIC              PIC 9(02) VALUE ZEROES.
014300       04 FSE-STPRIC.
014400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014700*      MAESTRO DE FUNDAMENTOS.
014800       04 FS-STFUND              PIC 9(02) VALUE ZEROES.
014900       04 FSE-STFUND.
015000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015300*      ANALISIS DE SALIDA.
015400       04 FS-STANAL              PIC 9(02) VALUE ZEROES.
015500       04 FSE-STANAL.
015600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015900*      VARIABLES RUTINA DE FSE
016000       04 PROGRAMA               PIC X(08) VALUE SPACES.
016100       04 ARCHIVO                PIC X(08) VALUE SPACES.
016200       04 ACCION                 PIC X(10) VALUE SPACES.
016300       04 LLAVE                  PIC X(32) VALUE SPACES.
016400       04 FILLER                 PIC X(04) VALUE SPACES.
016500******************************************************************
016600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016700******************************************************************
016800 01 WKS-SWITCHES.
016900    02 WKS-FIN-STPRIC            PIC 9(01) COMP VALUE 0.
017000       88  FIN-STPRIC               VALUE 1.
017100    02 WKS-FIN-STFUND            PIC 9(01) COMP VALUE 0.
017200       88  FIN-STFUND               VALUE 1.
017300    02 WKS-PRIMERA-VEZ           PIC 9(01) COMP VALUE 1.
017400       88  WKS-ES-PRIMERA-VEZ       VALUE 1.
017500    02 FILLER                   PIC X(01) VALUE SPACES.
017600
017700 01 WKS-VARIABLES-TRABAJO.
017800    02 WKS-SYMBOL-ANTERIOR       PIC X(08) VALUE SPACES.
017900    02 WKS-SYMBOL-INDICE         PIC X(08) VALUE "INDEX   ".
018000    02 WKS-CONTADOR-ACCIONES     PIC 9(05) COMP VALUE 0.
018100    02 WKS-CONTADOR-DESCARTES    PIC 9(05) COMP VALUE 0.
018200    02 WKS-CONTADOR-BUY          PIC 9(05) COMP VALUE 0.
018300    02 WKS-CONTADOR-SELL         PIC 9(05) COMP VALUE 0.
018400    02 WKS-CONTADOR-HOLD         PIC 9(05) COMP VALUE 0.
018500    02 WKS-K                     PIC 9(04) COMP VALUE 0.
018600    02 WKS-J                     PIC 9(04) COMP VALUE 0.
018700    02 WKS-N                     PIC 9(04) COMP VALUE 0.
018800    02 FILLER                   PIC X(04) VALUE SPACES.
018900
019000*    FECHA DE TRABAJO, CON SU DESGLOSE (1a REDEFINES DEL PROGRAMA)
019100 01 WKS-FECHA-TRABAJO            PIC 9(08) VALUE ZEROES.
019200 01 WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
019300    02 WKS-FT-CCYY               PIC 9(04).
019400    02 WKS-FT-MM                 PIC 9(02).
019500    02 WKS-FT-DD                 PIC 9(02).
019600
019700******************************************************************
019800*    TABLA DE SERIE DE PRECIOS DE LA ACCION EN PROCESO (300 DIAS)*
019900******************************************************************
020000 01 WKS-TABLA-PRECIOS.
020100    02 WKS-TOT-PRECIOS           PIC 9(04) COMP VALUE 0.
020200    02 WKS-DATOS-PRECIOS OCCURS 300 TIMES
020300                          INDEXED BY WKS-IX-P.
020400       03 WKS-FECHA-SERIE        PIC 9(08).
020500       03 WKS-CLOSE-SERIE        PIC S9(07)V9(04).
020600       03 WKS-HIGH-SERIE         PIC S9(07)V9(04).
020700       03 WKS-LOW-SERIE          PIC S9(07)V9(04).
020800       03 WKS-RETORNO-SERIE      PIC S9(03)V9(06).
020900       03 FILLER                 PIC X(02).
021000
021100*    2a REDEFINES DEL PROGRAMA: VISTA DE UN RENGLON DE LA TABLA
021200*    POR SUS PARTES DE ALTA/BAJA PARA EL ESTOCASTICO.
021300    02 WKS-DATOS-PRECIOS-R REDEFINES WKS-DATOS-PRECIOS
021400                          OCCURS 300 TIMES
021500                          INDEXED BY WKS-IX-PR.
021600       03 WKS-FECHA-SERIE-R      PIC 9(08).
021700       03 WKS-RANGO-SERIE        PIC S9(07)V9(04).
021800       03 FILLER                 PIC X(08).
021900
022000******************************************************************
022100*    TABLA DE SERIE DEL INDICE DE MERCADO (300 DIAS)             *
022200******************************************************************
022300 01 WKS-TABLA-INDICE.
022400    02 WKS-TOT-INDICE            PIC 9(04) COMP VALUE 0.
022500    02 WKS-DATOS-INDICE OCCURS 300 TIMES
022600                         INDEXED BY WKS-IX-I.
022700       03 WKS-FECHA-INDICE       PIC 9(08).
022800       03 WKS-CLOSE-INDICE       PIC S9(07)V9(04).
022900       03 WKS-RETORNO-INDICE     PIC S9(03)V9(06).
023000       03 FILLER                 PIC X(02).
023100
023200*    3a REDEFINES DEL PROGRAMA: VISTA DE LA FECHA DEL INDICE
023300*    DESGLOSADA, USADA AL BUSCAR EL DIA DE ALINEACION CONTRA LA
023400*    SERIE DE LA ACCION.
023500    02 WKS-DATOS-INDICE-R REDEFINES WKS-DATOS-INDICE
023600                         OCCURS 300 TIMES
023700                         INDEXED BY WKS-IX-IZ.
023800       03 WKS-FECHA-INDICE-CCYY  PIC 9(04).
023900       03 WKS-FECHA-INDICE-MM    PIC 9(02).
024000       03 WKS-FECHA-INDICE-DD    PIC 9(02).
024100       03 FILLER                 PIC X(13).
024200
024300******************************************************************
024400*    TABLA DE FUNDAMENTOS EN MEMORIA, CARGADA AL INICIO, ASCEN-  *
024500*    DENTE POR SYMBOL PARA BUSQUEDA BINARIA (SEARCH ALL).        *
024600******************************************************************
024700 01 WKS-TABLA-FUNDAMENTOS.
024800    02 WKS-TOT-FUNDAMENTOS       PIC 9(04) COMP VALUE 0.
024900    02 WKS-DATOS-FUNDAMENTOS OCCURS 500 TIMES
025000                         ASCENDING KEY IS WKS-SYMBOL-FUND
025100                         INDEXED BY WKS-IX-F.
025200       03 WKS-SYMBOL-FUND        PIC X(08).
025300       03 WKS-PE-FWD-FUND        PIC S9(05)V9(02).
025400       03 WKS-PE-TRL-FUND        PIC S9(05)V9(02).
025500       03 WKS-PB-FUND            PIC S9(03)V9(02).
025600       03 WKS-ROE-FUND           PIC S9(01)V9(04).
025700       03 WKS-MARGEN-FUND        PIC S9(01)V9(04).
025800       03 WKS-DEUDA-FUND         PIC S9(05)V9(02).
025900       03 WKS-CRE-UTIL-FUND      PIC S9(01)V9(04).
026000       03 WKS-CRE-ING-FUND       PIC S9(01)V9(04).
026100       03 WKS-CAPMERC-FUND       PIC S9(13)V9(02).
026200       03 FILLER                 PIC X(02).
026300
026400******************************************************************
026500*    ACUMULADORES DE INDICADORES DE LA ACCION EN PROCESO         *
026600******************************************************************
026700 01 WKS-INDICADORES.
026800    02 WKS-AVG-GAIN              PIC S9(05)V9(06) VALUE 0.
026900    02 WKS-AVG-LOSS              PIC S9(05)V9(06) VALUE 0.
027000    02 WKS-RSI                   PIC S9(03)V9(02) VALUE 0.
027100    02 WKS-EMA-12                PIC S9(07)V9(04) VALUE 0.
027200    02 WKS-EMA-26                PIC S9(07)V9(04) VALUE 0.
027300    02 WKS-EMA-9-MACD            PIC S9(05)V9(04) VALUE 0.
027400    02 WKS-MACD-ACTUAL           PIC S9(05)V9(04) VALUE 0.
027500    02 WKS-MACD-ANTERIOR         PIC S9(05)V9(04) VALUE 0.
027600    02 WKS-SIGNAL-ACTUAL         PIC S9(05)V9(04) VALUE 0.
027700    02 WKS-SIGNAL-ANTERIOR       PIC S9(05)V9(04) VALUE 0.
027800    02 WKS-HIST-ACTUAL           PIC S9(05)V9(04) VALUE 0.
027900    02 WKS-HIST-ANTERIOR         PIC S9(05)V9(04) VALUE 0.
028000    02 WKS-SMA-20                PIC S9(07)V9(04) VALUE 0.
028100    02 WKS-SMA-50                PIC S9(07)V9(04) VALUE 0.
028200    02 WKS-DESVEST-20            PIC S9(07)V9(04) VALUE 0.
028300    02 WKS-BAND-SUPERIOR         PIC S9(07)V9(04) VALUE 0.
028400    02 WKS-BAND-INFERIOR         PIC S9(07)V9(04) VALUE 0.
028500    02 WKS-BOLL-POSICION         PIC X(10) VALUE SPACES.
028600    02 WKS-ALTA-14               PIC S9(07)V9(04) VALUE 0.
028700    02 WKS-BAJA-14               PIC S9(07)V9(04) VALUE 0.
028800    02 WKS-PCT-K                 PIC S9(03)V9(02) VALUE 0.
028900    02 WKS-PCT-D                 PIC S9(03)V9(02) VALUE 0.
029000    02 WKS-RSI-SENAL             PIC X(04) VALUE SPACES.
029100    02 WKS-MACD-SENAL            PIC X(08) VALUE SPACES.
029200    02 WKS-TENDENCIA             PIC X(09) VALUE SPACES.
029300    02 FILLER                    PIC X(04) VALUE SPACES.
029400
029500******************************************************************
029600*    ACUMULADORES DEL MODELO CAPM DE LA ACCION EN PROCESO        *
029700******************************************************************
029800 01 WKS-CAPM.
029900    02 WKS-SUMA-RET-ACC          PIC S9(07)V9(06) VALUE 0.
030000    02 WKS-SUMA-RET-IDX          PIC S9(07)V9(06) VALUE 0.
030100    02 WKS-PROM-RET-ACC          PIC S9(03)V9(06) VALUE 0.
030200    02 WKS-PROM-RET-IDX          PIC S9(03)V9(06) VALUE 0.
030300    02 WKS-SUMA-COVAR            PIC S9(07)V9(06) VALUE 0.
030400    02 WKS-SUMA-VAR-IDX          PIC S9(07)V9(06) VALUE 0.
030500    02 WKS-COVARIANZA            PIC S9(05)V9(06) VALUE 0.
030600    02 WKS-VARIANZA-IDX          PIC S9(05)V9(06) VALUE 0.
030700    02 WKS-PARES-ALINEADOS       PIC 9(04) COMP VALUE 0.
030800    02 WKS-BETA                  PIC S9(01)V9(04) VALUE 0.
030900    02 WKS-PRIMA-MERCADO         PIC S9(01)V9(04) VALUE 0.
031000    02 WKS-RETORNO-ESPERADO      PIC S9(01)V9(04) VALUE 0.
031100    02 WKS-ALPHA                 PIC S9(01)V9(04) VALUE 0.
031200    02 WKS-VOLATILIDAD           PIC S9(03)V9(04) VALUE 0.
031300    02 WKS-SUMA-CUAD-DIF         PIC S9(07)V9(06) VALUE 0.
031400    02 WKS-RIESGO-CAT            PIC X(10) VALUE SPACES.
031500    02 WKS-SHARPE-ACCION         PIC S9(03)V9(03) VALUE 0.
031600    02 FILLER                    PIC X(04) VALUE SPACES.
031700
031800******************************************************************
031900*    ACUMULADORES DE LA CALIFICACION DE FUNDAMENTOS              *
032000******************************************************************
032100 01 WKS-SCORE.
032200    02 WKS-RENT-UTILIDAD         PIC S9(01)V9(04) VALUE 0.
032300    02 WKS-VALOR-SCORE           PIC S9(03)V9(01) VALUE 0.
032400    02 WKS-CALIDAD-SCORE         PIC S9(03)V9(01) VALUE 0.
032500    02 WKS-CRECIM-SCORE          PIC S9(03)V9(01) VALUE 0.
032600    02 WKS-COMPUESTO             PIC S9(03)V9(01) VALUE 0.
032700    02 WKS-RET-ESP-FUND          PIC S9(01)V9(04) VALUE 0.
032800    02 WKS-TIENE-FUNDAMENTOS     PIC 9(01) COMP VALUE 0.
032900       88  WKS-HAY-FUNDAMENTOS      VALUE 1.
033000    02 WKS-CAPMERC-ACCION        PIC S9(13) VALUE 0.
033100    02 FILLER                    PIC X(01) VALUE SPACES.
033200
033300******************************************************************
033400*    RUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON (SIN FUNCIONES   *
033500*    INTRINSECAS). SE USA PARA DESVIACION ESTANDAR Y VOLATILIDAD.*
033600******************************************************************
033700 01 WKS-RAIZ-AREA.
033800    02 WKS-RAIZ-ENTRADA          PIC S9(09)V9(06) VALUE 0.
033900    02 WKS-RAIZ-RESULTADO        PIC S9(07)V9(06) VALUE 0.
034000    02 WKS-RAIZ-ANTERIOR         PIC S9(07)V9(06) VALUE 0.
034100    02 WKS-RAIZ-DIFERENCIA       PIC S9(07)V9(06) VALUE 0.
034200    02 WKS-RAIZ-ITER             PIC 9(02) COMP VALUE 0.
034300    02 FILLER                    PIC X(02) VALUE SPACES.
034400
034500******************************************************************
034600*              AREAS DE ESTADISTICAS FIN DE CORRIDA               *
034700******************************************************************
034800 01 WKS-ESTADISTICAS-R.
034900    02 WKS-E-ACCIONES            PIC ZZ,ZZ9.
035000    02 WKS-E-DESCARTES           PIC ZZ,ZZ9.
035100    02 WKS-E-BUY                 PIC ZZ,ZZ9.
035200    02 WKS-E-SELL                PIC ZZ,ZZ9.
035300    02 WKS-E-HOLD                PIC ZZ,ZZ9.
035400    02 FILLER                    PIC X(04) VALUE SPACES.
035500
035600 PROCEDURE DIVISION.
035700 000-MAIN SECTION.
035800     PERFORM APERTURA-ARCHIVOS
035900     PERFORM CARGA-TABLA-FUNDAMENTOS UNTIL FIN-STFUND
036000     PERFORM CARGA-SERIE-INDICE
036100     PERFORM LEE-STPRIC
036200     PERFORM PROCESA-ACCION UNTIL FIN-STPRIC
036300     IF WKS-TOT-PRECIOS > 0
036400        PERFORM CALCULA-Y-ESCRIBE-ACCION
036500     END-IF
036600     PERFORM ESTADISTICAS
036700     PERFORM CIERRA-ARCHIVOS
036800     STOP RUN.
036900 000-MAIN-E. EXIT.
037000
037100******************************************************************
037200*    ABRE LOS TRES ARCHIVOS DEL MOTOR DE ANALISIS.                *
037300******************************************************************
037400 APERTURA-ARCHIVOS SECTION.
037500     MOVE "STKANL1"  TO PROGRAMA
037600
037700     OPEN INPUT  STPRIC
037800     IF FS-STPRIC NOT EQUAL 0
037900        MOVE "OPEN"     TO ACCION
038000        MOVE SPACES     TO LLAVE
038100        MOVE "STPRIC"   TO ARCHIVO
038200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038300                              FS-STPRIC, FSE-STPRIC
038400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STPRIC <<<"
038500        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
038600        MOVE 91         TO RETURN-CODE
038700        STOP RUN
038800     END-IF
038900
039000     OPEN INPUT  STFUND
039100     IF FS-STFUND NOT EQUAL 0
039200        MOVE "OPEN"     TO ACCION
039300        MOVE SPACES     TO LLAVE
039400        MOVE "STFUND"   TO ARCHIVO
039500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039600                              FS-STFUND, FSE-STFUND
039700        PERFORM CIERRA-ARCHIVOS
039800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STFUND <<<"
039900        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
040000        MOVE 91         TO RETURN-CODE
040100        STOP RUN
040200     END-IF
040300
040400     OPEN OUTPUT STANAL
040500     IF FS-STANAL NOT EQUAL 0
040600        MOVE "OPEN"     TO ACCION
040700        MOVE SPACES     TO LLAVE
040800        MOVE "STANAL"   TO ARCHIVO
040900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041000                              FS-STANAL, FSE-STANAL
041100        PERFORM CIERRA-ARCHIVOS
041200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO STANAL <<<"
041300        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
041400        MOVE 91         TO RETURN-CODE
041500        STOP RUN
041600     END-IF.
041700 APERTURA-ARCHIVOS-E. EXIT.
041800
041900******************************************************************
042000*    CARGA COMPLETA DE LA TABLA DE FUNDAMENTOS EN MEMORIA, YA     *
042100*    VIENE ORDENADA ASCENDENTE POR SYMBOL EN EL MAESTRO STFUND.  *
042200*    LOS RENGLONES CON PRECIO ACTUAL EN CERO NO SE CARGAN (REGLA *
042300*    3: NO SE CALIFICAN FUNDAMENTOS SOBRE UNA ACCION SIN PRECIO  *
042400*    VIGENTE), ASI QUEDAN FUERA DE LA CALIFICACION Y DEL FILTRO  *
042500*    DE CAPITALIZACION DE MERCADO DEL REPORTE TOP-N.             *
042600******************************************************************
042700 CARGA-TABLA-FUNDAMENTOS SECTION.
042800     READ STFUND
042900        AT END
043000           MOVE 1 TO WKS-FIN-STFUND
043100        NOT AT END
043200           IF FN-CURRENT-PRICE NOT = 0
043300              ADD 1 TO WKS-TOT-FUNDAMENTOS
043400              SET WKS-IX-F TO WKS-TOT-FUNDAMENTOS
043500              MOVE FN-SYMBOL        TO WKS-SYMBOL-FUND (WKS-IX-F)
043600              MOVE FN-FORWARD-PE    TO WKS-PE-FWD-FUND (WKS-IX-F)
043700              MOVE FN-TRAILING-PE   TO WKS-PE-TRL-FUND (WKS-IX-F)
043800              MOVE FN-PRICE-TO-BOOK TO WKS-PB-FUND     (WKS-IX-F)
043900              MOVE FN-ROE           TO WKS-ROE-FUND    (WKS-IX-F)
044000              MOVE FN-PROFIT-MARGIN TO WKS-MARGEN-FUND (WKS-IX-F)
044100              MOVE FN-DEBT-TO-EQUITY TO WKS-DEUDA-FUND (WKS-IX-F)
044200              MOVE FN-EARN-GROWTH   TO WKS-CRE-UTIL-FUND (WKS-IX-F)
044300              MOVE FN-REV-GROWTH    TO WKS-CRE-ING-FUND (WKS-IX-F)
044400              MOVE FN-MARKET-CAP    TO WKS-CAPMERC-FUND (WKS-IX-F)
044500           END-IF
044600     END-READ.
044700 CARGA-TABLA-FUNDAMENTOS-E. EXIT.
044800
044900******************************************************************
045000*    PRIMERA PASADA SOBRE STPRIC: EXTRAE SOLO LA FILA DE INDICE  *
045100*    (SYMBOL = 'INDEX') PARA TENER SU SERIE ANTES DE CALCULAR EL *
045200*    BETA DE CADA ACCION. AL TERMINAR SE CIERRA Y REABRE STPRIC  *
045300*    PARA LA SEGUNDA PASADA, QUE ES LA QUE HACE EL CORTE POR     *
045400*    ACCION (CONTROL BREAK).                                    *
045500******************************************************************
045600 CARGA-SERIE-INDICE SECTION.
045700     PERFORM LEE-STPRIC
045800     PERFORM ACUMULA-FILA-INDICE UNTIL FIN-STPRIC
045900
046000     PERFORM CALCULA-RETORNO-INDICE
046100        VARYING WKS-K FROM 2 BY 1 UNTIL WKS-K > WKS-TOT-INDICE
046200
046300     CLOSE STPRIC
046400     MOVE 0 TO WKS-FIN-STPRIC
046500     OPEN INPUT STPRIC
046600     IF FS-STPRIC NOT EQUAL 0
046700        DISPLAY ">>> NO SE PUDO REABRIR STPRIC PARA 2a PASADA <<<"
046800        MOVE 91 TO RETURN-CODE
046900        PERFORM CIERRA-ARCHIVOS
047000        STOP RUN
047100     END-IF.
047200 CARGA-SERIE-INDICE-E. EXIT.
047300
047400******************************************************************
047500*    AGREGA UNA FILA DE INDICE A LA TABLA Y LEE LA SIGUIENTE.     *
047600******************************************************************
047700 ACUMULA-FILA-INDICE SECTION.
047800     IF PR-SYMBOL = WKS-SYMBOL-INDICE
047900        ADD 1 TO WKS-TOT-INDICE
048000        SET WKS-IX-I TO WKS-TOT-INDICE
048100        MOVE PR-DATE  TO WKS-FECHA-INDICE (WKS-IX-I)
048200        MOVE PR-CLOSE TO WKS-CLOSE-INDICE (WKS-IX-I)
048300     END-IF
048400     PERFORM LEE-STPRIC.
048500 ACUMULA-FILA-INDICE-E. EXIT.
048600
048700******************************************************************
048800*    RETORNO DIARIO SIMPLE DE UNA FILA DE LA SERIE DE INDICE.    *
048900******************************************************************
049000 CALCULA-RETORNO-INDICE SECTION.
049100     COMPUTE WKS-RETORNO-INDICE (WKS-K) ROUNDED =
049200        (WKS-CLOSE-INDICE (WKS-K) - WKS-CLOSE-INDICE (WKS-K - 1))
049300         / WKS-CLOSE-INDICE (WKS-K - 1).
049400 CALCULA-RETORNO-INDICE-E. EXIT.
049500
049600******************************************************************
049700*    LEE UN REGISTRO DE STPRIC, CONTROLANDO FIN DE ARCHIVO.       *
049800******************************************************************
049900 LEE-STPRIC SECTION.
050000     READ STPRIC
050100        AT END
050200           MOVE 1 TO WKS-FIN-STPRIC
050300        NOT AT END
050400           CONTINUE
050500     END-READ.
050600 LEE-STPRIC-E. EXIT.
050700
050800******************************************************************
050900*    SEGUNDA PASADA: CORTE DE CONTROL POR SYMBOL. LAS FILAS DE   *
051000*    INDICE SE SALTAN (YA FUERON CARGADAS EN LA PRIMERA PASADA). *
051100******************************************************************
051200 PROCESA-ACCION SECTION.
051300     IF PR-SYMBOL = WKS-SYMBOL-INDICE
051400        CONTINUE
051500     ELSE
051600        IF WKS-SYMBOL-ANTERIOR NOT = SPACES AND
051700           PR-SYMBOL NOT = WKS-SYMBOL-ANTERIOR
051800           PERFORM CALCULA-Y-ESCRIBE-ACCION
051900           MOVE 0 TO WKS-TOT-PRECIOS
052000        END-IF
052100        PERFORM ACUMULA-PRECIO
052200        MOVE PR-SYMBOL TO WKS-SYMBOL-ANTERIOR
052300     END-IF
052400     PERFORM LEE-STPRIC.
052500 PROCESA-ACCION-E. EXIT.
052600
052700******************************************************************
052800*    AGREGA EL RENGLON LEIDO A LA TABLA DE LA ACCION EN CURSO.   *
052900******************************************************************
053000 ACUMULA-PRECIO SECTION.
053100     IF WKS-TOT-PRECIOS < 300
053200        ADD 1 TO WKS-TOT-PRECIOS
053300        SET WKS-IX-P TO WKS-TOT-PRECIOS
053400        MOVE PR-DATE  TO WKS-FECHA-SERIE (WKS-IX-P)
053500        MOVE PR-CLOSE TO WKS-CLOSE-SERIE (WKS-IX-P)
053600        MOVE PR-HIGH  TO WKS-HIGH-SERIE  (WKS-IX-P)
053700        MOVE PR-LOW   TO WKS-LOW-SERIE   (WKS-IX-P)
053800        IF WKS-TOT-PRECIOS > 1
053900           COMPUTE WKS-RETORNO-SERIE (WKS-IX-P) ROUNDED =
054000             (WKS-CLOSE-SERIE (WKS-IX-P) -
054100              WKS-CLOSE-SERIE (WKS-IX-P - 1)) /
054200              WKS-CLOSE-SERIE (WKS-IX-P - 1)
054300        END-IF
054400     END-IF.
054500 ACUMULA-PRECIO-E. EXIT.
054600
054700******************************************************************
054800*    CALCULA TODOS LOS INDICADORES DE LA ACCION ACUMULADA Y      *
054900*    ESCRIBE EL REGISTRO DE ANALISIS. SI NO ALCANZA EL MINIMO DE *
055000*    30 OBSERVACIONES SE DESCARTA LA ACCION (NO SE PUEDE SACAR   *
055100*    RSI DE 14 PERIODOS CON CONFIANZA).                          *
055200******************************************************************
055300 CALCULA-Y-ESCRIBE-ACCION SECTION.
055400     IF WKS-TOT-PRECIOS < 30
055500        ADD 1 TO WKS-CONTADOR-DESCARTES
055600     ELSE
055700        PERFORM CALCULA-RSI
055800        PERFORM CALCULA-MACD
055900        PERFORM CALCULA-SMA
056000        PERFORM CALCULA-BOLLINGER
056100        PERFORM CALCULA-ESTOCASTICO
056200        PERFORM DERIVA-SENALES
056300        PERFORM CALCULA-BETA-CAPM
056400        PERFORM CALIFICA-FUNDAMENTOS
056500        PERFORM CALCULA-SHARPE-ACCION
056600
056700        MOVE SPACES                TO STANAL-REGISTRO
056800        MOVE WKS-SYMBOL-ANTERIOR   TO AN-SYMBOL
056900        MOVE WKS-CLOSE-SERIE (WKS-TOT-PRECIOS) TO AN-PRICE
057000        MOVE WKS-RSI               TO AN-RSI
057100        MOVE WKS-RSI-SENAL         TO AN-RSI-SIGNAL
057200        MOVE WKS-MACD-ACTUAL       TO AN-MACD
057300        MOVE WKS-SIGNAL-ACTUAL     TO AN-MACD-SIGNAL-V
057400        MOVE WKS-MACD-SENAL        TO AN-MACD-SIGNAL
057500        MOVE WKS-TENDENCIA         TO AN-TREND
057600        MOVE WKS-BETA              TO AN-BETA
057700        MOVE WKS-RETORNO-ESPERADO  TO AN-EXP-RETURN
057800        MOVE WKS-ALPHA             TO AN-ALPHA
057900        MOVE WKS-RIESGO-CAT        TO AN-RISK-CAT
058000        MOVE WKS-VALOR-SCORE       TO AN-VALUE-SCORE
058100        MOVE WKS-CALIDAD-SCORE     TO AN-QUALITY-SCORE
058200        MOVE WKS-CRECIM-SCORE      TO AN-GROWTH-SCORE
058300        MOVE WKS-COMPUESTO         TO AN-COMPOSITE
058400        MOVE WKS-SHARPE-ACCION     TO AN-SHARPE
058500        MOVE WKS-CAPMERC-ACCION    TO AN-MARKET-CAP
058600
058700        EVALUATE TRUE
058800           WHEN AN-RSI-ES-COMPRA AND AN-MACD-SIGNAL (1:3) = "BUY"
058900                MOVE "BUY " TO AN-OVERALL
059000           WHEN AN-RSI-ES-VENTA AND AN-MACD-SIGNAL (1:4) = "SELL"
059100                MOVE "SELL" TO AN-OVERALL
059200           WHEN (AN-RSI-ES-COMPRA OR AN-MACD-SIGNAL (1:3) = "BUY")
059300            AND NOT (AN-RSI-ES-VENTA OR AN-MACD-SIGNAL (1:4) = "SELL")
059400                MOVE "BUY " TO AN-OVERALL
059500           WHEN (AN-RSI-ES-VENTA OR AN-MACD-SIGNAL (1:4) = "SELL")
059600            AND NOT (AN-RSI-ES-COMPRA OR AN-MACD-SIGNAL (1:3) = "BUY")
059700                MOVE "SELL" TO AN-OVERALL
059800           WHEN OTHER
059900                MOVE "HOLD" TO AN-OVERALL
060000        END-EVALUATE
060100
060200        EVALUATE TRUE
060300           WHEN AN-OVERALL-COMPRA  ADD 1 TO WKS-CONTADOR-BUY
060400           WHEN AN-OVERALL-VENTA   ADD 1 TO WKS-CONTADOR-SELL
060500           WHEN OTHER              ADD 1 TO WKS-CONTADOR-HOLD
060600        END-EVALUATE
060700
060800        WRITE STANAL-REGISTRO
060900        ADD 1 TO WKS-CONTADOR-ACCIONES
061000     END-IF.
061100 CALCULA-Y-ESCRIBE-ACCION-E. EXIT.
061200
061300******************************************************************
061400*    RSI DE WILDER, PERIODO 14, SUAVIZADO ALFA = 1/14.           *
061500******************************************************************
061600 CALCULA-RSI SECTION.
061700     MOVE 0 TO WKS-AVG-GAIN WKS-AVG-LOSS
061800     PERFORM SUAVIZA-GAIN-LOSS
061900        VARYING WKS-K FROM 2 BY 1 UNTIL WKS-K > WKS-TOT-PRECIOS
062000
062100     IF WKS-AVG-LOSS = 0
062200        MOVE 100 TO WKS-RSI
062300     ELSE
062400        COMPUTE WKS-RSI ROUNDED =
062500           100 - (100 / (1 + (WKS-AVG-GAIN / WKS-AVG-LOSS)))
062600     END-IF.
062700 CALCULA-RSI-E. EXIT.
062800
062900******************************************************************
063000*    SUAVIZADO DE WILDER DE UN DIA DE GANANCIA/PERDIDA SOBRE LOS *
063100*    PROMEDIOS ACUMULADOS (SEMILLA EN EL PRIMER DIA DE LA SERIE).*
063200******************************************************************
063300 SUAVIZA-GAIN-LOSS SECTION.
063400     COMPUTE WKS-N =
063500        (WKS-CLOSE-SERIE (WKS-K) - WKS-CLOSE-SERIE (WKS-K - 1))
063600     IF WKS-K = 2
063700        IF WKS-N > 0
063800           MOVE WKS-N TO WKS-AVG-GAIN
063900           MOVE 0     TO WKS-AVG-LOSS
064000        ELSE
064100           COMPUTE WKS-AVG-LOSS = WKS-N * -1
064200           MOVE 0     TO WKS-AVG-GAIN
064300        END-IF
064400     ELSE
064500        IF WKS-N > 0
064600           COMPUTE WKS-AVG-GAIN ROUNDED =
064700              WKS-AVG-GAIN + (1 / 14) * (WKS-N - WKS-AVG-GAIN)
064800           COMPUTE WKS-AVG-LOSS ROUNDED =
064900              WKS-AVG-LOSS + (1 / 14) * (0 - WKS-AVG-LOSS)
065000        ELSE
065100           COMPUTE WKS-AVG-GAIN ROUNDED =
065200              WKS-AVG-GAIN + (1 / 14) * (0 - WKS-AVG-GAIN)
065300           COMPUTE WKS-AVG-LOSS ROUNDED =
065400              WKS-AVG-LOSS +
065500                (1 / 14) * ((WKS-N * -1) - WKS-AVG-LOSS)
065600        END-IF
065700     END-IF.
065800 SUAVIZA-GAIN-LOSS-E. EXIT.
065900
066000******************************************************************
066100*    MACD(12,26,9) POR MEDIAS EXPONENCIALES SOBRE EL CIERRE.     *
066200******************************************************************
066300 CALCULA-MACD SECTION.
066400     MOVE WKS-CLOSE-SERIE (1) TO WKS-EMA-12 WKS-EMA-26
066500     MOVE 0 TO WKS-EMA-9-MACD WKS-MACD-ANTERIOR WKS-SIGNAL-ANTERIOR
066600     MOVE 0 TO WKS-HIST-ANTERIOR
066700
066800     PERFORM SUAVIZA-MACD
066900        VARYING WKS-K FROM 2 BY 1 UNTIL WKS-K > WKS-TOT-PRECIOS.
067000 CALCULA-MACD-E. EXIT.
067100
067200******************************************************************
067300*    UN PASO DE LAS MEDIAS EXPONENCIALES 12/26/9 DEL MACD.       *
067400******************************************************************
067500 SUAVIZA-MACD SECTION.
067600     MOVE WKS-MACD-ACTUAL   TO WKS-MACD-ANTERIOR
067700     MOVE WKS-SIGNAL-ACTUAL TO WKS-SIGNAL-ANTERIOR
067800     MOVE WKS-HIST-ACTUAL   TO WKS-HIST-ANTERIOR
067900
068000     COMPUTE WKS-EMA-12 ROUNDED =
068100        WKS-CLOSE-SERIE (WKS-K) * (2 / 13) +
068200        WKS-EMA-12 * (1 - (2 / 13))
068300     COMPUTE WKS-EMA-26 ROUNDED =
068400        WKS-CLOSE-SERIE (WKS-K) * (2 / 27) +
068500        WKS-EMA-26 * (1 - (2 / 27))
068600     COMPUTE WKS-MACD-ACTUAL ROUNDED = WKS-EMA-12 - WKS-EMA-26
068700
068800     IF WKS-K = 2
068900        MOVE WKS-MACD-ACTUAL TO WKS-EMA-9-MACD
069000     ELSE
069100        COMPUTE WKS-EMA-9-MACD ROUNDED =
069200           WKS-MACD-ACTUAL * (2 / 10) +
069300           WKS-EMA-9-MACD * (1 - (2 / 10))
069400     END-IF
069500     MOVE WKS-EMA-9-MACD TO WKS-SIGNAL-ACTUAL
069600     COMPUTE WKS-HIST-ACTUAL ROUNDED =
069700        WKS-MACD-ACTUAL - WKS-SIGNAL-ACTUAL.
069800 SUAVIZA-MACD-E. EXIT.
069900
070000******************************************************************
070100*    SMA DE 20 Y 50 PERIODOS SOBRE EL CIERRE.                    *
070200******************************************************************
070300 CALCULA-SMA SECTION.
070400     MOVE 0 TO WKS-SMA-20 WKS-SMA-50
070500     IF WKS-TOT-PRECIOS >= 20
070600        PERFORM SUMA-CIERRE-SMA20
070700           VARYING WKS-K FROM WKS-TOT-PRECIOS - 19 BY 1
070800           UNTIL WKS-K > WKS-TOT-PRECIOS
070900        COMPUTE WKS-SMA-20 ROUNDED = WKS-SMA-20 / 20
071000     END-IF
071100     IF WKS-TOT-PRECIOS >= 50
071200        PERFORM SUMA-CIERRE-SMA50
071300           VARYING WKS-K FROM WKS-TOT-PRECIOS - 49 BY 1
071400           UNTIL WKS-K > WKS-TOT-PRECIOS
071500        COMPUTE WKS-SMA-50 ROUNDED = WKS-SMA-50 / 50
071600     END-IF.
071700 CALCULA-SMA-E. EXIT.
071800
071900******************************************************************
072000*    ACUMULA UN CIERRE A LA SUMATORIA DE LA SMA20/SMA50.         *
072100******************************************************************
072200 SUMA-CIERRE-SMA20 SECTION.
072300     ADD WKS-CLOSE-SERIE (WKS-K) TO WKS-SMA-20.
072400 SUMA-CIERRE-SMA20-E. EXIT.
072500
072600 SUMA-CIERRE-SMA50 SECTION.
072700     ADD WKS-CLOSE-SERIE (WKS-K) TO WKS-SMA-50.
072800 SUMA-CIERRE-SMA50-E. EXIT.
072900
073000******************************************************************
073100*    BANDAS DE BOLLINGER(20, K=2.0) SOBRE LA SMA20 Y LA DESVIA-  *
073200*    CION ESTANDAR MUESTRAL (N-1) DE LOS ULTIMOS 20 CIERRES.     *
073300******************************************************************
073400 CALCULA-BOLLINGER SECTION.
073500     MOVE 0 TO WKS-DESVEST-20 WKS-BAND-SUPERIOR WKS-BAND-INFERIOR
073600     MOVE SPACES TO WKS-BOLL-POSICION
073700     IF WKS-TOT-PRECIOS >= 20
073800        MOVE 0 TO WKS-SUMA-CUAD-DIF
073900        PERFORM SUMA-CUAD-DIF-BOLLINGER
074000           VARYING WKS-K FROM WKS-TOT-PRECIOS - 19 BY 1
074100           UNTIL WKS-K > WKS-TOT-PRECIOS
074200        MOVE WKS-SUMA-CUAD-DIF TO WKS-RAIZ-ENTRADA
074300        COMPUTE WKS-RAIZ-ENTRADA ROUNDED = WKS-SUMA-CUAD-DIF / 19
074400        PERFORM CALCULA-RAIZ
074500        MOVE WKS-RAIZ-RESULTADO TO WKS-DESVEST-20
074600
074700        COMPUTE WKS-BAND-SUPERIOR ROUNDED =
074800           WKS-SMA-20 + (2 * WKS-DESVEST-20)
074900        COMPUTE WKS-BAND-INFERIOR ROUNDED =
075000           WKS-SMA-20 - (2 * WKS-DESVEST-20)
075100
075200        IF WKS-CLOSE-SERIE (WKS-TOT-PRECIOS) >
075300           WKS-BAND-SUPERIOR * 0.98
075400           MOVE "NEAR-UPPER" TO WKS-BOLL-POSICION
075500        ELSE
075600           IF WKS-CLOSE-SERIE (WKS-TOT-PRECIOS) <
075700              WKS-BAND-INFERIOR * 1.02
075800              MOVE "NEAR-LOWER" TO WKS-BOLL-POSICION
075900           ELSE
076000              MOVE "MIDDLE"     TO WKS-BOLL-POSICION
076100           END-IF
076200        END-IF
076300     END-IF.
076400 CALCULA-BOLLINGER-E. EXIT.
076500
076600******************************************************************
076700*    ACUMULA EL CUADRADO DE LA DESVIACION DE UN CIERRE CONTRA    *
076800*    LA SMA20, PARA LA DESVIACION ESTANDAR MUESTRAL.             *
076900******************************************************************
077000 SUMA-CUAD-DIF-BOLLINGER SECTION.
077100     COMPUTE WKS-SUMA-CUAD-DIF ROUNDED =
077200        WKS-SUMA-CUAD-DIF +
077300        (WKS-CLOSE-SERIE (WKS-K) - WKS-SMA-20) *
077400        (WKS-CLOSE-SERIE (WKS-K) - WKS-SMA-20).
077500 SUMA-CUAD-DIF-BOLLINGER-E. EXIT.
077600
077700******************************************************************
077800*    ESTOCASTICO(14,3): %K SOBRE ALTAS/BAJAS DE 14 DIAS, %D ES   *
077900*    LA SMA3 DE %K.                                              *
078000******************************************************************
078100 CALCULA-ESTOCASTICO SECTION.
078200     MOVE 0 TO WKS-PCT-K WKS-PCT-D
078300     IF WKS-TOT-PRECIOS >= 14
078400        MOVE WKS-HIGH-SERIE (WKS-TOT-PRECIOS - 13) TO WKS-ALTA-14
078500        MOVE WKS-LOW-SERIE  (WKS-TOT-PRECIOS - 13) TO WKS-BAJA-14
078600        PERFORM BUSCA-ALTA-BAJA-14
078700           VARYING WKS-K FROM WKS-TOT-PRECIOS - 13 BY 1
078800           UNTIL WKS-K > WKS-TOT-PRECIOS
078900        IF WKS-ALTA-14 NOT = WKS-BAJA-14
079000           COMPUTE WKS-PCT-K ROUNDED =
079100              100 * (WKS-CLOSE-SERIE (WKS-TOT-PRECIOS) - WKS-BAJA-14)
079200                    / (WKS-ALTA-14 - WKS-BAJA-14)
079300        END-IF
079400        MOVE WKS-PCT-K TO WKS-PCT-D
079500     END-IF.
079600 CALCULA-ESTOCASTICO-E. EXIT.
079700
079800******************************************************************
079900*    ARRASTRA LA ALTA Y LA BAJA DE LOS ULTIMOS 14 DIAS.          *
080000******************************************************************
080100 BUSCA-ALTA-BAJA-14 SECTION.
080200     IF WKS-HIGH-SERIE (WKS-K) > WKS-ALTA-14
080300        MOVE WKS-HIGH-SERIE (WKS-K) TO WKS-ALTA-14
080400     END-IF
080500     IF WKS-LOW-SERIE (WKS-K) < WKS-BAJA-14
080600        MOVE WKS-LOW-SERIE (WKS-K) TO WKS-BAJA-14
080700     END-IF.
080800 BUSCA-ALTA-BAJA-14-E. EXIT.
080900
081000******************************************************************
081100*    DERIVA LAS SENALES DE RSI, MACD Y LA TENDENCIA CONTRA SMA50.*
081200*    LA FUERZA DE LA SENAL (STRONG/MODERATE/WEAK/NEUTRAL) NO SE  *
081300*    GUARDA EN EL ANALISIS (SOLO SU CLASE BUY/SELL/HOLD), SEGUN  *
081400*    EL LAYOUT DEL ARCHIVO STANAL.                               *
081500******************************************************************
081600 DERIVA-SENALES SECTION.
081700     EVALUATE TRUE
081800        WHEN WKS-RSI >= 70  MOVE "SELL" TO WKS-RSI-SENAL
081900        WHEN WKS-RSI <= 30  MOVE "BUY " TO WKS-RSI-SENAL
082000        WHEN OTHER          MOVE "HOLD" TO WKS-RSI-SENAL
082100     END-EVALUATE
082200
082300     EVALUATE TRUE
082400        WHEN WKS-HIST-ANTERIOR < 0 AND WKS-HIST-ACTUAL > 0
082500             MOVE "BUY     " TO WKS-MACD-SENAL
082600        WHEN WKS-HIST-ANTERIOR > 0 AND WKS-HIST-ACTUAL < 0
082700             MOVE "SELL    " TO WKS-MACD-SENAL
082800        WHEN WKS-HIST-ACTUAL > 0
082900             MOVE "BULLISH " TO WKS-MACD-SENAL
083000        WHEN OTHER
083100             MOVE "BEARISH " TO WKS-MACD-SENAL
083200     END-EVALUATE
083300
083400     IF WKS-CLOSE-SERIE (WKS-TOT-PRECIOS) > WKS-SMA-50
083500        MOVE "UPTREND  " TO WKS-TENDENCIA
083600     ELSE
083700        MOVE "DOWNTREND" TO WKS-TENDENCIA
083800     END-IF.
083900 DERIVA-SENALES-E. EXIT.
084000
084100******************************************************************
084200*    BETA Y ALPHA POR EL MODELO CAPM, ALINEANDO LOS RETORNOS DE  *
084300*    LA ACCION CONTRA LOS DEL INDICE POR FECHA (LAS FECHAS YA    *
084400*    ESTAN ORDENADAS ASCENDENTE EN AMBAS TABLAS).                *
084500******************************************************************
084600 CALCULA-BETA-CAPM SECTION.
084700     MOVE 0 TO WKS-SUMA-RET-ACC WKS-SUMA-RET-IDX
084800     MOVE 0 TO WKS-PARES-ALINEADOS WKS-J
084900
085000     PERFORM ACUMULA-PAR-ALINEADO
085100        VARYING WKS-K FROM 2 BY 1 UNTIL WKS-K > WKS-TOT-PRECIOS
085200
085300     IF WKS-PARES-ALINEADOS < 30
085400        MOVE 1.0 TO WKS-BETA
085500     ELSE
085600        COMPUTE WKS-PROM-RET-ACC ROUNDED =
085700           WKS-SUMA-RET-ACC / WKS-PARES-ALINEADOS
085800        COMPUTE WKS-PROM-RET-IDX ROUNDED =
085900           WKS-SUMA-RET-IDX / WKS-PARES-ALINEADOS
086000
086100        MOVE 0 TO WKS-SUMA-COVAR WKS-SUMA-VAR-IDX
086200        PERFORM ACUMULA-COVAR-VAR
086300           VARYING WKS-K FROM 2 BY 1 UNTIL WKS-K > WKS-TOT-PRECIOS
086400
086500        IF WKS-SUMA-VAR-IDX = 0
086600           MOVE 1.0 TO WKS-BETA
086700        ELSE
086800           COMPUTE WKS-COVARIANZA ROUNDED =
086900              WKS-SUMA-COVAR / (WKS-PARES-ALINEADOS - 1)
087000           COMPUTE WKS-VARIANZA-IDX ROUNDED =
087100              WKS-SUMA-VAR-IDX / (WKS-PARES-ALINEADOS - 1)
087200           COMPUTE WKS-BETA ROUNDED =
087300              WKS-COVARIANZA / WKS-VARIANZA-IDX
087400        END-IF
087500     END-IF
087600
087700     IF WKS-BETA < 0.1  MOVE 0.1 TO WKS-BETA END-IF
087800     IF WKS-BETA > 3.0  MOVE 3.0 TO WKS-BETA END-IF
087900
088000     IF WKS-TOT-INDICE < 20
088100        MOVE 0.06 TO WKS-PRIMA-MERCADO
088200     ELSE
088300        COMPUTE WKS-PRIMA-MERCADO ROUNDED =
088400           (WKS-PROM-RET-IDX * 252) - 0.0435
088500        IF WKS-PRIMA-MERCADO < 0.02 MOVE 0.02 TO WKS-PRIMA-MERCADO
088600        END-IF
088700        IF WKS-PRIMA-MERCADO > 0.12 MOVE 0.12 TO WKS-PRIMA-MERCADO
088800        END-IF
088900     END-IF
089000
089100     COMPUTE WKS-RETORNO-ESPERADO ROUNDED =
089200        0.0435 + (WKS-BETA * WKS-PRIMA-MERCADO)
089300
089400     MOVE 0 TO WKS-SUMA-CUAD-DIF
089500     PERFORM SUMA-CUAD-DIF-ACCION
089600        VARYING WKS-K FROM 2 BY 1 UNTIL WKS-K > WKS-TOT-PRECIOS
089700     IF WKS-TOT-PRECIOS > 2
089800        COMPUTE WKS-RAIZ-ENTRADA ROUNDED =
089900           WKS-SUMA-CUAD-DIF / (WKS-TOT-PRECIOS - 2)
090000        PERFORM CALCULA-RAIZ
090100        COMPUTE WKS-VOLATILIDAD ROUNDED =
090200           WKS-RAIZ-RESULTADO * 15.8745
090300     END-IF
090400
090500     COMPUTE WKS-ALPHA ROUNDED =
090600        (WKS-PROM-RET-ACC * 252) - WKS-RETORNO-ESPERADO
090700
090800     EVALUATE TRUE
090900        WHEN WKS-BETA < 0.8  MOVE "DEFENSIVE " TO WKS-RIESGO-CAT
091000        WHEN WKS-BETA < 1.2  MOVE "NEUTRAL   " TO WKS-RIESGO-CAT
091100        WHEN OTHER           MOVE "AGGRESSIVE" TO WKS-RIESGO-CAT
091200     END-EVALUATE.
091300 CALCULA-BETA-CAPM-E. EXIT.
091400
091500******************************************************************
091600*    BARRE LA SERIE DE INDICE BUSCANDO LA FECHA QUE ALINEA CON   *
091700*    EL DIA WKS-K DE LA SERIE DE LA ACCION.                      *
091800******************************************************************
091900 ACUMULA-PAR-ALINEADO SECTION.
092000     PERFORM SUMA-SI-FECHA-COINCIDE
092100        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TOT-INDICE.
092200 ACUMULA-PAR-ALINEADO-E. EXIT.
092300
092400 SUMA-SI-FECHA-COINCIDE SECTION.
092500     IF WKS-FECHA-INDICE (WKS-J) = WKS-FECHA-SERIE (WKS-K)
092600        ADD 1 TO WKS-PARES-ALINEADOS
092700        ADD WKS-RETORNO-SERIE (WKS-K)  TO WKS-SUMA-RET-ACC
092800        ADD WKS-RETORNO-INDICE (WKS-J) TO WKS-SUMA-RET-IDX
092900     END-IF.
093000 SUMA-SI-FECHA-COINCIDE-E. EXIT.
093100
093200******************************************************************
093300*    BARRE LA SERIE DE INDICE ACUMULANDO COVARIANZA Y VARIANZA   *
093400*    PARA EL DIA WKS-K DE LA SERIE DE LA ACCION.                 *
093500******************************************************************
093600 ACUMULA-COVAR-VAR SECTION.
093700     PERFORM SUMA-COVAR-VAR
093800        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TOT-INDICE.
093900 ACUMULA-COVAR-VAR-E. EXIT.
094000
094100 SUMA-COVAR-VAR SECTION.
094200     IF WKS-FECHA-INDICE (WKS-J) = WKS-FECHA-SERIE (WKS-K)
094300        COMPUTE WKS-SUMA-COVAR ROUNDED = WKS-SUMA-COVAR +
094400           (WKS-RETORNO-SERIE (WKS-K) - WKS-PROM-RET-ACC) *
094500           (WKS-RETORNO-INDICE (WKS-J) - WKS-PROM-RET-IDX)
094600        COMPUTE WKS-SUMA-VAR-IDX ROUNDED = WKS-SUMA-VAR-IDX +
094700           (WKS-RETORNO-INDICE (WKS-J) - WKS-PROM-RET-IDX) *
094800           (WKS-RETORNO-INDICE (WKS-J) - WKS-PROM-RET-IDX)
094900     END-IF.
095000 SUMA-COVAR-VAR-E. EXIT.
095100
095200******************************************************************
095300*    ACUMULA EL CUADRADO DE LA DESVIACION DEL RETORNO DE LA      *
095400*    ACCION CONTRA SU PROPIO PROMEDIO, PARA SU VOLATILIDAD.      *
095500******************************************************************
095600 SUMA-CUAD-DIF-ACCION SECTION.
095700     COMPUTE WKS-SUMA-CUAD-DIF ROUNDED = WKS-SUMA-CUAD-DIF +
095800        (WKS-RETORNO-SERIE (WKS-K) - WKS-PROM-RET-ACC) *
095900        (WKS-RETORNO-SERIE (WKS-K) - WKS-PROM-RET-ACC).
096000 SUMA-CUAD-DIF-ACCION-E. EXIT.
096100
096200******************************************************************
096300*    CALIFICACION DE FUNDAMENTOS (VALOR, CALIDAD, CRECIMIENTO Y  *
096400*    COMPUESTO), BUSCANDO LA ACCION EN LA TABLA DE FUNDAMENTOS   *
096500*    POR BUSQUEDA BINARIA.                                       *
096600******************************************************************
096700 CALIFICA-FUNDAMENTOS SECTION.
096800     MOVE 50 TO WKS-VALOR-SCORE WKS-CALIDAD-SCORE WKS-CRECIM-SCORE
096900     MOVE 0  TO WKS-TIENE-FUNDAMENTOS WKS-RENT-UTILIDAD
097000     MOVE 0  TO WKS-CAPMERC-ACCION
097100
097200     SET WKS-IX-F TO 1
097300     SEARCH ALL WKS-DATOS-FUNDAMENTOS
097400        AT END
097500           CONTINUE
097600        WHEN WKS-SYMBOL-FUND (WKS-IX-F) = WKS-SYMBOL-ANTERIOR
097700           MOVE 1 TO WKS-TIENE-FUNDAMENTOS
097800           MOVE WKS-CAPMERC-FUND (WKS-IX-F) TO WKS-CAPMERC-ACCION
097900     END-SEARCH
098000
098100     IF WKS-HAY-FUNDAMENTOS
098200        IF WKS-PE-FWD-FUND (WKS-IX-F) > 0
098300           COMPUTE WKS-RENT-UTILIDAD ROUNDED =
098400              1 / WKS-PE-FWD-FUND (WKS-IX-F)
098500        ELSE
098600           IF WKS-PE-TRL-FUND (WKS-IX-F) > 0
098700              COMPUTE WKS-RENT-UTILIDAD ROUNDED =
098800                 1 / WKS-PE-TRL-FUND (WKS-IX-F)
098900           END-IF
099000        END-IF
099100
099200        EVALUATE TRUE
099300           WHEN WKS-RENT-UTILIDAD >= 0.08
099400                ADD 25 TO WKS-VALOR-SCORE
099500           WHEN WKS-RENT-UTILIDAD >= 0.06
099600                ADD 15 TO WKS-VALOR-SCORE
099700           WHEN WKS-RENT-UTILIDAD >= 0.04
099800                ADD 5  TO WKS-VALOR-SCORE
099900           WHEN WKS-RENT-UTILIDAD < 0.02 AND WKS-RENT-UTILIDAD NOT = 0
100000                SUBTRACT 20 FROM WKS-VALOR-SCORE
100100           WHEN WKS-RENT-UTILIDAD < 0.03 AND WKS-RENT-UTILIDAD NOT = 0
100200                SUBTRACT 10 FROM WKS-VALOR-SCORE
100300        END-EVALUATE
100400
100500        EVALUATE TRUE
100600           WHEN WKS-PB-FUND (WKS-IX-F) < 1 AND
100700                WKS-PB-FUND (WKS-IX-F) NOT = 0
100800                ADD 15 TO WKS-VALOR-SCORE
100900           WHEN WKS-PB-FUND (WKS-IX-F) < 2 AND
101000                WKS-PB-FUND (WKS-IX-F) NOT = 0
101100                ADD 10 TO WKS-VALOR-SCORE
101200           WHEN WKS-PB-FUND (WKS-IX-F) < 3
101300                CONTINUE
101400           WHEN WKS-PB-FUND (WKS-IX-F) > 5
101500                SUBTRACT 15 FROM WKS-VALOR-SCORE
101600           WHEN OTHER
101700                SUBTRACT 5 FROM WKS-VALOR-SCORE
101800        END-EVALUATE
101900
102000        EVALUATE TRUE
102100           WHEN WKS-ROE-FUND (WKS-IX-F) >= 0.20
102200                ADD 25 TO WKS-CALIDAD-SCORE
102300           WHEN WKS-ROE-FUND (WKS-IX-F) >= 0.15
102400                ADD 15 TO WKS-CALIDAD-SCORE
102500           WHEN WKS-ROE-FUND (WKS-IX-F) >= 0.10
102600                ADD 5  TO WKS-CALIDAD-SCORE
102700           WHEN WKS-ROE-FUND (WKS-IX-F) < 0.05
102800                SUBTRACT 15 FROM WKS-CALIDAD-SCORE
102900        END-EVALUATE
103000
103100        EVALUATE TRUE
103200           WHEN WKS-MARGEN-FUND (WKS-IX-F) >= 0.20
103300                ADD 15 TO WKS-CALIDAD-SCORE
103400           WHEN WKS-MARGEN-FUND (WKS-IX-F) >= 0.10
103500                ADD 10 TO WKS-CALIDAD-SCORE
103600           WHEN WKS-MARGEN-FUND (WKS-IX-F) >= 0.05
103700                CONTINUE
103800           WHEN WKS-MARGEN-FUND (WKS-IX-F) < 0
103900                SUBTRACT 20 FROM WKS-CALIDAD-SCORE
104000           WHEN OTHER
104100                SUBTRACT 5 FROM WKS-CALIDAD-SCORE
104200        END-EVALUATE
104300
104400        EVALUATE TRUE
104500           WHEN WKS-DEUDA-FUND (WKS-IX-F) > 200
104600                SUBTRACT 15 FROM WKS-CALIDAD-SCORE
104700           WHEN WKS-DEUDA-FUND (WKS-IX-F) > 100
104800                SUBTRACT 5 FROM WKS-CALIDAD-SCORE
104900           WHEN WKS-DEUDA-FUND (WKS-IX-F) < 30 AND
105000                WKS-DEUDA-FUND (WKS-IX-F) NOT = 0
105100                ADD 10 TO WKS-CALIDAD-SCORE
105200        END-EVALUATE
105300
105400        EVALUATE TRUE
105500           WHEN WKS-CRE-UTIL-FUND (WKS-IX-F) >= 0.20
105600                ADD 25 TO WKS-CRECIM-SCORE
105700           WHEN WKS-CRE-UTIL-FUND (WKS-IX-F) >= 0.10
105800                ADD 15 TO WKS-CRECIM-SCORE
105900           WHEN WKS-CRE-UTIL-FUND (WKS-IX-F) >= 0.05
106000                ADD 5  TO WKS-CRECIM-SCORE
106100           WHEN WKS-CRE-UTIL-FUND (WKS-IX-F) < 0
106200                SUBTRACT 15 FROM WKS-CRECIM-SCORE
106300        END-EVALUATE
106400
106500        EVALUATE TRUE
106600           WHEN WKS-CRE-ING-FUND (WKS-IX-F) >= 0.15
106700                ADD 15 TO WKS-CRECIM-SCORE
106800           WHEN WKS-CRE-ING-FUND (WKS-IX-F) >= 0.08
106900                ADD 10 TO WKS-CRECIM-SCORE
107000           WHEN WKS-CRE-ING-FUND (WKS-IX-F) >= 0.03
107100                CONTINUE
107200           WHEN WKS-CRE-ING-FUND (WKS-IX-F) < 0
107300                SUBTRACT 10 FROM WKS-CRECIM-SCORE
107400        END-EVALUATE
107500
107600        COMPUTE WKS-RET-ESP-FUND ROUNDED =
107700           WKS-RENT-UTILIDAD + WKS-CRE-UTIL-FUND (WKS-IX-F)
107800        IF WKS-RET-ESP-FUND < -0.10 MOVE -0.10 TO WKS-RET-ESP-FUND
107900        END-IF
108000        IF WKS-RET-ESP-FUND > 0.25  MOVE 0.25  TO WKS-RET-ESP-FUND
108100        END-IF
108200        IF WKS-RET-ESP-FUND < -0.05 MOVE -0.05 TO WKS-RET-ESP-FUND
108300        END-IF
108400        IF WKS-RET-ESP-FUND > 0.30  MOVE 0.30  TO WKS-RET-ESP-FUND
108500        END-IF
108600     END-IF
108700
108800     IF WKS-VALOR-SCORE < 0   MOVE 0   TO WKS-VALOR-SCORE   END-IF
108900     IF WKS-VALOR-SCORE > 100 MOVE 100 TO WKS-VALOR-SCORE   END-IF
109000     IF WKS-CALIDAD-SCORE < 0 MOVE 0   TO WKS-CALIDAD-SCORE END-IF
109100     IF WKS-CALIDAD-SCORE > 100 MOVE 100 TO WKS-CALIDAD-SCORE END-IF
109200     IF WKS-CRECIM-SCORE < 0  MOVE 0   TO WKS-CRECIM-SCORE  END-IF
109300     IF WKS-CRECIM-SCORE > 100 MOVE 100 TO WKS-CRECIM-SCORE END-IF
109400
109500     COMPUTE WKS-COMPUESTO ROUNDED =
109600        (WKS-VALOR-SCORE   * 0.40) +
109700        (WKS-CALIDAD-SCORE * 0.35) +
109800        (WKS-CRECIM-SCORE  * 0.25).
109900 CALIFICA-FUNDAMENTOS-E. EXIT.
110000
110100******************************************************************
110200*    RATIO DE SHARPE DE LA ACCION SOBRE SUS PROPIOS RETORNOS     *
110300*    DIARIOS (TASA LIBRE DE RIESGO 0.0435, 252 DIAS/ANO).        *
110400******************************************************************
110500 CALCULA-SHARPE-ACCION SECTION.
110600     MOVE 0 TO WKS-SHARPE-ACCION
110700     IF WKS-VOLATILIDAD NOT = 0
110800        COMPUTE WKS-SHARPE-ACCION ROUNDED =
110900           ((WKS-PROM-RET-ACC * 252) - 0.0435) /
111000           WKS-VOLATILIDAD.
111100     END-IF.
111200 CALCULA-SHARPE-ACCION-E. EXIT.
111300
111400******************************************************************
111500*    RAIZ CUADRADA DE WKS-RAIZ-ENTRADA POR EL METODO DE NEWTON,  *
111600*    SIN USAR FUNCIONES INTRINSECAS DEL COMPILADOR.              *
111700******************************************************************
111800 CALCULA-RAIZ SECTION.
111900     MOVE 0 TO WKS-RAIZ-RESULTADO
112000     IF WKS-RAIZ-ENTRADA > 0
112100        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-RESULTADO
112200        MOVE 0 TO WKS-RAIZ-ITER
112300        PERFORM ITERA-NEWTON-RAIZ UNTIL WKS-RAIZ-ITER > 25
112400     END-IF.
112500 CALCULA-RAIZ-E. EXIT.
112600
112700******************************************************************
112800*    UNA ITERACION DE NEWTON PARA LA RAIZ CUADRADA.              *
112900******************************************************************
113000 ITERA-NEWTON-RAIZ SECTION.
113100     MOVE WKS-RAIZ-RESULTADO TO WKS-RAIZ-ANTERIOR
113200     COMPUTE WKS-RAIZ-RESULTADO ROUNDED =
113300        (WKS-RAIZ-ANTERIOR +
113400         (WKS-RAIZ-ENTRADA / WKS-RAIZ-ANTERIOR)) / 2
113500     COMPUTE WKS-RAIZ-DIFERENCIA =
113600        WKS-RAIZ-ANTERIOR - WKS-RAIZ-RESULTADO
113700     IF WKS-RAIZ-DIFERENCIA < 0
113800        COMPUTE WKS-RAIZ-DIFERENCIA = WKS-RAIZ-DIFERENCIA * -1
113900     END-IF
114000     IF WKS-RAIZ-DIFERENCIA < 0.000010
114100        MOVE 26 TO WKS-RAIZ-ITER
114200     ELSE
114300        ADD 1 TO WKS-RAIZ-ITER
114400     END-IF.
114500 ITERA-NEWTON-RAIZ-E. EXIT.
114600
114700******************************************************************
114800*    ESTADISTICAS DE FIN DE CORRIDA, SE MANDAN AL SPOOL.         *
114900******************************************************************
115000 ESTADISTICAS SECTION.
115100     MOVE WKS-CONTADOR-ACCIONES  TO WKS-E-ACCIONES
115200     MOVE WKS-CONTADOR-DESCARTES TO WKS-E-DESCARTES
115300     MOVE WKS-CONTADOR-BUY       TO WKS-E-BUY
115400     MOVE WKS-CONTADOR-SELL      TO WKS-E-SELL
115500     MOVE WKS-CONTADOR-HOLD      TO WKS-E-HOLD
115600
115700     DISPLAY "============================================="
115800     DISPLAY " STKANL1 - ESTADISTICAS DE CORRIDA            "
115900     DISPLAY "============================================="
116000     DISPLAY " ACCIONES ANALIZADAS .......: " WKS-E-ACCIONES
116100     DISPLAY " ACCIONES DESCARTADAS (<30) .: " WKS-E-DESCARTES
116200     DISPLAY " SENAL GENERAL BUY ..........: " WKS-E-BUY
116300     DISPLAY " SENAL GENERAL SELL .........: " WKS-E-SELL
116400     DISPLAY " SENAL GENERAL HOLD .........: " WKS-E-HOLD
116500     DISPLAY "============================================="
116600     IF WKS-TOT-INDICE < 30
116700        DISPLAY " AVISO: SERIE DE INDICE CON MENOS DE 30    "
116800        DISPLAY "        OBSERVACIONES, BETA POR DEFECTO.   "
116900     END-IF.
117000 ESTADISTICAS-E. EXIT.
117100
117200******************************************************************
117300*    CIERRA LOS ARCHIVOS ABIERTOS POR EL PROGRAMA.               *
117400******************************************************************
117500 CIERRA-ARCHIVOS SECTION.
117600     CLOSE STPRIC.
117700     CLOSE STFUND.
117800     CLOSE STANAL.
117900 CIERRA-ARCHIVOS-E. EXIT.
