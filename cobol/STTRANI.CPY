000100******************************************************************
000200*               S T T R A N I   -   A R C H I V O                *
000300*            D E   T R A N S A C C I O N E S   ( E N T R A D A ) *
000400******************************************************************
000500* TX-PORTFOLIO-ID : NUMERO DE CARTERA.                          *
000600* TX-TYPE         : 'BUY '/'SELL'/'ADD '/'SET '.                *
000610*                   ADD  = ALTA DE ACCION NUEVA EN LA CARTERA   *
000620*                          (RECHAZA SI YA HAY POSICION ACTIVA). *
000630*                   SET  = RESTABLECE LA CANTIDAD DE LA         *
000640*                          POSICION AL VALOR DE TX-QUANTITY     *
000650*                          (CIERRA LA POSICION SI QUEDA EN 0).  *
000700* TX-SYMBOL       : CLAVE DE LA ACCION.                         *
000800* TX-QUANTITY     : UNIDADES DE LA OPERACION (BUY/SELL/ADD) O   *
000810*                   CANTIDAD FINAL DESEADA DE LA POSICION       *
000820*                   (SET).                                     *
000900* TX-PRICE        : PRECIO POR UNIDAD (BUY/SELL/ADD) O NUEVO    *
000910*                   COSTO PROMEDIO DE LA POSICION, OPCIONAL,    *
000920*                   CERO SI NO SE RESTABLECE (SET).             *
001000* TX-AMOUNT       : CANTIDAD X PRECIO, REDONDEADO A CENTAVOS.   *
001100* ORDEN DE ARCHIVO: LLEGADA (SIN CLASIFICAR).                   *
001200******************************************************************
001300 01  STTRANI-REGISTRO.
001400     05  TX-PORTFOLIO-ID               PIC 9(06).
001500     05  TX-TYPE                       PIC X(04).
001600         88  TX-ES-COMPRA                 VALUE 'BUY '.
001700         88  TX-ES-VENTA                  VALUE 'SELL'.
001710         88  TX-ES-ALTA                   VALUE 'ADD '.
001720         88  TX-ES-AJUSTE                 VALUE 'SET '.
001800     05  TX-SYMBOL                     PIC X(08).
001900     05  TX-QUANTITY                   PIC S9(09)V9(06).
002000     05  TX-PRICE                      PIC S9(07)V9(04).
002100     05  TX-AMOUNT                     PIC S9(11)V9(02).
002200     05  FILLER                        PIC X(01).
