000100******************************************************************
000200*               S T P O S N   -   B I T A C O R A                *
000300*            P O S I C I O N E S   D E   C A R T E R A           *
000400******************************************************************
000500* PS-PORTFOLIO-ID : NUMERO DE CARTERA.                          *
000600* PS-SYMBOL       : CLAVE DE LA ACCION.                         *
000700* PS-QUANTITY     : UNIDADES EN CARTERA.                        *
000800* PS-AVG-COST     : COSTO PROMEDIO PONDERADO POR UNIDAD.        *
000900* PS-ALLOC-AMT    : MONTO ASIGNADO (CANTIDAD X COSTO PROMEDIO). *
001000* PS-STATUS       : 'ACTIVE ' O 'SOLD    '.                     *
001100* PS-WEIGHT       : PESO AL MOMENTO DE CREACION, FRACCION.      *
001200* LLAVE DE ARCHIVO: PS-PORTFOLIO-ID + PS-SYMBOL.                *
001300******************************************************************
001400 01  STPOSN-REGISTRO.
001500     05  PS-LLAVE.
001600         10  PS-PORTFOLIO-ID            PIC 9(06).
001700         10  PS-SYMBOL                  PIC X(08).
001800     05  PS-QUANTITY                   PIC S9(09)V9(06).
001900     05  PS-AVG-COST                   PIC S9(07)V9(04).
002000     05  PS-ALLOC-AMT                  PIC S9(11)V9(02).
002100     05  PS-STATUS                     PIC X(08).
002200         88  PS-ACTIVA                    VALUE 'ACTIVE  '.
002300         88  PS-VENDIDA                   VALUE 'SOLD    '.
002400     05  PS-WEIGHT                     PIC S9(01)V9(04).
002500     05  FILLER                        PIC X(14).
